000010******************************************************************
000020****** SR-0027 19/11/83 RMZ ALTA INICIAL - REPORTE DE CAJA (BOX  *
000030******         SCORE) POR PARTIDO, CON PORCENTAJES DE TIRO       *
000040****** SR-0171 12/11/98 LTS REVISION DE PASE A MILENIO - FECHAS  *
000050******         DEL ENCABEZADO DE PARTIDO (Y2K)                   *
000060****** 511019 24/07/06 MVR SE MIGRA NUMERACION DE SOLICITUDES AL *
000070******         ESQUEMA 5NNNNN DEL DEPARTAMENTO                   *
000080****** 512004 26/07/25 KAF MODERNIZACION 2025 - REESCRITURA DEL  *
000090******         REPORTE DE CAJA POR PARTIDO                      *
000100****** 512015 04/08/25 KAF SE AGREGA CALCULO GENERICO DE         *
000110******         PORCENTAJE REUTILIZABLE (3000-CALC-PCT-SIMPLE)    *
000120****** 512019 06/08/25 KAF SE AGREGA LINEA DE PUNTOS POR PERIODO *
000130******         EN LA SECCION DE TOTALES DE EQUIPO                *
000140****** 512021 08/08/25 RTV SE UNIFICA FORMATO DE FECHA DEL       *
000150******         ENCABEZADO DE PARTIDO CON EL RESTO DEL MOTOR      *
000160****** 512022 09/08/25 RTV SE CIERRA BITACORA PARA ESTA VERSION  *
000170******************************************************************
000180*OBJET******************************************************************
000190*OBJET*** LEE LAS CAJAS DE JUGADOR (BKPSTAT) Y DE EQUIPO (BKTSTAT)*
000200*OBJET*** GRABADAS POR BKBE20B, LAS EMPAREJA POR GAME-ID (RUPTURA*
000210*OBJET*** DE CONTROL) Y PRODUCE EL REPORTE DE CAJA POR PARTIDO,  *
000220*OBJET*** SECCION DE JUGADORES POR EQUIPO Y LINEA DE TOTALES CON *
000230*OBJET*** PORCENTAJE DE TIRO DE CAMPO Y PUNTOS POR PERIODO.      *
000240*OBJET******************************************************************
000250
000260 IDENTIFICATION DIVISION.
000270*========================*
000280 PROGRAM-ID.    BKBE25R.
000290 AUTHOR.        R MENDEZ.
000300 INSTALLATION.  LIGA JUVENIL DE BALONCESTO - PROCESO POR LOTES.
000310 DATE-WRITTEN.  19/11/83.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE ESTADISTICAS.
000340*----------------------------------------------------------------*
000350*    BITACORA DE CAMBIOS                                         *
000360*----------------------------------------------------------------*
000370*    19/11/83  RMZ  SR-0027  ALTA INICIAL DEL PROGRAMA             *
000380*    19/11/83  RMZ  SR-0027  ENCABEZADO Y SECCION DE JUGADORES     *
000390*    07/06/87  LTS  SR-0077  COLUMNA FG% EN LINEA DE JUGADOR      *
000400*    25/04/90  LTS  SR-0106  LINEA DE TOTALES DE EQUIPO           *
000410*    12/11/98  LTS  SR-0171  REVISION Y2K DEL ENCABEZADO DE FECHA *
000420*    03/02/99  LTS  SR-0171  PRUEBAS DE REGRESION Y2K - CIERRE    *
000430*                            DE SOLICITUD                         *
000440*    24/07/06  MVR  511019  SE MIGRA NUMERACION DE SOLICITUDES AL *
000450*                            ESQUEMA 5NNNNN                       *
000460*    30/09/15  MVR  511048  PARRAFO GENERICO DE PORCENTAJE PARA   *
000470*                            REDUCIR DUPLICACION DE CALCULO       *
000480*    26/07/25  KAF  512004  REESCRITURA GENERAL DEL PROGRAMA PARA *
000490*                            MODERNIZACION 2025                  *
000500*    26/07/25  KAF  512004  ENCABEZADO Y SECCION DE JUGADORES     *
000510*    28/07/25  KAF  512007  COLUMNA FG% EN LINEA DE JUGADOR       *
000520*    01/08/25  KAF  512011  LINEA DE TOTALES DE EQUIPO            *
000530*    04/08/25  KAF  512015  PARRAFO GENERICO DE PORCENTAJE        *
000540*    06/08/25  KAF  512019  LINEA DE PUNTOS POR PERIODO EN EQUIPO *
000550*    08/08/25  RTV  512021  SE UNIFICA FORMATO DE FECHA DEL       *
000560*                            ENCABEZADO CON EL RESTO DEL MOTOR    *
000570*    09/08/25  RTV  512022  SE CIERRA BITACORA PARA ESTA VERSION  *
000580*----------------------------------------------------------------*
000590
000600 ENVIRONMENT DIVISION.
000610*======================*
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT  GAMES-FILE   ASSIGN TO GAMEDD
000690             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS FS-GAMES-FILE.
000710
000720     SELECT  PSTAT-FILE   ASSIGN TO BKPSTAT
000730             ORGANIZATION IS LINE SEQUENTIAL
000740             FILE STATUS IS FS-PSTAT-FILE.
000750
000760     SELECT  TSTAT-FILE   ASSIGN TO BKTSTAT
000770             ORGANIZATION IS LINE SEQUENTIAL
000780             FILE STATUS IS FS-TSTAT-FILE.
000790
000800     SELECT  BOXR-FILE    ASSIGN TO BKBOXR
000810             ORGANIZATION IS LINE SEQUENTIAL
000820             FILE STATUS IS FS-BOXR-FILE.
000830
000840*=============*
000850 DATA DIVISION.
000860*=============*
000870*=============*
000880 FILE SECTION.
000890*=============*
000900 FD  GAMES-FILE
000910     LABEL RECORD IS OMITTED.
000920     COPY BKGAMREC.
000930
000940 FD  PSTAT-FILE
000950     LABEL RECORD IS OMITTED.
000960     COPY BKPSTREC.
000970
000980 FD  TSTAT-FILE
000990     LABEL RECORD IS OMITTED.
001000     COPY BKTSTREC.
001010
001020*    REPORTE DE CAJA - IMPRESORA 132 COLUMNAS
001030 FD  BOXR-FILE
001040     LABEL RECORD IS OMITTED.
001050 01  REG-BOXR                 PIC X(132).
001060
001070*========================*
001080 WORKING-STORAGE SECTION.
001090*========================*
001100 01  WSF-STATUS.
001110     05  FS-GAMES-FILE        PIC X(02)   VALUE '00'.
001120     05  FS-PSTAT-FILE        PIC X(02)   VALUE '00'.
001130     05  FS-TSTAT-FILE        PIC X(02)   VALUE '00'.
001140     05  FS-BOXR-FILE         PIC X(02)   VALUE '00'.
001150     05  FILLER               PIC X(02)   VALUE SPACES.
001160
001170 01  WSV-VARIABLES.
001180     05  WSV-RUTINA           PIC X(20)   VALUE SPACES.
001190     05  WSV-ACCION           PIC X(20)   VALUE SPACES.
001200     05  WSV-FSTATUS          PIC X(02)   VALUE SPACES.
001210     05  FILLER               PIC X(02)   VALUE SPACES.
001220
001230 01  WSC-COSTANTES.
001240     05  WSC-00               PIC 9(02)   VALUE 00.
001250     05  WSC-10               PIC 9(02)   VALUE 10.
001260     05  WSC-16               PIC 9(02)   VALUE 16.
001270     05  WSC-MAX-GAMES        PIC 9(04)   COMP VALUE 9999.
001280     05  FILLER               PIC X(02)   VALUE SPACES.
001290
001300 01  WSA-ACUMULADORES.
001310     05  WSV-CONT-GAMES       PIC 9(04)   COMP VALUE ZEROS.
001320     05  WSV-CONT-JUEGOS-IMP  PIC 9(04)   COMP VALUE ZEROS.
001330     05  WSV-CONT-LINEAS      PIC 9(05)   COMP VALUE ZEROS.
001340     05  WSV-CONT-PBUF        PIC 9(03)   COMP VALUE ZEROS.
001350     05  WSV-CONT-TBUF        PIC 9(02)   COMP VALUE ZEROS.
001360     05  FILLER               PIC X(02)   VALUE SPACES.
001370*    REDEFINE PLANO PARA VOLCADO RAPIDO DE CONTADORES EN DISPLAY
001380 01  WSA-ACUM-FLAT REDEFINES WSA-ACUMULADORES.
001390     05  WSA-FLAT-TEXTO       PIC X(17).
001400
001410 01  WSS-SWITCH.
001420     05  WS-FIN-PSTAT         PIC 9(01)   VALUE 0.
001430         88  FIN-PSTAT-OK               VALUE 1.
001440     05  WS-FIN-TSTAT         PIC 9(01)   VALUE 0.
001450         88  FIN-TSTAT-OK               VALUE 1.
001460     05  FILLER               PIC X(02)   VALUE SPACES.
001470
001480 01  WS-CLAVES.
001490     05  WS-CURR-GAME-ID      PIC 9(05)   VALUE ZEROS.
001500     05  FILLER               PIC X(01)   VALUE SPACES.
001510
001520*    CLAVE DE BUSQUEDA DE EQUIPO EN LOS BUFFERS DE PARTIDO
001530 77  WS-TEAM-BUSCA            PIC X(10)   VALUE SPACES.
001540
001550*    TABLA DE MAESTRO DE PARTIDOS - NOMBRE, EQUIPOS Y FECHA
001560 01  WST-GAMES-TABLA.
001570     05  WST-GAME-ROW OCCURS 9999 TIMES
001580                        INDEXED BY WST-GAME-IDX
001590                        ASCENDING KEY IS WST-GAME-ID.
001600         10  WST-GAME-ID          PIC 9(05).
001610         10  WST-GAME-NAME        PIC X(30).
001620         10  WST-GAME-HOME        PIC X(10).
001630         10  WST-GAME-AWAY        PIC X(10).
001640         10  WST-GAME-DATE        PIC X(08).
001650*            DESGLOSE AAAA-MM-DD DE LA FECHA DEL PARTIDO
001660         10  WST-GAME-DATE-R REDEFINES WST-GAME-DATE.
001670             15  WST-DATE-YYYY    PIC 9(04).
001680             15  WST-DATE-MM      PIC 9(02).
001690             15  WST-DATE-DD      PIC 9(02).
001700*            REDEFINE PLANO PARA COMPARACION RAPIDA DE LA CLAVE
001710         10  WST-GAME-ROW-FLAT REDEFINES WST-GAME-ID PIC X(05).
001720         10  FILLER               PIC X(01).
001730
001740*    BUFFER DE FILAS JUGADOR-PARTIDO DEL PARTIDO EN CURSO
001750 01  WST-PBUF-TABLA.
001760     05  WST-PBUF-ROW OCCURS 60 TIMES
001770                        INDEXED BY WST-PBUF-IDX.
001780         10  WST-PBUF-PLAYER-ID   PIC 9(05).
001790         10  WST-PBUF-TEAM-ID     PIC X(10).
001800         10  WST-PBUF-POINTS      PIC 9(04).
001810         10  WST-PBUF-FG-MADE     PIC 9(03).
001820         10  WST-PBUF-FG-ATT      PIC 9(03).
001830         10  WST-PBUF-2PT-MADE    PIC 9(03).
001840         10  WST-PBUF-2PT-ATT     PIC 9(03).
001850         10  WST-PBUF-3PT-MADE    PIC 9(03).
001860         10  WST-PBUF-3PT-ATT     PIC 9(03).
001870         10  WST-PBUF-FT-MADE     PIC 9(03).
001880         10  WST-PBUF-FT-ATT      PIC 9(03).
001890         10  WST-PBUF-REB-OFF     PIC 9(03).
001900         10  WST-PBUF-REB-DEF     PIC 9(03).
001910         10  WST-PBUF-REB-TOT     PIC 9(03).
001920         10  WST-PBUF-ASSISTS     PIC 9(03).
001930         10  WST-PBUF-STEALS      PIC 9(03).
001940         10  WST-PBUF-BLOCKS      PIC 9(03).
001950         10  WST-PBUF-TURNOVERS   PIC 9(03).
001960         10  WST-PBUF-FOULS       PIC 9(03).
001970         10  WST-PBUF-PLUS-MINUS  PIC S9(04).
001980         10  WST-PBUF-SECONDS     PIC 9(05).
001990         10  FILLER               PIC X(01).
002000
002010*    BUFFER DE FILAS EQUIPO-PARTIDO DEL PARTIDO EN CURSO (2-4)
002020 01  WST-TBUF-TABLA.
002030     05  WST-TBUF-ROW OCCURS 4 TIMES
002040                        INDEXED BY WST-TBUF-IDX.
002050         10  WST-TBUF-TEAM-ID     PIC X(10).
002060         10  WST-TBUF-POINTS      PIC 9(04).
002070         10  WST-TBUF-FG-MADE     PIC 9(03).
002080         10  WST-TBUF-FG-ATT      PIC 9(03).
002090         10  WST-TBUF-3PT-MADE    PIC 9(03).
002100         10  WST-TBUF-3PT-ATT     PIC 9(03).
002110         10  WST-TBUF-FT-MADE     PIC 9(03).
002120         10  WST-TBUF-FT-ATT      PIC 9(03).
002130         10  WST-TBUF-REB-OFF     PIC 9(03).
002140         10  WST-TBUF-REB-DEF     PIC 9(03).
002150         10  WST-TBUF-REB-TOT     PIC 9(03).
002160         10  WST-TBUF-ASSISTS     PIC 9(03).
002170         10  WST-TBUF-STEALS      PIC 9(03).
002180         10  WST-TBUF-BLOCKS      PIC 9(03).
002190         10  WST-TBUF-TURNOVERS   PIC 9(03).
002200         10  WST-TBUF-FOULS       PIC 9(03).
002210         10  WST-TBUF-TIMEOUTS    PIC 9(02).
002220         10  WST-TBUF-PBP         PIC 9(03) OCCURS 6 TIMES
002230                                  INDEXED BY WST-TBUF-PBP-IDX.
002240         10  FILLER               PIC X(01).
002250
002260*    CAMPOS DE ENLACE DEL CALCULO GENERICO DE PORCENTAJE -
002270*    UN PARRAFO NO ACEPTA USING/GIVING, SE PASA POR ESTOS CAMPOS
002280 01  WS-PCT-CALC.
002290     05  WS-PCT-NUM           PIC S9(5)V99.
002300     05  WS-PCT-DEN           PIC S9(5)V99.
002310     05  WS-PCT-RESULT        PIC 9(03)V9(01).
002320     05  WS-PCT-NA-FLAG       PIC X(01).
002330         88  WS-PCT-NA-YES               VALUE 'Y'.
002340         88  WS-PCT-NA-NO                VALUE 'N'.
002350     05  FILLER               PIC X(01)   VALUE SPACES.
002360
002370*    LINEA DE ENCABEZADO DE PARTIDO
002380 01  WSL-HEADER-LINE.
002390     05  FILLER               PIC X(01)   VALUE SPACE.
002400     05  WSL-HDR-LIT          PIC X(10)   VALUE 'PARTIDO NO'.
002410     05  FILLER               PIC X(01)   VALUE SPACE.
002420     05  WSL-HDR-GAME-ID      PIC 9(05).
002430     05  FILLER               PIC X(02)   VALUE SPACES.
002440     05  WSL-HDR-GAME-NAME    PIC X(30).
002450     05  FILLER               PIC X(02)   VALUE SPACES.
002460     05  WSL-HDR-FECHA-LIT    PIC X(06)   VALUE 'FECHA:'.
002470     05  WSL-HDR-YYYY         PIC 9(04).
002480     05  FILLER               PIC X(01)   VALUE '-'.
002490     05  WSL-HDR-MM           PIC 9(02).
002500     05  FILLER               PIC X(01)   VALUE '-'.
002510     05  WSL-HDR-DD           PIC 9(02).
002520     05  FILLER               PIC X(65)   VALUE SPACES.
002530
002540*    LINEA DE ENCABEZADO DE COLUMNAS DE JUGADOR
002550 01  WSL-COLHDR-LINE.
002560     05  FILLER               PIC X(132)  VALUE
002570         ' PLYR-ID  PTS FGM-FGA 3PM-3PA FTM-FTA ORB DRB REB AST S'
002580-        'TL BLK TOV PF  +/-  SEC   FG%'.
002590
002600*    LINEA DE DETALLE DE JUGADOR
002610 01  WSL-PLAYER-LINE.
002620     05  FILLER               PIC X(01)   VALUE SPACE.
002630     05  WSL-PLY-PLAYER-ID    PIC 9(05).
002640     05  FILLER               PIC X(02)   VALUE SPACES.
002650     05  WSL-PLY-PTS          PIC ZZZ9.
002660     05  FILLER               PIC X(01)   VALUE SPACE.
002670     05  WSL-PLY-FGM          PIC ZZ9.
002680     05  FILLER               PIC X(01)   VALUE '-'.
002690     05  WSL-PLY-FGA          PIC ZZ9.
002700     05  FILLER               PIC X(01)   VALUE SPACE.
002710     05  WSL-PLY-3PM          PIC ZZ9.
002720     05  FILLER               PIC X(01)   VALUE '-'.
002730     05  WSL-PLY-3PA          PIC ZZ9.
002740     05  FILLER               PIC X(01)   VALUE SPACE.
002750     05  WSL-PLY-FTM          PIC ZZ9.
002760     05  FILLER               PIC X(01)   VALUE '-'.
002770     05  WSL-PLY-FTA          PIC ZZ9.
002780     05  FILLER               PIC X(01)   VALUE SPACE.
002790     05  WSL-PLY-OREB         PIC ZZ9.
002800     05  FILLER               PIC X(01)   VALUE SPACE.
002810     05  WSL-PLY-DREB         PIC ZZ9.
002820     05  FILLER               PIC X(01)   VALUE SPACE.
002830     05  WSL-PLY-REB          PIC ZZ9.
002840     05  FILLER               PIC X(01)   VALUE SPACE.
002850     05  WSL-PLY-AST          PIC ZZ9.
002860     05  FILLER               PIC X(01)   VALUE SPACE.
002870     05  WSL-PLY-STL          PIC ZZ9.
002880     05  FILLER               PIC X(01)   VALUE SPACE.
002890     05  WSL-PLY-BLK          PIC ZZ9.
002900     05  FILLER               PIC X(01)   VALUE SPACE.
002910     05  WSL-PLY-TOV          PIC ZZ9.
002920     05  FILLER               PIC X(01)   VALUE SPACE.
002930     05  WSL-PLY-PF           PIC ZZ9.
002940     05  FILLER               PIC X(01)   VALUE SPACE.
002950     05  WSL-PLY-PLUSMIN      PIC ----9.
002960     05  FILLER               PIC X(01)   VALUE SPACE.
002970     05  WSL-PLY-SEC          PIC ZZZZ9.
002980     05  FILLER               PIC X(01)   VALUE SPACE.
002990     05  WSL-PLY-FGPCT        PIC ZZ9.9.
003000     05  FILLER               PIC X(46)   VALUE SPACES.
003010
003020*    LINEA DE TOTALES DE EQUIPO
003030 01  WSL-TEAM-LINE.
003040     05  FILLER               PIC X(01)   VALUE SPACE.
003050     05  WSL-TM-LIT           PIC X(06)   VALUE 'EQUIPO'.
003060     05  FILLER               PIC X(01)   VALUE SPACE.
003070     05  WSL-TM-TEAM-ID       PIC X(10).
003080     05  FILLER               PIC X(01)   VALUE SPACE.
003090     05  WSL-TM-PTS           PIC ZZZ9.
003100     05  FILLER               PIC X(01)   VALUE SPACE.
003110     05  WSL-TM-FGM           PIC ZZ9.
003120     05  FILLER               PIC X(01)   VALUE '-'.
003130     05  WSL-TM-FGA           PIC ZZ9.
003140     05  FILLER               PIC X(01)   VALUE SPACE.
003150     05  WSL-TM-3PM           PIC ZZ9.
003160     05  FILLER               PIC X(01)   VALUE '-'.
003170     05  WSL-TM-3PA           PIC ZZ9.
003180     05  FILLER               PIC X(01)   VALUE SPACE.
003190     05  WSL-TM-FTM           PIC ZZ9.
003200     05  FILLER               PIC X(01)   VALUE '-'.
003210     05  WSL-TM-FTA           PIC ZZ9.
003220     05  FILLER               PIC X(01)   VALUE SPACE.
003230     05  WSL-TM-REB           PIC ZZ9.
003240     05  FILLER               PIC X(01)   VALUE SPACE.
003250     05  WSL-TM-AST           PIC ZZ9.
003260     05  FILLER               PIC X(01)   VALUE SPACE.
003270     05  WSL-TM-STL           PIC ZZ9.
003280     05  FILLER               PIC X(01)   VALUE SPACE.
003290     05  WSL-TM-BLK           PIC ZZ9.
003300     05  FILLER               PIC X(01)   VALUE SPACE.
003310     05  WSL-TM-TOV           PIC ZZ9.
003320     05  FILLER               PIC X(01)   VALUE SPACE.
003330     05  WSL-TM-PF            PIC ZZ9.
003340     05  FILLER               PIC X(01)   VALUE SPACE.
003350     05  WSL-TM-TO            PIC Z9.
003360     05  FILLER               PIC X(01)   VALUE SPACE.
003370     05  WSL-TM-FGPCT         PIC ZZ9.9.
003380     05  FILLER               PIC X(52)   VALUE SPACES.
003390
003400*    LINEA DE PUNTOS POR PERIODO DEL EQUIPO
003410 01  WSL-PERIOD-LINE.
003420     05  FILLER               PIC X(01)   VALUE SPACE.
003430     05  WSL-PER-LIT          PIC X(20)   VALUE
003440         'PUNTOS POR PERIODO:'.
003450     05  FILLER               PIC X(01)   VALUE SPACE.
003460     05  WSL-PER-Q1           PIC ZZ9.
003470     05  FILLER               PIC X(01)   VALUE SPACE.
003480     05  WSL-PER-Q2           PIC ZZ9.
003490     05  FILLER               PIC X(01)   VALUE SPACE.
003500     05  WSL-PER-Q3           PIC ZZ9.
003510     05  FILLER               PIC X(01)   VALUE SPACE.
003520     05  WSL-PER-Q4           PIC ZZ9.
003530     05  FILLER               PIC X(01)   VALUE SPACE.
003540     05  WSL-PER-OT1          PIC ZZ9.
003550     05  FILLER               PIC X(01)   VALUE SPACE.
003560     05  WSL-PER-OT2          PIC ZZ9.
003570     05  FILLER               PIC X(87)   VALUE SPACES.
003580
003590*    LINEA EN BLANCO SEPARADORA ENTRE PARTIDOS
003600 01  WSL-BLANK-LINE           PIC X(132)  VALUE SPACES.
003610
003620 LINKAGE SECTION.
003630*=================*
003640
003650*===============================*
003660 PROCEDURE DIVISION.
003670*===============================*
003680     PERFORM 1000-INICIO-PROGRAMA
003690     PERFORM 2000-PROCESO-PROGRAMA
003700             UNTIL FIN-PSTAT-OK
003710     PERFORM 3000-FIN-PROGRAMA.
003720*----------------------------------------------------------------*
003730*====================*
003740 1000-INICIO-PROGRAMA.
003750*====================*
003760     PERFORM 1001-OPEN-FILES
003770     PERFORM 1002-CARGAR-GAMES-TABLA
003780     PERFORM 1003-READ-PSTAT
003790     PERFORM 1004-READ-TSTAT.
003800*----------------------------------------------------------------*
003810*===============*
003820 1001-OPEN-FILES.
003830*===============*
003840     OPEN INPUT  GAMES-FILE
003850                 PSTAT-FILE
003860                 TSTAT-FILE
003870          OUTPUT BOXR-FILE
003880
003890     IF FS-GAMES-FILE = '00' AND FS-PSTAT-FILE = '00' AND
003900        FS-TSTAT-FILE = '00' AND FS-BOXR-FILE  = '00'
003910        CONTINUE
003920     ELSE
003930        DISPLAY ' ERROR AL ABRIR ARCHIVOS - BKBE25R '
003940        DISPLAY ' FS-GAMES-FILE ......... = ' FS-GAMES-FILE
003950        DISPLAY ' FS-PSTAT-FILE ......... = ' FS-PSTAT-FILE
003960        DISPLAY ' FS-TSTAT-FILE ......... = ' FS-TSTAT-FILE
003970        DISPLAY ' FS-BOXR-FILE  ......... = ' FS-BOXR-FILE
003980        GO TO 9000-ERROR-PGM
003990     END-IF.
004000*----------------------------------------------------------------*
004010*=========================*
004020 1002-CARGAR-GAMES-TABLA.
004030*=========================*
004040     PERFORM 1002-READ-GAME-MSTR UNTIL FS-GAMES-FILE = '10'.
004050*----------------------------------------------------------------*
004060*=========================*
004070 1002-READ-GAME-MSTR.
004080*=========================*
004090     READ GAMES-FILE
004100        AT END
004110           MOVE '10' TO FS-GAMES-FILE
004120        NOT AT END
004130           ADD 1 TO WSV-CONT-GAMES
004140           SET WST-GAME-IDX TO WSV-CONT-GAMES
004150           MOVE GAM-GAME-ID      TO WST-GAME-ID (WST-GAME-IDX)
004160           MOVE GAM-GAME-NAME    TO WST-GAME-NAME (WST-GAME-IDX)
004170           MOVE GAM-HOME-TEAM-ID TO WST-GAME-HOME (WST-GAME-IDX)
004180           MOVE GAM-AWAY-TEAM-ID TO WST-GAME-AWAY (WST-GAME-IDX)
004190           MOVE GAM-GAME-DATE    TO WST-GAME-DATE (WST-GAME-IDX)
004200     END-READ.
004210*----------------------------------------------------------------*
004220*=================*
004230 1003-READ-PSTAT.
004240*=================*
004250     READ PSTAT-FILE
004260     AT END
004270        SET FIN-PSTAT-OK TO TRUE
004280     END-READ.
004290     EVALUATE FS-PSTAT-FILE
004300     WHEN WSC-00
004310          CONTINUE
004320     WHEN WSC-10
004330          SET FIN-PSTAT-OK TO TRUE
004340     WHEN OTHER
004350          MOVE '1003-READ-PSTAT    ' TO WSV-RUTINA
004360          MOVE 'READ PSTAT-FILE     ' TO WSV-ACCION
004370          MOVE FS-PSTAT-FILE TO WSV-FSTATUS
004380          GO TO 9000-ERROR-PGM
004390     END-EVALUATE.
004400*----------------------------------------------------------------*
004410*=================*
004420 1004-READ-TSTAT.
004430*=================*
004440     READ TSTAT-FILE
004450     AT END
004460        SET FIN-TSTAT-OK TO TRUE
004470     END-READ.
004480     EVALUATE FS-TSTAT-FILE
004490     WHEN WSC-00
004500          CONTINUE
004510     WHEN WSC-10
004520          SET FIN-TSTAT-OK TO TRUE
004530     WHEN OTHER
004540          MOVE '1004-READ-TSTAT    ' TO WSV-RUTINA
004550          MOVE 'READ TSTAT-FILE     ' TO WSV-ACCION
004560          MOVE FS-TSTAT-FILE TO WSV-FSTATUS
004570          GO TO 9000-ERROR-PGM
004580     END-EVALUATE.
004590*----------------------------------------------------------------*
004600*=====================*
004610 2000-PROCESO-PROGRAMA.
004620*=====================*
004630*    UNA INVOCACION PROCESA UN PARTIDO COMPLETO (RUPTURA DE
004640*    CONTROL POR GAME-ID SOBRE LOS DOS ARCHIVOS DE CAJA)
004650     MOVE PST-GAME-ID TO WS-CURR-GAME-ID
004660     MOVE ZEROS TO WSV-CONT-PBUF
004670     MOVE ZEROS TO WSV-CONT-TBUF
004680     PERFORM 2100-CARGAR-PSTAT-JUEGO
004690     PERFORM 2200-CARGAR-TSTAT-JUEGO
004700     PERFORM 2300-BUSCAR-GAME
004710     PERFORM 2500-PRINT-GAME
004720     ADD 1 TO WSV-CONT-JUEGOS-IMP.
004730*----------------------------------------------------------------*
004740*========================*
004750 2100-CARGAR-PSTAT-JUEGO.
004760*========================*
004770     PERFORM 2110-GUARDAR-PSTAT-ROW
004780        UNTIL FIN-PSTAT-OK OR PST-GAME-ID NOT = WS-CURR-GAME-ID.
004790*----------------------------------------------------------------*
004800*========================*
004810 2110-GUARDAR-PSTAT-ROW.
004820*========================*
004830     ADD 1 TO WSV-CONT-PBUF
004840     SET WST-PBUF-IDX TO WSV-CONT-PBUF
004850     MOVE PST-PLAYER-ID       TO WST-PBUF-PLAYER-ID (WST-PBUF-IDX)
004860     MOVE PST-TEAM-ID         TO WST-PBUF-TEAM-ID (WST-PBUF-IDX)
004870     MOVE PST-POINTS          TO WST-PBUF-POINTS (WST-PBUF-IDX)
004880     MOVE PST-FG-MADE         TO WST-PBUF-FG-MADE (WST-PBUF-IDX)
004890     MOVE PST-FG-ATTEMPTED    TO WST-PBUF-FG-ATT (WST-PBUF-IDX)
004900     MOVE PST-2PT-MADE        TO WST-PBUF-2PT-MADE (WST-PBUF-IDX)
004910     MOVE PST-2PT-ATTEMPTED   TO WST-PBUF-2PT-ATT (WST-PBUF-IDX)
004920     MOVE PST-3PT-MADE        TO WST-PBUF-3PT-MADE (WST-PBUF-IDX)
004930     MOVE PST-3PT-ATTEMPTED   TO WST-PBUF-3PT-ATT (WST-PBUF-IDX)
004940     MOVE PST-FT-MADE         TO WST-PBUF-FT-MADE (WST-PBUF-IDX)
004950     MOVE PST-FT-ATTEMPTED    TO WST-PBUF-FT-ATT (WST-PBUF-IDX)
004960     MOVE PST-REB-OFF         TO WST-PBUF-REB-OFF (WST-PBUF-IDX)
004970     MOVE PST-REB-DEF         TO WST-PBUF-REB-DEF (WST-PBUF-IDX)
004980     MOVE PST-REB-TOT         TO WST-PBUF-REB-TOT (WST-PBUF-IDX)
004990     MOVE PST-ASSISTS         TO WST-PBUF-ASSISTS (WST-PBUF-IDX)
005000     MOVE PST-STEALS          TO WST-PBUF-STEALS (WST-PBUF-IDX)
005010     MOVE PST-BLOCKS          TO WST-PBUF-BLOCKS (WST-PBUF-IDX)
005020     MOVE PST-TURNOVERS       TO WST-PBUF-TURNOVERS (WST-PBUF-IDX)
005030     MOVE PST-FOULS           TO WST-PBUF-FOULS (WST-PBUF-IDX)
005040     MOVE PST-PLUS-MINUS      TO WST-PBUF-PLUS-MINUS (WST-PBUF-IDX)
005050     MOVE PST-SECONDS-PLAYED  TO WST-PBUF-SECONDS (WST-PBUF-IDX)
005060     PERFORM 1003-READ-PSTAT.
005070*----------------------------------------------------------------*
005080*========================*
005090 2200-CARGAR-TSTAT-JUEGO.
005100*========================*
005110     PERFORM 2210-GUARDAR-TSTAT-ROW
005120        UNTIL FIN-TSTAT-OK OR TST-GAME-ID NOT = WS-CURR-GAME-ID.
005130*----------------------------------------------------------------*
005140*========================*
005150 2210-GUARDAR-TSTAT-ROW.
005160*========================*
005170     ADD 1 TO WSV-CONT-TBUF
005180     SET WST-TBUF-IDX TO WSV-CONT-TBUF
005190     MOVE TST-TEAM-ID         TO WST-TBUF-TEAM-ID (WST-TBUF-IDX)
005200     MOVE TST-POINTS          TO WST-TBUF-POINTS (WST-TBUF-IDX)
005210     MOVE TST-FG-MADE         TO WST-TBUF-FG-MADE (WST-TBUF-IDX)
005220     MOVE TST-FG-ATTEMPTED    TO WST-TBUF-FG-ATT (WST-TBUF-IDX)
005230     MOVE TST-3PT-MADE        TO WST-TBUF-3PT-MADE (WST-TBUF-IDX)
005240     MOVE TST-3PT-ATTEMPTED   TO WST-TBUF-3PT-ATT (WST-TBUF-IDX)
005250     MOVE TST-FT-MADE         TO WST-TBUF-FT-MADE (WST-TBUF-IDX)
005260     MOVE TST-FT-ATTEMPTED    TO WST-TBUF-FT-ATT (WST-TBUF-IDX)
005270     MOVE TST-REB-OFF         TO WST-TBUF-REB-OFF (WST-TBUF-IDX)
005280     MOVE TST-REB-DEF         TO WST-TBUF-REB-DEF (WST-TBUF-IDX)
005290     MOVE TST-REB-TOT         TO WST-TBUF-REB-TOT (WST-TBUF-IDX)
005300     MOVE TST-ASSISTS         TO WST-TBUF-ASSISTS (WST-TBUF-IDX)
005310     MOVE TST-STEALS          TO WST-TBUF-STEALS (WST-TBUF-IDX)
005320     MOVE TST-BLOCKS          TO WST-TBUF-BLOCKS (WST-TBUF-IDX)
005330     MOVE TST-TURNOVERS       TO WST-TBUF-TURNOVERS (WST-TBUF-IDX)
005340     MOVE TST-FOULS           TO WST-TBUF-FOULS (WST-TBUF-IDX)
005350     MOVE TST-TIMEOUTS        TO WST-TBUF-TIMEOUTS (WST-TBUF-IDX)
005360     MOVE TST-POINTS-BY-PERIOD (1) TO WST-TBUF-PBP (WST-TBUF-IDX 1)
005370     MOVE TST-POINTS-BY-PERIOD (2) TO WST-TBUF-PBP (WST-TBUF-IDX 2)
005380     MOVE TST-POINTS-BY-PERIOD (3) TO WST-TBUF-PBP (WST-TBUF-IDX 3)
005390     MOVE TST-POINTS-BY-PERIOD (4) TO WST-TBUF-PBP (WST-TBUF-IDX 4)
005400     MOVE TST-POINTS-BY-PERIOD (5) TO WST-TBUF-PBP (WST-TBUF-IDX 5)
005410     MOVE TST-POINTS-BY-PERIOD (6) TO WST-TBUF-PBP (WST-TBUF-IDX 6)
005420     PERFORM 1004-READ-TSTAT.
005430*----------------------------------------------------------------*
005440*=================*
005450 2300-BUSCAR-GAME.
005460*=================*
005470     SET WST-GAME-IDX TO 1
005480     SEARCH WST-GAME-ROW
005490        AT END
005500           SET WST-GAME-IDX TO 1
005510        WHEN WST-GAME-ID (WST-GAME-IDX) = WS-CURR-GAME-ID
005520           CONTINUE
005530     END-SEARCH.
005540*----------------------------------------------------------------*
005550*===============*
005560 2500-PRINT-GAME.
005570*===============*
005580     PERFORM 2510-PRINT-HEADER
005590     MOVE WST-GAME-HOME (WST-GAME-IDX) TO WS-TEAM-BUSCA
005600     PERFORM 2520-PRINT-TEAM-SECTION
005610     MOVE WST-GAME-AWAY (WST-GAME-IDX) TO WS-TEAM-BUSCA
005620     PERFORM 2520-PRINT-TEAM-SECTION
005630     WRITE REG-BOXR FROM WSL-BLANK-LINE AFTER ADVANCING 1 LINE.
005640*----------------------------------------------------------------*
005650*=================*
005660 2510-PRINT-HEADER.
005670*=================*
005680     MOVE WST-GAME-ID (WST-GAME-IDX)     TO WSL-HDR-GAME-ID
005690     MOVE WST-GAME-NAME (WST-GAME-IDX)   TO WSL-HDR-GAME-NAME
005700     MOVE WST-DATE-YYYY (WST-GAME-IDX)   TO WSL-HDR-YYYY
005710     MOVE WST-DATE-MM (WST-GAME-IDX)     TO WSL-HDR-MM
005720     MOVE WST-DATE-DD (WST-GAME-IDX)     TO WSL-HDR-DD
005730     WRITE REG-BOXR FROM WSL-HEADER-LINE AFTER ADVANCING C01
005740     WRITE REG-BOXR FROM WSL-COLHDR-LINE AFTER ADVANCING 2 LINES
005750     ADD 2 TO WSV-CONT-LINEAS.
005760*----------------------------------------------------------------*
005770*=======================*
005780 2520-PRINT-TEAM-SECTION.
005790*=======================*
005800     PERFORM 2521-PRINT-PLAYER-ROWS
005810        VARYING WST-PBUF-IDX FROM 1 BY 1
005820        UNTIL WST-PBUF-IDX > WSV-CONT-PBUF
005830     PERFORM 2530-PRINT-TEAM-TOTALS.
005840*----------------------------------------------------------------*
005850*=======================*
005860 2521-PRINT-PLAYER-ROWS.
005870*=======================*
005880     IF WST-PBUF-TEAM-ID (WST-PBUF-IDX) = WS-TEAM-BUSCA
005890        PERFORM 2522-PRINT-PLAYER-LINE
005900     END-IF.
005910*----------------------------------------------------------------*
005920*=======================*
005930 2522-PRINT-PLAYER-LINE.
005940*=======================*
005950     MOVE WST-PBUF-FG-MADE (WST-PBUF-IDX) TO WS-PCT-NUM
005960     MOVE WST-PBUF-FG-ATT (WST-PBUF-IDX)  TO WS-PCT-DEN
005970     PERFORM 3000-CALC-PCT-SIMPLE
005980
005990     MOVE WST-PBUF-PLAYER-ID (WST-PBUF-IDX)  TO WSL-PLY-PLAYER-ID
006000     MOVE WST-PBUF-POINTS (WST-PBUF-IDX)     TO WSL-PLY-PTS
006010     MOVE WST-PBUF-FG-MADE (WST-PBUF-IDX)    TO WSL-PLY-FGM
006020     MOVE WST-PBUF-FG-ATT (WST-PBUF-IDX)     TO WSL-PLY-FGA
006030     MOVE WST-PBUF-3PT-MADE (WST-PBUF-IDX)   TO WSL-PLY-3PM
006040     MOVE WST-PBUF-3PT-ATT (WST-PBUF-IDX)    TO WSL-PLY-3PA
006050     MOVE WST-PBUF-FT-MADE (WST-PBUF-IDX)    TO WSL-PLY-FTM
006060     MOVE WST-PBUF-FT-ATT (WST-PBUF-IDX)     TO WSL-PLY-FTA
006070     MOVE WST-PBUF-REB-OFF (WST-PBUF-IDX)    TO WSL-PLY-OREB
006080     MOVE WST-PBUF-REB-DEF (WST-PBUF-IDX)    TO WSL-PLY-DREB
006090     MOVE WST-PBUF-REB-TOT (WST-PBUF-IDX)    TO WSL-PLY-REB
006100     MOVE WST-PBUF-ASSISTS (WST-PBUF-IDX)    TO WSL-PLY-AST
006110     MOVE WST-PBUF-STEALS (WST-PBUF-IDX)     TO WSL-PLY-STL
006120     MOVE WST-PBUF-BLOCKS (WST-PBUF-IDX)     TO WSL-PLY-BLK
006130     MOVE WST-PBUF-TURNOVERS (WST-PBUF-IDX)  TO WSL-PLY-TOV
006140     MOVE WST-PBUF-FOULS (WST-PBUF-IDX)      TO WSL-PLY-PF
006150     MOVE WST-PBUF-PLUS-MINUS (WST-PBUF-IDX) TO WSL-PLY-PLUSMIN
006160     MOVE WST-PBUF-SECONDS (WST-PBUF-IDX)    TO WSL-PLY-SEC
006170     IF WS-PCT-NA-YES
006180        MOVE SPACES TO WSL-PLY-FGPCT
006190     ELSE
006200        MOVE WS-PCT-RESULT TO WSL-PLY-FGPCT
006210     END-IF
006220     WRITE REG-BOXR FROM WSL-PLAYER-LINE AFTER ADVANCING 1 LINE
006230     ADD 1 TO WSV-CONT-LINEAS.
006240*----------------------------------------------------------------*
006250*=======================*
006260 2530-PRINT-TEAM-TOTALS.
006270*=======================*
006280     SET WST-TBUF-IDX TO 1
006290     SEARCH WST-TBUF-ROW
006300        AT END
006310           SET WST-TBUF-IDX TO 1
006320        WHEN WST-TBUF-TEAM-ID (WST-TBUF-IDX) = WS-TEAM-BUSCA
006330           CONTINUE
006340     END-SEARCH
006350
006360     MOVE WST-TBUF-FG-MADE (WST-TBUF-IDX) TO WS-PCT-NUM
006370     MOVE WST-TBUF-FG-ATT (WST-TBUF-IDX)  TO WS-PCT-DEN
006380     PERFORM 3000-CALC-PCT-SIMPLE
006390
006400     MOVE WS-TEAM-BUSCA                      TO WSL-TM-TEAM-ID
006410     MOVE WST-TBUF-POINTS (WST-TBUF-IDX)     TO WSL-TM-PTS
006420     MOVE WST-TBUF-FG-MADE (WST-TBUF-IDX)    TO WSL-TM-FGM
006430     MOVE WST-TBUF-FG-ATT (WST-TBUF-IDX)     TO WSL-TM-FGA
006440     MOVE WST-TBUF-3PT-MADE (WST-TBUF-IDX)   TO WSL-TM-3PM
006450     MOVE WST-TBUF-3PT-ATT (WST-TBUF-IDX)    TO WSL-TM-3PA
006460     MOVE WST-TBUF-FT-MADE (WST-TBUF-IDX)    TO WSL-TM-FTM
006470     MOVE WST-TBUF-FT-ATT (WST-TBUF-IDX)     TO WSL-TM-FTA
006480     MOVE WST-TBUF-REB-TOT (WST-TBUF-IDX)    TO WSL-TM-REB
006490     MOVE WST-TBUF-ASSISTS (WST-TBUF-IDX)    TO WSL-TM-AST
006500     MOVE WST-TBUF-STEALS (WST-TBUF-IDX)     TO WSL-TM-STL
006510     MOVE WST-TBUF-BLOCKS (WST-TBUF-IDX)     TO WSL-TM-BLK
006520     MOVE WST-TBUF-TURNOVERS (WST-TBUF-IDX)  TO WSL-TM-TOV
006530     MOVE WST-TBUF-FOULS (WST-TBUF-IDX)      TO WSL-TM-PF
006540     MOVE WST-TBUF-TIMEOUTS (WST-TBUF-IDX)   TO WSL-TM-TO
006550     IF WS-PCT-NA-YES
006560        MOVE SPACES TO WSL-TM-FGPCT
006570     ELSE
006580        MOVE WS-PCT-RESULT TO WSL-TM-FGPCT
006590     END-IF
006600     WRITE REG-BOXR FROM WSL-TEAM-LINE AFTER ADVANCING 1 LINE
006610     ADD 1 TO WSV-CONT-LINEAS
006620     PERFORM 2540-PRINT-PERIOD-LINE.
006630*----------------------------------------------------------------*
006640*=======================*
006650 2540-PRINT-PERIOD-LINE.
006660*=======================*
006670     MOVE WST-TBUF-PBP (WST-TBUF-IDX 1)  TO WSL-PER-Q1
006680     MOVE WST-TBUF-PBP (WST-TBUF-IDX 2)  TO WSL-PER-Q2
006690     MOVE WST-TBUF-PBP (WST-TBUF-IDX 3)  TO WSL-PER-Q3
006700     MOVE WST-TBUF-PBP (WST-TBUF-IDX 4)  TO WSL-PER-Q4
006710     MOVE WST-TBUF-PBP (WST-TBUF-IDX 5)  TO WSL-PER-OT1
006720     MOVE WST-TBUF-PBP (WST-TBUF-IDX 6)  TO WSL-PER-OT2
006730     WRITE REG-BOXR FROM WSL-PERIOD-LINE AFTER ADVANCING 1 LINE
006740     ADD 1 TO WSV-CONT-LINEAS.
006750*----------------------------------------------------------------*
006760*=======================*
006770 3000-CALC-PCT-SIMPLE.
006780*=======================*
006790*    PORCENTAJE GENERICO REDONDEADO A 1 DECIMAL - NO DISPONIBLE
006800*    (WS-PCT-NA-YES) CUANDO EL DENOMINADOR ES CERO
006810     IF WS-PCT-DEN = ZERO
006820        SET WS-PCT-NA-YES TO TRUE
006830        MOVE ZEROS TO WS-PCT-RESULT
006840     ELSE
006850        SET WS-PCT-NA-NO TO TRUE
006860        COMPUTE WS-PCT-RESULT ROUNDED =
006870           WS-PCT-NUM / WS-PCT-DEN * 100
006880     END-IF.
006890*----------------------------------------------------------------*
006900*=================*
006910 3000-FIN-PROGRAMA.
006920*=================*
006930     PERFORM 3900-CLOSE-FILES THRU 3990-CARGA-DETALLES
006940     STOP RUN.
006950*----------------------------------------------------------------*
006960*=================*
006970 3900-CLOSE-FILES.
006980*=================*
006990     CLOSE GAMES-FILE PSTAT-FILE TSTAT-FILE BOXR-FILE.
007000*----------------------------------------------------------------*
007010*===================*
007020 3990-CARGA-DETALLES.
007030*===================*
007040     DISPLAY '================================='
007050     DISPLAY '------- DETALLES PROCESO --------'
007060     DISPLAY '-------     BKBE25R      --------'
007070     DISPLAY '================================='
007080     DISPLAY 'PARTIDOS EN MAESTRO   = ' WSV-CONT-GAMES
007090     DISPLAY 'PARTIDOS IMPRESOS     = ' WSV-CONT-JUEGOS-IMP
007100     DISPLAY 'LINEAS DE DETALLE     = ' WSV-CONT-LINEAS
007110     DISPLAY '================================='
007120     MOVE WSC-00 TO RETURN-CODE.
007130*----------------------------------------------------------------*
007140*==============*
007150 9000-ERROR-PGM.
007160*==============*
007170     DISPLAY '================================'
007180     DISPLAY '------ DETALLES DE ERROR -------'
007190     DISPLAY '------      BKBE25R      -------'
007200     DISPLAY '================================'
007210     DISPLAY ' RUTINA          :' WSV-RUTINA
007220     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
007230     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
007240     DISPLAY '================================'
007250     MOVE WSC-16 TO RETURN-CODE
007260     STOP RUN.
007270*----------------------------------------------------------------*
