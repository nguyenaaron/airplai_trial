000010*----------------------------------------------------------------*
000020*    BKPSTREC   -  CAJA DE ESTADISTICA JUGADOR-PARTIDO           *
000030*    LONGITUD FIJA - 108 BYTES - ARCHIVO BKPSTAT                 *
000040*    UN REGISTRO POR (GAME-ID, PLAYER-ID)                        *
000050*----------------------------------------------------------------*
000060*    24/07/25  KAF  512003  ALTA INICIAL DEL LAYOUT               *
000070*    01/08/25  KAF  512011  SE AGREGA TABLA POR PERIODO           *
000080*----------------------------------------------------------------*
000090 01  REG-PLAYER-STATS.
000100     05  PST-GAME-ID          PIC 9(05).
000110     05  PST-PLAYER-ID        PIC 9(05).
000120     05  PST-TEAM-ID          PIC X(10).
000130     05  PST-POINTS           PIC 9(04).
000140     05  PST-FG-MADE          PIC 9(03).
000150     05  PST-FG-ATTEMPTED     PIC 9(03).
000160     05  PST-2PT-MADE         PIC 9(03).
000170     05  PST-2PT-ATTEMPTED    PIC 9(03).
000180     05  PST-3PT-MADE         PIC 9(03).
000190     05  PST-3PT-ATTEMPTED    PIC 9(03).
000200     05  PST-FT-MADE          PIC 9(03).
000210     05  PST-FT-ATTEMPTED     PIC 9(03).
000220     05  PST-REB-OFF          PIC 9(03).
000230     05  PST-REB-DEF          PIC 9(03).
000240     05  PST-REB-TOT          PIC 9(03).
000250     05  PST-ASSISTS          PIC 9(03).
000260     05  PST-STEALS           PIC 9(03).
000270     05  PST-BLOCKS           PIC 9(03).
000280     05  PST-TURNOVERS        PIC 9(03).
000290     05  PST-FOULS            PIC 9(03).
000300     05  PST-PLUS-MINUS       PIC S9(04).
000310     05  PST-SECONDS-PLAYED   PIC 9(05).
000320     05  PST-ON-COURT-FLAG    PIC X(01).
000330         88  PST-ON-COURT-YES        VALUE 'Y'.
000340         88  PST-ON-COURT-NO         VALUE 'N'.
000350     05  PST-LAST-SUB-CLOCK   PIC 9(04).
000360     05  PST-LAST-SUB-PERIOD  PIC X(03).
000370     05  PST-LAST-SUB-FLAG    PIC X(01).
000380         88  PST-LAST-SUB-YES        VALUE 'Y'.
000390*        PUNTOS POR PERIODO Q1 Q2 Q3 Q4 OT1 OT2 (INDICE 1-6)
000400     05  PST-POINTS-BY-PERIOD PIC 9(03) OCCURS 6 TIMES
000410                               INDEXED BY PST-PBP-IDX.
000420*        REDEFINE PLANO PARA IMPRESION DIRECTA EN EL REPORTE
000430     05  PST-PBP-PRINT REDEFINES PST-POINTS-BY-PERIOD
000440                               PIC 9(18).
000450     05  FILLER               PIC X(02).
