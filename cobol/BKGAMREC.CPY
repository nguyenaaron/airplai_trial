000010*----------------------------------------------------------------*
000020*    BKGAMREC   -  MAESTRO DE PARTIDOS (GAME MASTER)             *
000030*    LONGITUD FIJA - 65 BYTES - CARGADO EN TABLA GAM-TABLA        *
000040*----------------------------------------------------------------*
000050*    23/07/25  KAF  512001  ALTA INICIAL DEL LAYOUT               *
000060*    04/08/25  KAF  512014  SE AGREGA FILLER DE RESGUARDO         *
000070*----------------------------------------------------------------*
000080 01  REG-GAME.
000090     05  GAM-GAME-ID          PIC 9(05).
000100     05  GAM-GAME-NAME        PIC X(30).
000110     05  GAM-HOME-TEAM-ID     PIC X(10).
000120     05  GAM-AWAY-TEAM-ID     PIC X(10).
000130     05  GAM-GAME-DATE        PIC X(08).
000140*        REDEFINE PARA DESGLOSE AAAA-MM-DD DEL MAESTRO
000150     05  GAM-GAME-DATE-R REDEFINES GAM-GAME-DATE.
000160         10  GAM-DATE-YYYY    PIC 9(04).
000170         10  GAM-DATE-MM      PIC 9(02).
000180         10  GAM-DATE-DD      PIC 9(02).
000190     05  FILLER               PIC X(02).
