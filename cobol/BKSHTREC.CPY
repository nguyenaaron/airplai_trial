000010*----------------------------------------------------------------*
000020*    BKSHTREC   -  DETALLE Y ACUMULADOR DE MAPA DE TIROS         *
000030*    LONGITUD FIJA - 49 BYTES DETALLE - ARCHIVO BKSHOTF          *
000040*----------------------------------------------------------------*
000050*    07/08/25  KAF  512019  ALTA INICIAL DEL LAYOUT               *
000060*----------------------------------------------------------------*
000070 01  REG-SHOT-DETAIL.
000080     05  SHT-EVENT-ID         PIC 9(07).
000090     05  SHT-PLAYER-ID        PIC 9(05).
000100     05  SHT-TEAM-ID          PIC X(10).
000110     05  SHT-PERIOD           PIC X(03).
000120     05  SHT-GAME-CLOCK-SECS  PIC 9(04).
000130     05  SHT-SHOT-TYPE        PIC X(11).
000140     05  SHT-MADE-FLAG        PIC X(01).
000150         88  SHT-MADE-YES            VALUE 'Y'.
000160     05  SHT-COURT-X          PIC 9(02)V9(02).
000170     05  SHT-COURT-Y          PIC 9(02)V9(02).
000180     05  FILLER               PIC X(01).
000190
000200*----------------------------------------------------------------*
000210*    ACUMULADOR DE PIE DE MAPA DE TIROS (NO ES REGISTRO DE ARCH.)*
000220*----------------------------------------------------------------*
000230 01  REG-SHOT-TRAILER.
000240     05  SHT-TOTAL-MADE       PIC 9(04).
000250     05  SHT-TOTAL-ATTEMPTED  PIC 9(04).
000260     05  SHT-FG-PCT           PIC 9(03)V9(01).
000270     05  SHT-FG-PCT-FLAG      PIC X(01).
000280         88  SHT-FG-PCT-NA           VALUE 'N'.
000290     05  FILLER               PIC X(02).
