000010******************************************************************
000020****** SR-0122 05/09/91 HSZ ALTA INICIAL - MAPA DE TIROS DE UN  *
000030******         PARTIDO A PARTIR DE PLANILLA DE POSICION DE      *
000040******         CANCHA DIGITALIZADA A MANO POR EL ANOTADOR        *
000050****** SR-0177 14/10/98 HSZ REVISION DE PASE A MILENIO - FECHAS  *
000060******         DE PARTIDO EN LA TARJETA BKCPARM (Y2K)            *
000070****** 511028 24/07/06 MVR SE MIGRA NUMERACION DE SOLICITUDES AL *
000080******         ESQUEMA 5NNNNN DEL DEPARTAMENTO                   *
000090****** 512029 10/08/25 KAF MODERNIZACION 2025 - REESCRITURA DEL  *
000100******         MAPA DE TIROS SOBRE EL ARCHIVO DE TRABAJO GEVWORK,*
000110******         CON FILTROS OPCIONALES DE JUGADOR/EQUIPO/PERIODO  *
000120****** 512030 10/08/25 KAF SE AGREGA PIE DE TOTALES Y % DE GOL  *
000130****** 512031 10/08/25 RTV SE CIERRA BITACORA PARA ESTA VERSION *
000140******************************************************************
000150*OBJET******************************************************************
000160*OBJET*** LEE LA TARJETA DE PARAMETRO BKCPARM (PARTIDO A          *
000170*OBJET*** GRAFICAR Y FILTROS OPCIONALES DE JUGADOR/EQUIPO/        *
000180*OBJET*** PERIODO), RECORRE GEVWORK EN SECUENCIA Y SELECCIONA     *
000190*OBJET*** SOLO LOS EVENTOS DE TIRO ENCESTADO O FALLADO QUE TRAEN  *
000200*OBJET*** POSICION DE CANCHA (COURT-POS-FLAG = 'Y') DEL PARTIDO   *
000210*OBJET*** INDICADO. GRABA UN DETALLE POR TIRO EN BKSHOTF, IMPRIME *
000220*OBJET*** EL REPORTE BKSHOTR (ENCABEZADO CON FILTROS ACTIVOS,     *
000230*OBJET*** UNA LINEA POR TIRO Y UN PIE CON TOTALES Y % DE GOL).    *
000240*OBJET******************************************************************
000250
000260 IDENTIFICATION DIVISION.
000270*========================*
000280 PROGRAM-ID.    BKBC40H.
000290 AUTHOR.        H SUAREZ.
000300 INSTALLATION.  LIGA JUVENIL DE BALONCESTO - PROCESO POR LOTES.
000310 DATE-WRITTEN.  05/09/91.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE ESTADISTICAS.
000340*----------------------------------------------------------------*
000350*    BITACORA DE CAMBIOS                                         *
000360*----------------------------------------------------------------*
000370*    05/09/91  HSZ  SR-0122  ALTA INICIAL DEL PROGRAMA             *
000380*    05/09/91  HSZ  SR-0122  LECTURA DE PLANILLA DE POSICION Y    *
000390*                            FILTROS DE JUGADOR/EQUIPO/PERIODO    *
000400*    11/06/95  HSZ  SR-0148  PIE DE TOTALES Y % DE GOL EN REPORTE *
000410*    14/10/98  HSZ  SR-0177  REVISION Y2K DE FECHA EN TARJETA     *
000420*                            BKCPARM                              *
000430*    22/01/99  HSZ  SR-0177  PRUEBAS DE REGRESION Y2K - CIERRE    *
000440*                            DE SOLICITUD                         *
000450*    24/07/06  MVR  511028  SE MIGRA NUMERACION DE SOLICITUDES AL *
000460*                            ESQUEMA 5NNNNN                       *
000470*    19/05/09  MVR  511031  SE SUSTITUYE PLANILLA DE POSICION     *
000480*                            MANUAL POR CAMPO COURT-POS-FLAG      *
000490*                            TOMADO DIRECTO DE GEVWORK            *
000500*    10/08/25  KAF  512029  REESCRITURA GENERAL DEL PROGRAMA PARA *
000510*                            MODERNIZACION 2025                  *
000520*    10/08/25  KAF  512029  LECTURA DE TARJETA BKCPARM Y FILTROS  *
000530*    10/08/25  KAF  512030  ENCABEZADO Y PIE DEL REPORTE BKSHOTR  *
000540*    10/08/25  RTV  512031  SE CIERRA BITACORA PARA ESTA VERSION  *
000550*----------------------------------------------------------------*
000560
000570 ENVIRONMENT DIVISION.
000580*======================*
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT  CPARM-FILE   ASSIGN TO BKCPARM
000660             ORGANIZATION IS LINE SEQUENTIAL
000670             FILE STATUS IS FS-CPARM-FILE.
000680
000690     SELECT  GEVWORK-FILE ASSIGN TO GEVWORK
000700             ORGANIZATION IS LINE SEQUENTIAL
000710             FILE STATUS IS FS-GEVWORK-FILE.
000720
000730     SELECT  SHOTF-FILE   ASSIGN TO BKSHOTF
000740             ORGANIZATION IS LINE SEQUENTIAL
000750             FILE STATUS IS FS-SHOTF-FILE.
000760
000770     SELECT  SHOTR-FILE   ASSIGN TO BKSHOTR
000780             ORGANIZATION IS LINE SEQUENTIAL
000790             FILE STATUS IS FS-SHOTR-FILE.
000800
000810*=============*
000820 DATA DIVISION.
000830*=============*
000840*=============*
000850 FILE SECTION.
000860*=============*
000870*    TARJETA DE CONTROL - PARTIDO A GRAFICAR Y FILTROS OPCIONALES
000880*    (CEROS/ESPACIOS = SIN FILTRO EN ESE CAMPO)
000890 FD  CPARM-FILE
000900     LABEL RECORD IS OMITTED.
000910 01  REG-CPARM.
000920     05  PRM-FILTRO-GAME-ID    PIC 9(05).
000930     05  PRM-FILTRO-PLAYER-ID  PIC 9(05).
000940     05  PRM-FILTRO-TEAM-ID    PIC X(10).
000950     05  PRM-FILTRO-PERIOD     PIC X(03).
000960     05  FILLER                PIC X(57).
000970
000980 FD  GEVWORK-FILE
000990     LABEL RECORD IS OMITTED.
001000     COPY BKEVTREC.
001010
001020 FD  SHOTF-FILE
001030     LABEL RECORD IS OMITTED.
001040     COPY BKSHTREC.
001050
001060 FD  SHOTR-FILE
001070     LABEL RECORD IS OMITTED.
001080 01  REG-SHOTR                 PIC X(132).
001090
001100*========================*
001110 WORKING-STORAGE SECTION.
001120*========================*
001130 01  WSF-STATUS.
001140     05  FS-CPARM-FILE        PIC X(02)   VALUE '00'.
001150     05  FS-GEVWORK-FILE      PIC X(02)   VALUE '00'.
001160     05  FS-SHOTF-FILE        PIC X(02)   VALUE '00'.
001170     05  FS-SHOTR-FILE        PIC X(02)   VALUE '00'.
001180     05  FILLER               PIC X(02)   VALUE SPACES.
001190
001200 01  WSV-VARIABLES.
001210     05  WSV-RUTINA           PIC X(20)   VALUE SPACES.
001220     05  WSV-ACCION           PIC X(20)   VALUE SPACES.
001230     05  WSV-FSTATUS          PIC X(02)   VALUE SPACES.
001240     05  FILLER               PIC X(02)   VALUE SPACES.
001250
001260 01  WSC-COSTANTES.
001270     05  WSC-00               PIC 9(02)   VALUE 00.
001280     05  WSC-10               PIC 9(02)   VALUE 10.
001290     05  WSC-16               PIC 9(02)   VALUE 16.
001300     05  WSC-SIN-FILTRO-NUM   PIC 9(05)   VALUE ZEROS.
001310     05  FILLER               PIC X(02)   VALUE SPACES.
001320
001330 01  WSA-ACUMULADORES.
001340     05  WSV-CONT-EVENTOS-LEI PIC 9(07)   COMP VALUE ZEROS.
001350     05  WSV-CONT-TIROS-SEL   PIC 9(05)   COMP VALUE ZEROS.
001360     05  FILLER               PIC X(02)   VALUE SPACES.
001370*    REDEFINE PLANO PARA VOLCADO RAPIDO DE CONTADORES EN DISPLAY
001380 01  WSA-ACUM-FLAT REDEFINES WSA-ACUMULADORES.
001390     05  WSA-FLAT-TEXTO       PIC X(14).
001400
001410*    SUBINDICE-CONTADOR DE TIROS GRAFICADOS DEL PARTIDO EN CURSO
001420 77  WSA-CONT-TIROS-TOT       PIC 9(05)   COMP VALUE ZEROS.
001430
001440 01  WSS-SWITCH.
001450     05  WS-FIN-EVENTOS       PIC 9(01)   VALUE 0.
001460         88  FIN-EVENTOS-OK             VALUE 1.
001470     05  FILLER               PIC X(02)   VALUE SPACES.
001480
001490*    FILTROS DE LA CORRIDA, TOMADOS DE LA TARJETA BKCPARM
001500 01  WS-FILTROS.
001510     05  WS-FILTRO-GAME-ID    PIC 9(05)   VALUE ZEROS.
001520     05  WS-FILTRO-PLAYER-ID  PIC 9(05)   VALUE ZEROS.
001530     05  WS-FILTRO-TEAM-ID    PIC X(10)   VALUE SPACES.
001540     05  WS-FILTRO-PERIOD     PIC X(03)   VALUE SPACES.
001550     05  FILLER               PIC X(01)   VALUE SPACES.
001560*    REDEFINE PLANO DE LOS FILTROS PARA COMPARACION/DISPLAY RAPIDO
001570 01  WS-FILTROS-FLAT REDEFINES WS-FILTROS.
001580     05  WS-FILTROS-TEXTO     PIC X(24).
001590
001600*    CAMPOS DE ENLACE DEL CALCULO DEL PORCENTAJE DE GOL DEL PIE
001610 01  WS-PCT-CALC.
001620     05  WS-PCT-NUM           PIC S9(6)V99.
001630     05  WS-PCT-DEN           PIC S9(6)V99.
001640     05  WS-PCT-RESULT        PIC 9(03)V9(01).
001650     05  WS-PCT-NA-FLAG       PIC X(01).
001660         88  WS-PCT-NA-YES               VALUE 'Y'.
001670         88  WS-PCT-NA-NO                VALUE 'N'.
001680     05  FILLER               PIC X(01)   VALUE SPACES.
001690*    REDEFINE PLANO DEL CALCULO DE PORCENTAJE PARA DISPLAY RAPIDO
001700 01  WS-PCT-CALC-FLAT REDEFINES WS-PCT-CALC.
001710     05  WS-PCT-CALC-TEXTO    PIC X(18).
001720
001730*    LINEA DE ENCABEZADO DEL REPORTE (PARTIDO Y FILTROS ACTIVOS)
001740 01  WSL-SHOT-HDR-LINE1.
001750     05  FILLER               PIC X(01)   VALUE SPACE.
001760     05  FILLER               PIC X(16)   VALUE
001770         'MAPA DE TIROS -'.
001780     05  FILLER               PIC X(01)   VALUE SPACE.
001790     05  WSL-HDR-GAME-ID      PIC 9(05).
001800     05  FILLER               PIC X(109)  VALUE SPACES.
001810
001820 01  WSL-SHOT-HDR-LINE2.
001830     05  FILLER               PIC X(01)   VALUE SPACE.
001840     05  FILLER               PIC X(19)   VALUE
001850         'FILTROS ACTIVOS -  '.
001860     05  FILLER               PIC X(08)   VALUE 'JUGADOR '.
001870     05  WSL-HDR-PLAYER       PIC X(05).
001880     05  FILLER               PIC X(03)   VALUE SPACES.
001890     05  FILLER               PIC X(07)   VALUE 'EQUIPO '.
001900     05  WSL-HDR-TEAM         PIC X(10).
001910     05  FILLER               PIC X(03)   VALUE SPACES.
001920     05  FILLER               PIC X(08)   VALUE 'PERIODO '.
001930     05  WSL-HDR-PERIOD       PIC X(03).
001940     05  FILLER               PIC X(65)   VALUE SPACES.
001950
001960 01  WSL-SHOT-COLHDR-LINE.
001970     05  FILLER               PIC X(132)  VALUE
001980         ' EVENT-ID  PLYR-ID  EQUIPO      PER CLOCK SHOT-TYPE'
001990-        '   M  COURT-X COURT-Y'.
002000
002010*    LINEA DE DETALLE DE UN TIRO
002020 01  WSL-SHOT-DET-LINE.
002030     05  FILLER               PIC X(01)   VALUE SPACE.
002040     05  WSL-SDT-EVENT-ID     PIC 9(07).
002050     05  FILLER               PIC X(02)   VALUE SPACES.
002060     05  WSL-SDT-PLAYER-ID    PIC 9(05).
002070     05  FILLER               PIC X(02)   VALUE SPACES.
002080     05  WSL-SDT-TEAM-ID      PIC X(10).
002090     05  FILLER               PIC X(01)   VALUE SPACE.
002100     05  WSL-SDT-PERIOD       PIC X(03).
002110     05  FILLER               PIC X(01)   VALUE SPACE.
002120     05  WSL-SDT-CLOCK        PIC 9(04).
002130     05  FILLER               PIC X(01)   VALUE SPACE.
002140     05  WSL-SDT-SHOT-TYPE    PIC X(11).
002150     05  FILLER               PIC X(01)   VALUE SPACE.
002160     05  WSL-SDT-MADE-FLAG    PIC X(01).
002170     05  FILLER               PIC X(03)   VALUE SPACES.
002180     05  WSL-SDT-COURT-X      PIC ZZ9.99.
002190     05  FILLER               PIC X(01)   VALUE SPACE.
002200     05  WSL-SDT-COURT-Y      PIC ZZ9.99.
002210     05  FILLER               PIC X(66)   VALUE SPACES.
002220
002230*    LINEA DE PIE DE TOTALES DEL MAPA DE TIROS
002240 01  WSL-SHOT-TRL-LINE.
002250     05  FILLER               PIC X(01)   VALUE SPACE.
002260     05  FILLER               PIC X(20)   VALUE
002270         'TOTALES DEL PARTIDO'.
002280     05  FILLER               PIC X(01)   VALUE SPACE.
002290     05  FILLER               PIC X(07)   VALUE 'ENC/INT'.
002300     05  FILLER               PIC X(01)   VALUE SPACE.
002310     05  WSL-TRL-MADE         PIC ZZZ9.
002320     05  FILLER               PIC X(01)   VALUE '/'.
002330     05  WSL-TRL-ATT          PIC ZZZ9.
002340     05  FILLER               PIC X(03)   VALUE SPACES.
002350     05  FILLER               PIC X(04)   VALUE 'FG% '.
002360     05  WSL-TRL-PCT          PIC ZZ9.9.
002370     05  FILLER               PIC X(81)   VALUE SPACES.
002380
002390 01  WSL-BLANK-LINE           PIC X(132)  VALUE SPACES.
002400
002410 LINKAGE SECTION.
002420*=================*
002430
002440*===============================*
002450 PROCEDURE DIVISION.
002460*===============================*
002470     PERFORM 1000-INICIO-PROGRAMA
002480     PERFORM 2000-PROCESO-PROGRAMA
002490             UNTIL FIN-EVENTOS-OK
002500     PERFORM 3000-FIN-PROGRAMA.
002510*----------------------------------------------------------------*
002520*====================*
002530 1000-INICIO-PROGRAMA.
002540*====================*
002550     PERFORM 1001-OPEN-FILES
002560     PERFORM 1002-LEER-PARM
002570     PERFORM 1003-IMPRIMIR-ENCABEZADO
002580     PERFORM 1004-READ-EVENT.
002590*----------------------------------------------------------------*
002600*===============*
002610 1001-OPEN-FILES.
002620*===============*
002630     OPEN INPUT  CPARM-FILE
002640                 GEVWORK-FILE
002650          OUTPUT SHOTF-FILE
002660                 SHOTR-FILE
002670
002680     IF FS-CPARM-FILE = '00' AND FS-GEVWORK-FILE = '00' AND
002690        FS-SHOTF-FILE = '00' AND FS-SHOTR-FILE = '00'
002700        CONTINUE
002710     ELSE
002720        DISPLAY ' ERROR AL ABRIR ARCHIVOS - BKBC40H '
002730        DISPLAY ' FS-CPARM-FILE   ......... = ' FS-CPARM-FILE
002740        DISPLAY ' FS-GEVWORK-FILE ......... = ' FS-GEVWORK-FILE
002750        DISPLAY ' FS-SHOTF-FILE   ......... = ' FS-SHOTF-FILE
002760        DISPLAY ' FS-SHOTR-FILE   ......... = ' FS-SHOTR-FILE
002770        GO TO 9000-ERROR-PGM
002780     END-IF.
002790*----------------------------------------------------------------*
002800*=============*
002810 1002-LEER-PARM.
002820*=============*
002830*    LA TARJETA BKCPARM ES OBLIGATORIA - TRAE EL PARTIDO A
002840*    GRAFICAR Y LOS FILTROS OPCIONALES DE JUGADOR/EQUIPO/PERIODO
002850     READ CPARM-FILE
002860     AT END
002870        MOVE 'READ CPARM-FILE     ' TO WSV-ACCION
002880        MOVE 'TARJETA BKCPARM AUSENTE OBLIGATORIA' TO WSV-RUTINA
002890        GO TO 9000-ERROR-PGM
002900     NOT AT END
002910        MOVE PRM-FILTRO-GAME-ID   TO WS-FILTRO-GAME-ID
002920        MOVE PRM-FILTRO-PLAYER-ID TO WS-FILTRO-PLAYER-ID
002930        MOVE PRM-FILTRO-TEAM-ID   TO WS-FILTRO-TEAM-ID
002940        MOVE PRM-FILTRO-PERIOD    TO WS-FILTRO-PERIOD
002950     END-READ
002960     CLOSE CPARM-FILE.
002970*----------------------------------------------------------------*
002980*=============================*
002990 1003-IMPRIMIR-ENCABEZADO.
003000*=============================*
003010     MOVE WS-FILTRO-GAME-ID TO WSL-HDR-GAME-ID
003020     WRITE REG-SHOTR FROM WSL-SHOT-HDR-LINE1
003030           AFTER ADVANCING C01
003040
003050     IF WS-FILTRO-PLAYER-ID = WSC-SIN-FILTRO-NUM
003060        MOVE 'TODOS' TO WSL-HDR-PLAYER
003070     ELSE
003080        MOVE WS-FILTRO-PLAYER-ID TO WSL-HDR-PLAYER
003090     END-IF
003100     IF WS-FILTRO-TEAM-ID = SPACES
003110        MOVE 'TODOS' TO WSL-HDR-TEAM
003120     ELSE
003130        MOVE WS-FILTRO-TEAM-ID TO WSL-HDR-TEAM
003140     END-IF
003150     IF WS-FILTRO-PERIOD = SPACES
003160        MOVE 'TDS' TO WSL-HDR-PERIOD
003170     ELSE
003180        MOVE WS-FILTRO-PERIOD TO WSL-HDR-PERIOD
003190     END-IF
003200     WRITE REG-SHOTR FROM WSL-SHOT-HDR-LINE2
003210           AFTER ADVANCING 1 LINE
003220
003230     WRITE REG-SHOTR FROM WSL-SHOT-COLHDR-LINE
003240           AFTER ADVANCING 2 LINES.
003250*----------------------------------------------------------------*
003260*=================*
003270 1004-READ-EVENT.
003280*=================*
003290     READ GEVWORK-FILE
003300     AT END
003310        SET FIN-EVENTOS-OK TO TRUE
003320     END-READ.
003330     EVALUATE FS-GEVWORK-FILE
003340     WHEN WSC-00
003350          ADD 1 TO WSV-CONT-EVENTOS-LEI
003360     WHEN WSC-10
003370          SET FIN-EVENTOS-OK TO TRUE
003380     WHEN OTHER
003390          MOVE '1004-READ-EVENT     ' TO WSV-RUTINA
003400          MOVE 'READ GEVWORK-FILE   ' TO WSV-ACCION
003410          MOVE FS-GEVWORK-FILE TO WSV-FSTATUS
003420          GO TO 9000-ERROR-PGM
003430     END-EVALUATE.
003440*----------------------------------------------------------------*
003450*=====================*
003460 2000-PROCESO-PROGRAMA.
003470*=====================*
003480     IF EVT-GAME-ID = WS-FILTRO-GAME-ID
003490        AND (EVT-SHOT-MADE OR EVT-SHOT-MISSED)
003500        AND EVT-COURT-POS-YES
003510        PERFORM 2100-VERIFICAR-FILTROS
003520     END-IF
003530     PERFORM 1004-READ-EVENT.
003540*----------------------------------------------------------------*
003550*=========================*
003560 2100-VERIFICAR-FILTROS.
003570*=========================*
003580*    UN FILTRO EN CEROS/ESPACIOS SIGNIFICA "SIN FILTRO" EN ESE
003590*    CAMPO - LOS TRES FILTROS SE APLICAN POR IGUALDAD
003600     IF (WS-FILTRO-PLAYER-ID = WSC-SIN-FILTRO-NUM OR
003610         EVT-PLAYER-ID = WS-FILTRO-PLAYER-ID)
003620        AND (WS-FILTRO-TEAM-ID = SPACES OR
003630             EVT-TEAM-ID = WS-FILTRO-TEAM-ID)
003640        AND (WS-FILTRO-PERIOD = SPACES OR
003650             EVT-PERIOD = WS-FILTRO-PERIOD)
003660        PERFORM 2200-GRABAR-TIRO
003670     END-IF.
003680*----------------------------------------------------------------*
003690*=================*
003700 2200-GRABAR-TIRO.
003710*=================*
003720     MOVE EVT-EVENT-ID          TO SHT-EVENT-ID
003730     MOVE EVT-PLAYER-ID         TO SHT-PLAYER-ID
003740     MOVE EVT-TEAM-ID           TO SHT-TEAM-ID
003750     MOVE EVT-PERIOD            TO SHT-PERIOD
003760     MOVE EVT-GAME-CLOCK-SECS   TO SHT-GAME-CLOCK-SECS
003770     MOVE EVT-SHOT-TYPE         TO SHT-SHOT-TYPE
003780     MOVE EVT-COURT-X           TO SHT-COURT-X
003790     MOVE EVT-COURT-Y           TO SHT-COURT-Y
003800     ADD 1 TO WSA-CONT-TIROS-TOT
003810     IF EVT-SHOT-MADE
003820        MOVE 'Y' TO SHT-MADE-FLAG
003830        ADD 1 TO WSV-CONT-TIROS-SEL
003840     ELSE
003850        MOVE 'N' TO SHT-MADE-FLAG
003860     END-IF
003870     WRITE REG-SHOT-DETAIL
003880     PERFORM 2210-IMPRIMIR-LINEA-TIRO.
003890*----------------------------------------------------------------*
003900*===========================*
003910 2210-IMPRIMIR-LINEA-TIRO.
003920*===========================*
003930     MOVE SHT-EVENT-ID           TO WSL-SDT-EVENT-ID
003940     MOVE SHT-PLAYER-ID          TO WSL-SDT-PLAYER-ID
003950     MOVE SHT-TEAM-ID            TO WSL-SDT-TEAM-ID
003960     MOVE SHT-PERIOD             TO WSL-SDT-PERIOD
003970     MOVE SHT-GAME-CLOCK-SECS    TO WSL-SDT-CLOCK
003980     MOVE SHT-SHOT-TYPE          TO WSL-SDT-SHOT-TYPE
003990     MOVE SHT-MADE-FLAG          TO WSL-SDT-MADE-FLAG
004000     MOVE SHT-COURT-X            TO WSL-SDT-COURT-X
004010     MOVE SHT-COURT-Y            TO WSL-SDT-COURT-Y
004020     WRITE REG-SHOTR FROM WSL-SHOT-DET-LINE
004030           AFTER ADVANCING 1 LINE.
004040*----------------------------------------------------------------*
004050*=================*
004060 3000-FIN-PROGRAMA.
004070*=================*
004080     PERFORM 3100-CALC-TOTALES
004090     PERFORM 3200-IMPRIMIR-PIE
004100     PERFORM 3900-CLOSE-FILES THRU 3990-CARGA-DETALLES
004110     STOP RUN.
004120*----------------------------------------------------------------*
004130*===================*
004140 3100-CALC-TOTALES.
004150*===================*
004160*    TOTAL-ATTEMPTED = TODOS LOS TIROS SELECCIONADOS (ENCESTADOS
004170*    Y FALLADOS); TOTAL-MADE = SOLO LOS ENCESTADOS
004180     MOVE WSV-CONT-TIROS-SEL     TO SHT-TOTAL-MADE
004190     MOVE WSA-CONT-TIROS-TOT     TO SHT-TOTAL-ATTEMPTED
004200     MOVE WSV-CONT-TIROS-SEL     TO WS-PCT-NUM
004210     MOVE WSA-CONT-TIROS-TOT     TO WS-PCT-DEN
004220     PERFORM 3010-CALC-PCT-SIMPLE
004230     MOVE WS-PCT-RESULT          TO SHT-FG-PCT
004240     IF WS-PCT-NA-YES
004250        SET SHT-FG-PCT-NA TO TRUE
004260     ELSE
004270        MOVE 'Y' TO SHT-FG-PCT-FLAG
004280     END-IF.
004290*----------------------------------------------------------------*
004300*=======================*
004310 3010-CALC-PCT-SIMPLE.
004320*=======================*
004330*    PORCENTAJE GENERICO REDONDEADO A 1 DECIMAL - NO DISPONIBLE
004340*    (WS-PCT-NA-YES) CUANDO EL DENOMINADOR ES CERO
004350     IF WS-PCT-DEN = ZERO
004360        SET WS-PCT-NA-YES TO TRUE
004370        MOVE ZEROS TO WS-PCT-RESULT
004380     ELSE
004390        SET WS-PCT-NA-NO TO TRUE
004400        COMPUTE WS-PCT-RESULT ROUNDED =
004410           WS-PCT-NUM / WS-PCT-DEN * 100
004420     END-IF.
004430*----------------------------------------------------------------*
004440*=====================*
004450 3200-IMPRIMIR-PIE.
004460*=====================*
004470     MOVE SHT-TOTAL-MADE          TO WSL-TRL-MADE
004480     MOVE SHT-TOTAL-ATTEMPTED     TO WSL-TRL-ATT
004490     IF SHT-FG-PCT-NA
004500        MOVE SPACES TO WSL-TRL-PCT
004510     ELSE
004520        MOVE SHT-FG-PCT TO WSL-TRL-PCT
004530     END-IF
004540     WRITE REG-SHOTR FROM WSL-BLANK-LINE
004550           AFTER ADVANCING 1 LINE
004560     WRITE REG-SHOTR FROM WSL-SHOT-TRL-LINE
004570           AFTER ADVANCING 1 LINE.
004580*----------------------------------------------------------------*
004590*=================*
004600 3900-CLOSE-FILES.
004610*=================*
004620     CLOSE CPARM-FILE GEVWORK-FILE SHOTF-FILE SHOTR-FILE.
004630*----------------------------------------------------------------*
004640*===================*
004650 3990-CARGA-DETALLES.
004660*===================*
004670     DISPLAY '================================='
004680     DISPLAY '------- DETALLES PROCESO --------'
004690     DISPLAY '-------     BKBC40H      --------'
004700     DISPLAY '================================='
004710     DISPLAY 'PARTIDO GRAFICADO       = ' WS-FILTRO-GAME-ID
004720     DISPLAY 'EVENTOS LEIDOS          = ' WSV-CONT-EVENTOS-LEI
004730     DISPLAY 'TIROS SELECCIONADOS     = ' WSA-CONT-TIROS-TOT
004740     DISPLAY 'TIROS ENCESTADOS        = ' WSV-CONT-TIROS-SEL
004750     DISPLAY '================================='
004760     MOVE WSC-00 TO RETURN-CODE.
004770*----------------------------------------------------------------*
004780*==============*
004790 9000-ERROR-PGM.
004800*==============*
004810     DISPLAY '================================'
004820     DISPLAY '------ DETALLES DE ERROR -------'
004830     DISPLAY '------      BKBC40H      -------'
004840     DISPLAY '================================'
004850     DISPLAY ' RUTINA          :' WSV-RUTINA
004860     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
004870     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
004880     DISPLAY '================================'
004890     MOVE WSC-16 TO RETURN-CODE
004900     STOP RUN.
004910*----------------------------------------------------------------*
