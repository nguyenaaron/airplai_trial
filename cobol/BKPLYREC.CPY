000010*----------------------------------------------------------------*
000020*    BKPLYREC   -  MAESTRO DE JUGADORES (PLAYER MASTER)          *
000030*    LONGITUD FIJA - 45 BYTES - CARGADO EN TABLA PLY-TABLA        *
000040*----------------------------------------------------------------*
000050*    23/07/25  KAF  512001  ALTA INICIAL DEL LAYOUT               *
000060*    04/08/25  KAF  512014  SE AGREGA FILLER DE RESGUARDO         *
000070*----------------------------------------------------------------*
000080 01  REG-PLAYER.
000090     05  PLY-PLAYER-ID        PIC 9(05).
000100     05  PLY-PLAYER-NAME      PIC X(25).
000110     05  PLY-TEAM-ID          PIC X(10).
000120     05  PLY-JERSEY-NUMBER    PIC X(03).
000130     05  FILLER               PIC X(02).
