000010*----------------------------------------------------------------*
000020*    BKTSTREC   -  CAJA DE ESTADISTICA EQUIPO-PARTIDO            *
000030*    LONGITUD FIJA - 120 BYTES - ARCHIVO BKTSTAT                 *
000040*    UN REGISTRO POR (GAME-ID, TEAM-ID)                          *
000050*----------------------------------------------------------------*
000060*    24/07/25  KAF  512003  ALTA INICIAL DEL LAYOUT               *
000070*    01/08/25  KAF  512011  SE AGREGA TABLA POR PERIODO           *
000080*----------------------------------------------------------------*
000090 01  REG-TEAM-STATS.
000100     05  TST-GAME-ID          PIC 9(05).
000110     05  TST-TEAM-ID          PIC X(10).
000120     05  TST-POINTS           PIC 9(04).
000130     05  TST-FG-MADE          PIC 9(03).
000140     05  TST-FG-ATTEMPTED     PIC 9(03).
000150     05  TST-2PT-MADE         PIC 9(03).
000160     05  TST-2PT-ATTEMPTED    PIC 9(03).
000170     05  TST-3PT-MADE         PIC 9(03).
000180     05  TST-3PT-ATTEMPTED    PIC 9(03).
000190     05  TST-FT-MADE          PIC 9(03).
000200     05  TST-FT-ATTEMPTED     PIC 9(03).
000210     05  TST-REB-OFF          PIC 9(03).
000220     05  TST-REB-DEF          PIC 9(03).
000230     05  TST-REB-TOT          PIC 9(03).
000240     05  TST-ASSISTS          PIC 9(03).
000250     05  TST-STEALS           PIC 9(03).
000260     05  TST-BLOCKS           PIC 9(03).
000270     05  TST-TURNOVERS        PIC 9(03).
000280     05  TST-FOULS            PIC 9(03).
000290     05  TST-TIMEOUTS         PIC 9(02).
000300*        PUNTOS Y TIROS DE CAMPO POR PERIODO Q1 Q2 Q3 Q4 OT1 OT2
000310     05  TST-POINTS-BY-PERIOD PIC 9(03) OCCURS 6 TIMES
000320                               INDEXED BY TST-PBP-IDX.
000330     05  TST-FGM-BY-PERIOD    PIC 9(03) OCCURS 6 TIMES
000340                               INDEXED BY TST-FGM-IDX.
000350     05  TST-FGA-BY-PERIOD    PIC 9(03) OCCURS 6 TIMES
000360                               INDEXED BY TST-FGA-IDX.
000370     05  FILLER               PIC X(02).
