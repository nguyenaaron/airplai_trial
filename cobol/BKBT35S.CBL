000010******************************************************************
000020****** SR-0062 22/01/85 LTS ALTA INICIAL - ACUMULADO DE TEMPORADA*
000030******         POR EQUIPO (POSS / ORTG / DRTG / PACE)           *
000040****** SR-0175 03/08/98 LTS REVISION DE PASE A MILENIO - FECHAS  *
000050******         DE TEMPORADA (Y2K)                                *
000060****** 511023 24/07/06 MVR SE MIGRA NUMERACION DE SOLICITUDES AL *
000070******         ESQUEMA 5NNNNN DEL DEPARTAMENTO                   *
000080****** 512026 09/08/25 KAF MODERNIZACION 2025 - REESCRITURA DEL  *
000090******         ACUMULADO DE TEMPORADA POR EQUIPO                 *
000100****** 512027 10/08/25 KAF SE AGREGA EMPAREJAMIENTO DE OPONENTE *
000110******         DENTRO DEL BUFFER DE PARTIDO PARA GANADO/PERDIDO *
000120****** 512028 10/08/25 RTV SE CIERRA BITACORA PARA ESTA VERSION *
000130******************************************************************
000140*OBJET******************************************************************
000150*OBJET*** LEE LA CAJA DE EQUIPO-PARTIDO (BKTSTAT), YA QUE EL     *
000160*OBJET*** TALLER NO USA SORT, AGRUPA LAS FILAS DE UN MISMO       *
000170*OBJET*** PARTIDO EN UN BUFFER (LECTURA ANTICIPADA POR RUPTURA   *
000180*OBJET*** DE GAME-ID, IGUAL QUE BKBE25R) PARA ENCONTRAR AL       *
000190*OBJET*** OPONENTE DE CADA FILA DENTRO DEL MISMO PARTIDO, Y      *
000200*OBJET*** ACUMULA POR EQUIPO EN UNA TABLA DE TEMPORADA. GRABA    *
000210*OBJET*** BKTSEAS Y AGREGA LA SECCION DE EQUIPO AL REPORTE DE    *
000220*OBJET*** TEMPORADA (BKSEASR, MODO EXTEND - LA SECCION DE        *
000230*OBJET*** JUGADORES YA FUE ESCRITA POR BKBP30S).                 *
000240*OBJET******************************************************************
000250
000260 IDENTIFICATION DIVISION.
000270*========================*
000280 PROGRAM-ID.    BKBT35S.
000290 AUTHOR.        L TORRES.
000300 INSTALLATION.  LIGA JUVENIL DE BALONCESTO - PROCESO POR LOTES.
000310 DATE-WRITTEN.  22/01/85.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE ESTADISTICAS.
000340*----------------------------------------------------------------*
000350*    BITACORA DE CAMBIOS                                         *
000360*----------------------------------------------------------------*
000370*    22/01/85  LTS  SR-0062  ALTA INICIAL DEL PROGRAMA             *
000380*    22/01/85  LTS  SR-0062  ACUMULACION DE TOTALES POR EQUIPO     *
000390*    16/09/89  LTS  SR-0098  EMPAREJAMIENTO DE OPONENTE POR BUFFER*
000400*    03/03/93  HSZ  SR-0137  CALCULO DE POSS / ORTG / DRTG / PACE *
000410*    03/08/98  LTS  SR-0175  REVISION Y2K DE FECHAS DE TEMPORADA  *
000420*    09/02/99  LTS  SR-0175  PRUEBAS DE REGRESION Y2K - CIERRE    *
000430*                            DE SOLICITUD                         *
000440*    24/07/06  MVR  511023  SE MIGRA NUMERACION DE SOLICITUDES AL *
000450*                            ESQUEMA 5NNNNN                       *
000460*    11/04/18  MVR  511057  AJUSTE DE ANCHO DE CAMPO PACE POR     *
000470*                            SOLICITUD DE AUDITORIA               *
000480*    09/08/25  KAF  512026  REESCRITURA GENERAL DEL PROGRAMA PARA *
000490*                            MODERNIZACION 2025                  *
000500*    09/08/25  KAF  512026  ACUMULACION DE TOTALES POR EQUIPO     *
000510*    10/08/25  KAF  512027  EMPAREJAMIENTO DE OPONENTE POR BUFFER *
000520*    10/08/25  KAF  512027  CALCULO DE POSS / ORTG / DRTG / PACE  *
000530*    10/08/25  RTV  512028  SE CIERRA BITACORA PARA ESTA VERSION  *
000540*----------------------------------------------------------------*
000550
000560 ENVIRONMENT DIVISION.
000570*======================*
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT  TSTAT-FILE   ASSIGN TO BKTSTAT
000650             ORGANIZATION IS LINE SEQUENTIAL
000660             FILE STATUS IS FS-TSTAT-FILE.
000670
000680     SELECT  TSEAS-FILE   ASSIGN TO BKTSEAS
000690             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS FS-TSEAS-FILE.
000710
000720     SELECT  SEASR-FILE   ASSIGN TO BKSEASR
000730             ORGANIZATION IS LINE SEQUENTIAL
000740             FILE STATUS IS FS-SEASR-FILE.
000750
000760*=============*
000770 DATA DIVISION.
000780*=============*
000790*=============*
000800 FILE SECTION.
000810*=============*
000820 FD  TSTAT-FILE
000830     LABEL RECORD IS OMITTED.
000840     COPY BKTSTREC.
000850
000860 FD  TSEAS-FILE
000870     LABEL RECORD IS OMITTED.
000880     COPY BKTSNREC.
000890
000900*    REPORTE DE TEMPORADA - SECCION DE EQUIPOS (SE ABRE EN
000910*    MODO EXTEND - LA SECCION DE JUGADORES YA LA ESCRIBIO
000920*    BKBP30S EN MODO OUTPUT)
000930 FD  SEASR-FILE
000940     LABEL RECORD IS OMITTED.
000950 01  REG-SEASR                 PIC X(132).
000960
000970*========================*
000980 WORKING-STORAGE SECTION.
000990*========================*
001000 01  WSF-STATUS.
001010     05  FS-TSTAT-FILE        PIC X(02)   VALUE '00'.
001020     05  FS-TSEAS-FILE        PIC X(02)   VALUE '00'.
001030     05  FS-SEASR-FILE        PIC X(02)   VALUE '00'.
001040     05  FILLER               PIC X(02)   VALUE SPACES.
001050
001060 01  WSV-VARIABLES.
001070     05  WSV-RUTINA           PIC X(20)   VALUE SPACES.
001080     05  WSV-ACCION           PIC X(20)   VALUE SPACES.
001090     05  WSV-FSTATUS          PIC X(02)   VALUE SPACES.
001100     05  FILLER               PIC X(02)   VALUE SPACES.
001110
001120 01  WSC-COSTANTES.
001130     05  WSC-00               PIC 9(02)   VALUE 00.
001140     05  WSC-10               PIC 9(02)   VALUE 10.
001150     05  WSC-16               PIC 9(02)   VALUE 16.
001160     05  WSC-MAX-EQUIPOS      PIC 9(04)   COMP VALUE 0200.
001170     05  FILLER               PIC X(02)   VALUE SPACES.
001180
001190 01  WSA-ACUMULADORES.
001200     05  WSV-CONT-TSTAT-LEIDO PIC 9(06)   COMP VALUE ZEROS.
001210     05  WSV-CONT-EQUIPOS     PIC 9(04)   COMP VALUE ZEROS.
001220     05  WSV-CONT-JUEGOS-PRO  PIC 9(04)   COMP VALUE ZEROS.
001230     05  WSV-CONT-GRABADOS    PIC 9(04)   COMP VALUE ZEROS.
001240     05  FILLER               PIC X(02)   VALUE SPACES.
001250*    REDEFINE PLANO PARA VOLCADO RAPIDO DE CONTADORES EN DISPLAY
001260 01  WSA-ACUM-FLAT REDEFINES WSA-ACUMULADORES.
001270     05  WSA-FLAT-TEXTO       PIC X(14).
001280
001290 01  WSS-SWITCH.
001300     05  WS-FIN-TSTAT         PIC 9(01)   VALUE 0.
001310         88  FIN-TSTAT-OK               VALUE 1.
001320     05  FILLER               PIC X(02)   VALUE SPACES.
001330
001340 01  WS-CLAVES.
001350     05  WS-CURR-GAME-ID      PIC 9(05)   VALUE ZEROS.
001360     05  FILLER               PIC X(01)   VALUE SPACES.
001370*    REDEFINE PLANO DE LA CLAVE DE BUSQUEDA PARA DISPLAY RAPIDO
001380 01  WS-CLAVES-FLAT REDEFINES WS-CLAVES.
001390     05  WS-CLAVES-TEXTO      PIC X(06).
001400
001410*    SUBINDICE AUXILIAR DE CARGA DEL BUFFER EQUIPO-PARTIDO
001420 77  WSV-CONT-TBUF-AUX        PIC 9(04)   COMP VALUE ZEROS.
001430
001440*    BUFFER DE FILAS EQUIPO-PARTIDO DEL PARTIDO EN CURSO (2-4)
001450 01  WST-TBUF-TABLA.
001460     05  WST-TBUF-ROW OCCURS 4 TIMES
001470                        INDEXED BY WST-TBUF-IDX
001480                                   WST-TBUF-OPP-IDX
001490                                   WST-TBUF-CMP-IDX.
001500         10  WST-TBUF-TEAM-ID     PIC X(10).
001510         10  WST-TBUF-POINTS      PIC 9(04).
001520         10  WST-TBUF-FG-MADE     PIC 9(03).
001530         10  WST-TBUF-FG-ATT      PIC 9(03).
001540         10  WST-TBUF-3PT-MADE    PIC 9(03).
001550         10  WST-TBUF-3PT-ATT     PIC 9(03).
001560         10  WST-TBUF-FT-ATT      PIC 9(03).
001570         10  WST-TBUF-REB-OFF     PIC 9(03).
001580         10  WST-TBUF-REB-TOT     PIC 9(03).
001590         10  WST-TBUF-ASSISTS     PIC 9(03).
001600         10  WST-TBUF-STEALS      PIC 9(03).
001610         10  WST-TBUF-BLOCKS      PIC 9(03).
001620         10  WST-TBUF-TURNOVERS   PIC 9(03).
001630         10  FILLER               PIC X(01).
001640
001650*    TABLA DE ACUMULADO DE TEMPORADA POR EQUIPO
001660 01  WST-TSEASON-TABLA.
001670     05  WST-TSN-ROW OCCURS 200 TIMES
001680                        INDEXED BY WST-TSN-IDX.
001690         10  WST-TSN-TEAM-ID      PIC X(10).
001700         10  WST-TSN-GAMES        PIC 9(03).
001710         10  WST-TSN-WINS         PIC 9(03).
001720         10  WST-TSN-LOSSES       PIC 9(03).
001730         10  WST-TSN-POINTS       PIC 9(05).
001740         10  WST-TSN-REBOUNDS     PIC 9(05).
001750         10  WST-TSN-ASSISTS      PIC 9(05).
001760         10  WST-TSN-STEALS       PIC 9(05).
001770         10  WST-TSN-BLOCKS       PIC 9(05).
001780         10  WST-TSN-TURNOVERS    PIC 9(05).
001790         10  WST-TSN-FG-MADE      PIC 9(05).
001800         10  WST-TSN-FG-ATT       PIC 9(05).
001810         10  WST-TSN-3PT-MADE     PIC 9(05).
001820         10  WST-TSN-3PT-ATT      PIC 9(05).
001830         10  WST-TSN-FT-ATT       PIC 9(05).
001840         10  WST-TSN-REB-OFF      PIC 9(05).
001850         10  WST-TSN-OPP-PTS      PIC 9(06).
001860*            REDEFINE PLANO DE LA CLAVE EQUIPO PARA COMPARACION
001870         10  WST-TSN-ID-FLAT REDEFINES WST-TSN-TEAM-ID
001880                               PIC X(10).
001890         10  FILLER               PIC X(01).
001900
001910*    CAMPOS DE ENLACE DEL CALCULO GENERICO DE PORCENTAJE
001920 01  WS-PCT-CALC.
001930     05  WS-PCT-NUM           PIC S9(6)V99.
001940     05  WS-PCT-DEN           PIC S9(6)V99.
001950     05  WS-PCT-RESULT        PIC 9(03)V9(01).
001960     05  WS-PCT-NA-FLAG       PIC X(01).
001970         88  WS-PCT-NA-YES               VALUE 'Y'.
001980         88  WS-PCT-NA-NO                VALUE 'N'.
001990     05  FILLER               PIC X(01)   VALUE SPACES.
002000
002010 01  WS-TS-CALC.
002020     05  WS-TS-PTS            PIC S9(6)V99.
002030     05  WS-TS-FGA            PIC S9(6)V99.
002040     05  WS-TS-FTA            PIC S9(6)V99.
002050     05  WS-TS-DEN            PIC S9(7)V9999.
002060     05  FILLER               PIC X(01)   VALUE SPACES.
002070
002080 01  WS-EFG-CALC.
002090     05  WS-EFG-FGM           PIC S9(6)V99.
002100     05  WS-EFG-3PM           PIC S9(6)V99.
002110     05  WS-EFG-FGA           PIC S9(6)V99.
002120     05  FILLER               PIC X(01)   VALUE SPACES.
002130
002140*    CAMPOS DE ENLACE DEL CALCULO DE POSESIONES Y RATINGS
002150 01  WS-POSS-CALC.
002160     05  WS-POSS-FGA          PIC S9(06)V99.
002170     05  WS-POSS-OREB         PIC S9(06)V99.
002180     05  WS-POSS-TOV          PIC S9(06)V99.
002190     05  WS-POSS-FTA          PIC S9(06)V99.
002200     05  WS-POSS-RESULT       PIC S9(06)V99.
002210     05  WS-POSS-GAMES        PIC S9(03)V99.
002220     05  WS-POSS-PTS          PIC S9(06)V99.
002230     05  WS-POSS-OPP-PTS      PIC S9(06)V99.
002240     05  FILLER               PIC X(01)   VALUE SPACES.
002250
002260*    LINEA DE ENCABEZADO DE LA SECCION DE EQUIPOS
002270 01  WSL-SEAS-HDR-LINE.
002280     05  FILLER               PIC X(132)  VALUE
002290         ' RESUMEN DE TEMPORADA - EQUIPOS'.
002300
002310 01  WSL-SEAS-COLHDR-LINE.
002320     05  FILLER               PIC X(132)  VALUE
002330         ' EQUIPO      JJ  G   P   PTS   REB   AST  STL  BLK  TOV'
002340-        '   FG%  3PT%    TS%   EFG%   ORTG   DRTG   PACE'.
002350
002360*    LINEA DE DETALLE DE EQUIPO
002370 01  WSL-TEAM-SEAS-LINE.
002380     05  FILLER               PIC X(01)   VALUE SPACE.
002390     05  WSL-TSE-TEAM-ID      PIC X(10).
002400     05  FILLER               PIC X(01)   VALUE SPACE.
002410     05  WSL-TSE-GAMES        PIC ZZ9.
002420     05  FILLER               PIC X(01)   VALUE SPACE.
002430     05  WSL-TSE-WINS         PIC Z9.
002440     05  FILLER               PIC X(01)   VALUE SPACE.
002450     05  WSL-TSE-LOSSES       PIC Z9.
002460     05  FILLER               PIC X(01)   VALUE SPACE.
002470     05  WSL-TSE-POINTS       PIC ZZZZ9.
002480     05  FILLER               PIC X(01)   VALUE SPACE.
002490     05  WSL-TSE-REBOUNDS     PIC ZZZZ9.
002500     05  FILLER               PIC X(01)   VALUE SPACE.
002510     05  WSL-TSE-ASSISTS      PIC ZZZZ9.
002520     05  FILLER               PIC X(01)   VALUE SPACE.
002530     05  WSL-TSE-STEALS       PIC ZZZ9.
002540     05  FILLER               PIC X(01)   VALUE SPACE.
002550     05  WSL-TSE-BLOCKS       PIC ZZZ9.
002560     05  FILLER               PIC X(01)   VALUE SPACE.
002570     05  WSL-TSE-TURNOVERS    PIC ZZZ9.
002580     05  FILLER               PIC X(01)   VALUE SPACE.
002590     05  WSL-TSE-FG-PCT       PIC ZZ9.9.
002600     05  FILLER               PIC X(01)   VALUE SPACE.
002610     05  WSL-TSE-3PT-PCT      PIC ZZ9.9.
002620     05  FILLER               PIC X(01)   VALUE SPACE.
002630     05  WSL-TSE-TS-PCT       PIC ZZ9.9.
002640     05  FILLER               PIC X(01)   VALUE SPACE.
002650     05  WSL-TSE-EFG-PCT      PIC ZZ9.9.
002660     05  FILLER               PIC X(01)   VALUE SPACE.
002670     05  WSL-TSE-ORTG         PIC ZZ9.9.
002680     05  FILLER               PIC X(01)   VALUE SPACE.
002690     05  WSL-TSE-DRTG         PIC ZZ9.9.
002700     05  FILLER               PIC X(01)   VALUE SPACE.
002710     05  WSL-TSE-PACE         PIC ZZ9.9.
002720     05  FILLER               PIC X(36)   VALUE SPACES.
002730
002740 01  WSL-BLANK-LINE           PIC X(132)  VALUE SPACES.
002750
002760 LINKAGE SECTION.
002770*=================*
002780
002790*===============================*
002800 PROCEDURE DIVISION.
002810*===============================*
002820     PERFORM 1000-INICIO-PROGRAMA
002830     PERFORM 2000-PROCESO-PROGRAMA
002840             UNTIL FIN-TSTAT-OK
002850     PERFORM 3000-FIN-PROGRAMA.
002860*----------------------------------------------------------------*
002870*====================*
002880 1000-INICIO-PROGRAMA.
002890*====================*
002900     PERFORM 1001-OPEN-FILES
002910     PERFORM 1002-READ-TSTAT.
002920*----------------------------------------------------------------*
002930*===============*
002940 1001-OPEN-FILES.
002950*===============*
002960     OPEN INPUT  TSTAT-FILE
002970          OUTPUT TSEAS-FILE
002980          EXTEND SEASR-FILE
002990
003000     IF FS-TSTAT-FILE = '00' AND FS-TSEAS-FILE = '00' AND
003010        FS-SEASR-FILE = '00'
003020        CONTINUE
003030     ELSE
003040        DISPLAY ' ERROR AL ABRIR ARCHIVOS - BKBT35S '
003050        DISPLAY ' FS-TSTAT-FILE ......... = ' FS-TSTAT-FILE
003060        DISPLAY ' FS-TSEAS-FILE ......... = ' FS-TSEAS-FILE
003070        DISPLAY ' FS-SEASR-FILE ......... = ' FS-SEASR-FILE
003080        GO TO 9000-ERROR-PGM
003090     END-IF.
003100*----------------------------------------------------------------*
003110*=================*
003120 1002-READ-TSTAT.
003130*=================*
003140     READ TSTAT-FILE
003150     AT END
003160        SET FIN-TSTAT-OK TO TRUE
003170     END-READ.
003180     EVALUATE FS-TSTAT-FILE
003190     WHEN WSC-00
003200          ADD 1 TO WSV-CONT-TSTAT-LEIDO
003210     WHEN WSC-10
003220          SET FIN-TSTAT-OK TO TRUE
003230     WHEN OTHER
003240          MOVE '1002-READ-TSTAT    ' TO WSV-RUTINA
003250          MOVE 'READ TSTAT-FILE     ' TO WSV-ACCION
003260          MOVE FS-TSTAT-FILE TO WSV-FSTATUS
003270          GO TO 9000-ERROR-PGM
003280     END-EVALUATE.
003290*----------------------------------------------------------------*
003300*=====================*
003310 2000-PROCESO-PROGRAMA.
003320*=====================*
003330*    UNA INVOCACION PROCESA UN PARTIDO COMPLETO (RUPTURA DE
003340*    CONTROL POR GAME-ID) PARA EMPAREJAR OPONENTES DENTRO DEL
003350*    MISMO BUFFER SIN NECESITAR SORT
003360     MOVE TST-GAME-ID TO WS-CURR-GAME-ID
003370     MOVE ZEROS TO WSV-CONT-TBUF-AUX
003380     PERFORM 2100-CARGAR-TSTAT-JUEGO
003390     PERFORM 2200-PROCESAR-JUEGO
003400     ADD 1 TO WSV-CONT-JUEGOS-PRO.
003410*----------------------------------------------------------------*
003420*========================*
003430 2100-CARGAR-TSTAT-JUEGO.
003440*========================*
003450     MOVE ZEROS TO WSV-CONT-TBUF-AUX
003460     PERFORM 2110-GUARDAR-TSTAT-ROW
003470        UNTIL FIN-TSTAT-OK OR TST-GAME-ID NOT = WS-CURR-GAME-ID.
003480*----------------------------------------------------------------*
003490*========================*
003500 2110-GUARDAR-TSTAT-ROW.
003510*========================*
003520     ADD 1 TO WSV-CONT-TBUF-AUX
003530     SET WST-TBUF-IDX TO WSV-CONT-TBUF-AUX
003540     MOVE TST-TEAM-ID        TO WST-TBUF-TEAM-ID (WST-TBUF-IDX)
003550     MOVE TST-POINTS         TO WST-TBUF-POINTS (WST-TBUF-IDX)
003560     MOVE TST-FG-MADE        TO WST-TBUF-FG-MADE (WST-TBUF-IDX)
003570     MOVE TST-FG-ATTEMPTED   TO WST-TBUF-FG-ATT (WST-TBUF-IDX)
003580     MOVE TST-3PT-MADE       TO WST-TBUF-3PT-MADE (WST-TBUF-IDX)
003590     MOVE TST-3PT-ATTEMPTED  TO WST-TBUF-3PT-ATT (WST-TBUF-IDX)
003600     MOVE TST-FT-ATTEMPTED   TO WST-TBUF-FT-ATT (WST-TBUF-IDX)
003610     MOVE TST-REB-OFF        TO WST-TBUF-REB-OFF (WST-TBUF-IDX)
003620     MOVE TST-REB-TOT        TO WST-TBUF-REB-TOT (WST-TBUF-IDX)
003630     MOVE TST-ASSISTS        TO WST-TBUF-ASSISTS (WST-TBUF-IDX)
003640     MOVE TST-STEALS         TO WST-TBUF-STEALS (WST-TBUF-IDX)
003650     MOVE TST-BLOCKS         TO WST-TBUF-BLOCKS (WST-TBUF-IDX)
003660     MOVE TST-TURNOVERS      TO WST-TBUF-TURNOVERS (WST-TBUF-IDX)
003670     PERFORM 1002-READ-TSTAT.
003680*----------------------------------------------------------------*
003690*=================*
003700 2200-PROCESAR-JUEGO.
003710*=================*
003720     PERFORM 2210-PROCESAR-FILA-EQUIPO
003730        VARYING WST-TBUF-IDX FROM 1 BY 1
003740        UNTIL WST-TBUF-IDX > WSV-CONT-TBUF-AUX.
003750*----------------------------------------------------------------*
003760*=========================*
003770 2210-PROCESAR-FILA-EQUIPO.
003780*=========================*
003790     PERFORM 2220-BUSCAR-OPONENTE
003800     PERFORM 2230-BUSCAR-O-CREAR-EQUIPO
003810     PERFORM 2240-SUMAR-EQUIPO
003820     IF WST-TBUF-OPP-IDX NOT = ZERO
003830        ADD WST-TBUF-POINTS (WST-TBUF-OPP-IDX)
003840                               TO WST-TSN-OPP-PTS (WST-TSN-IDX)
003850        IF WST-TBUF-POINTS (WST-TBUF-IDX) >
003860           WST-TBUF-POINTS (WST-TBUF-OPP-IDX)
003870           ADD 1 TO WST-TSN-WINS (WST-TSN-IDX)
003880        ELSE
003890           IF WST-TBUF-POINTS (WST-TBUF-IDX) <
003900              WST-TBUF-POINTS (WST-TBUF-OPP-IDX)
003910              ADD 1 TO WST-TSN-LOSSES (WST-TSN-IDX)
003920           END-IF
003930        END-IF
003940     END-IF.
003950*----------------------------------------------------------------*
003960*=================*
003970 2220-BUSCAR-OPONENTE.
003980*=================*
003990     SET WST-TBUF-OPP-IDX TO ZERO
004000     PERFORM 2221-COMPARAR-FILA-OPONENTE
004010        VARYING WST-TBUF-CMP-IDX FROM 1 BY 1
004020        UNTIL WST-TBUF-CMP-IDX > WSV-CONT-TBUF-AUX
004030              OR WST-TBUF-OPP-IDX NOT = ZERO.
004040*----------------------------------------------------------------*
004050*=================================*
004060 2221-COMPARAR-FILA-OPONENTE.
004070*=================================*
004080     IF WST-TBUF-CMP-IDX NOT = WST-TBUF-IDX AND
004090        WST-TBUF-TEAM-ID (WST-TBUF-CMP-IDX) NOT =
004100        WST-TBUF-TEAM-ID (WST-TBUF-IDX)
004110        SET WST-TBUF-OPP-IDX TO WST-TBUF-CMP-IDX
004120     END-IF.
004130*----------------------------------------------------------------*
004140*=============================*
004150 2230-BUSCAR-O-CREAR-EQUIPO.
004160*=============================*
004170     SET WST-TSN-IDX TO 1
004180     SEARCH WST-TSN-ROW
004190        AT END
004200           PERFORM 2231-CREAR-EQUIPO
004210        WHEN WST-TSN-TEAM-ID (WST-TSN-IDX) =
004220             WST-TBUF-TEAM-ID (WST-TBUF-IDX)
004230           CONTINUE
004240     END-SEARCH.
004250*----------------------------------------------------------------*
004260*=================*
004270 2231-CREAR-EQUIPO.
004280*=================*
004290     ADD 1 TO WSV-CONT-EQUIPOS
004300     SET WST-TSN-IDX TO WSV-CONT-EQUIPOS
004310     MOVE WST-TBUF-TEAM-ID (WST-TBUF-IDX) TO WST-TSN-TEAM-ID (WST-TSN-IDX)
004320     MOVE ZEROS TO WST-TSN-GAMES (WST-TSN-IDX)
004330     MOVE ZEROS TO WST-TSN-WINS (WST-TSN-IDX)
004340     MOVE ZEROS TO WST-TSN-LOSSES (WST-TSN-IDX)
004350     MOVE ZEROS TO WST-TSN-POINTS (WST-TSN-IDX)
004360     MOVE ZEROS TO WST-TSN-REBOUNDS (WST-TSN-IDX)
004370     MOVE ZEROS TO WST-TSN-ASSISTS (WST-TSN-IDX)
004380     MOVE ZEROS TO WST-TSN-STEALS (WST-TSN-IDX)
004390     MOVE ZEROS TO WST-TSN-BLOCKS (WST-TSN-IDX)
004400     MOVE ZEROS TO WST-TSN-TURNOVERS (WST-TSN-IDX)
004410     MOVE ZEROS TO WST-TSN-FG-MADE (WST-TSN-IDX)
004420     MOVE ZEROS TO WST-TSN-FG-ATT (WST-TSN-IDX)
004430     MOVE ZEROS TO WST-TSN-3PT-MADE (WST-TSN-IDX)
004440     MOVE ZEROS TO WST-TSN-3PT-ATT (WST-TSN-IDX)
004450     MOVE ZEROS TO WST-TSN-FT-ATT (WST-TSN-IDX)
004460     MOVE ZEROS TO WST-TSN-REB-OFF (WST-TSN-IDX)
004470     MOVE ZEROS TO WST-TSN-OPP-PTS (WST-TSN-IDX).
004480*----------------------------------------------------------------*
004490*=================*
004500 2240-SUMAR-EQUIPO.
004510*=================*
004520     ADD 1 TO WST-TSN-GAMES (WST-TSN-IDX)
004530     ADD WST-TBUF-POINTS (WST-TBUF-IDX)
004540                            TO WST-TSN-POINTS (WST-TSN-IDX)
004550     ADD WST-TBUF-REB-TOT (WST-TBUF-IDX)
004560                            TO WST-TSN-REBOUNDS (WST-TSN-IDX)
004570     ADD WST-TBUF-ASSISTS (WST-TBUF-IDX)
004580                            TO WST-TSN-ASSISTS (WST-TSN-IDX)
004590     ADD WST-TBUF-STEALS (WST-TBUF-IDX)
004600                            TO WST-TSN-STEALS (WST-TSN-IDX)
004610     ADD WST-TBUF-BLOCKS (WST-TBUF-IDX)
004620                            TO WST-TSN-BLOCKS (WST-TSN-IDX)
004630     ADD WST-TBUF-TURNOVERS (WST-TBUF-IDX)
004640                            TO WST-TSN-TURNOVERS (WST-TSN-IDX)
004650     ADD WST-TBUF-FG-MADE (WST-TBUF-IDX)
004660                            TO WST-TSN-FG-MADE (WST-TSN-IDX)
004670     ADD WST-TBUF-FG-ATT (WST-TBUF-IDX)
004680                            TO WST-TSN-FG-ATT (WST-TSN-IDX)
004690     ADD WST-TBUF-3PT-MADE (WST-TBUF-IDX)
004700                            TO WST-TSN-3PT-MADE (WST-TSN-IDX)
004710     ADD WST-TBUF-3PT-ATT (WST-TBUF-IDX)
004720                            TO WST-TSN-3PT-ATT (WST-TSN-IDX)
004730     ADD WST-TBUF-FT-ATT (WST-TBUF-IDX)
004740                            TO WST-TSN-FT-ATT (WST-TSN-IDX)
004750     ADD WST-TBUF-REB-OFF (WST-TBUF-IDX)
004760                            TO WST-TSN-REB-OFF (WST-TSN-IDX).
004770*----------------------------------------------------------------*
004780*=================*
004790 3000-FIN-PROGRAMA.
004800*=================*
004810     WRITE REG-SEASR FROM WSL-SEAS-HDR-LINE AFTER ADVANCING C01
004820     WRITE REG-SEASR FROM WSL-SEAS-COLHDR-LINE
004830           AFTER ADVANCING 2 LINES
004840     PERFORM 3100-IMPRIMIR-EQUIPOS
004850        VARYING WST-TSN-IDX FROM 1 BY 1
004860        UNTIL WST-TSN-IDX > WSV-CONT-EQUIPOS
004870     PERFORM 3900-CLOSE-FILES THRU 3990-CARGA-DETALLES
004880     STOP RUN.
004890*----------------------------------------------------------------*
004900*=========================*
004910 3100-IMPRIMIR-EQUIPOS.
004920*=========================*
004930     PERFORM 3110-CALC-PORCENTAJES
004940     PERFORM 3120-CALC-RATINGS
004950     PERFORM 3150-GRABAR-TSEAS
004960     PERFORM 3160-IMPRIMIR-LINEA-EQUIPO.
004970*----------------------------------------------------------------*
004980*===========================*
004990 3110-CALC-PORCENTAJES.
005000*===========================*
005010     MOVE WST-TSN-FG-MADE (WST-TSN-IDX)  TO WS-PCT-NUM
005020     MOVE WST-TSN-FG-ATT (WST-TSN-IDX)   TO WS-PCT-DEN
005030     PERFORM 3010-CALC-PCT-SIMPLE
005040     MOVE WS-PCT-RESULT   TO TSN-FG-PCT (WST-TSN-IDX)
005050     IF WS-PCT-NA-YES
005060        SET TSN-FG-PCT-NA (WST-TSN-IDX)   TO TRUE
005070     ELSE
005080        MOVE 'Y' TO TSN-FG-PCT-FLAG (WST-TSN-IDX)
005090     END-IF
005100
005110     MOVE WST-TSN-3PT-MADE (WST-TSN-IDX) TO WS-PCT-NUM
005120     MOVE WST-TSN-3PT-ATT (WST-TSN-IDX)  TO WS-PCT-DEN
005130     PERFORM 3010-CALC-PCT-SIMPLE
005140     MOVE WS-PCT-RESULT   TO TSN-3PT-PCT (WST-TSN-IDX)
005150     IF WS-PCT-NA-YES
005160        SET TSN-3PT-PCT-NA (WST-TSN-IDX)  TO TRUE
005170     ELSE
005180        MOVE 'Y' TO TSN-3PT-PCT-FLAG (WST-TSN-IDX)
005190     END-IF
005200
005210     MOVE WST-TSN-POINTS (WST-TSN-IDX)   TO WS-TS-PTS
005220     MOVE WST-TSN-FG-ATT (WST-TSN-IDX)   TO WS-TS-FGA
005230     MOVE WST-TSN-FT-ATT (WST-TSN-IDX)   TO WS-TS-FTA
005240     PERFORM 3020-CALC-TS-PCT
005250     MOVE WS-PCT-RESULT   TO TSN-TS-PCT (WST-TSN-IDX)
005260     IF WS-PCT-NA-YES
005270        SET TSN-TS-PCT-NA (WST-TSN-IDX)   TO TRUE
005280     ELSE
005290        MOVE 'Y' TO TSN-TS-PCT-FLAG (WST-TSN-IDX)
005300     END-IF
005310
005320     MOVE WST-TSN-FG-MADE (WST-TSN-IDX)  TO WS-EFG-FGM
005330     MOVE WST-TSN-3PT-MADE (WST-TSN-IDX) TO WS-EFG-3PM
005340     MOVE WST-TSN-FG-ATT (WST-TSN-IDX)   TO WS-EFG-FGA
005350     PERFORM 3030-CALC-EFG-PCT
005360     MOVE WS-PCT-RESULT   TO TSN-EFG-PCT (WST-TSN-IDX)
005370     IF WS-PCT-NA-YES
005380        SET TSN-EFG-PCT-NA (WST-TSN-IDX)  TO TRUE
005390     ELSE
005400        MOVE 'Y' TO TSN-EFG-PCT-FLAG (WST-TSN-IDX)
005410     END-IF.
005420*----------------------------------------------------------------*
005430*=======================*
005440 3010-CALC-PCT-SIMPLE.
005450*=======================*
005460*    PORCENTAJE GENERICO REDONDEADO A 1 DECIMAL - NO DISPONIBLE
005470*    (WS-PCT-NA-YES) CUANDO EL DENOMINADOR ES CERO
005480     IF WS-PCT-DEN = ZERO
005490        SET WS-PCT-NA-YES TO TRUE
005500        MOVE ZEROS TO WS-PCT-RESULT
005510     ELSE
005520        SET WS-PCT-NA-NO TO TRUE
005530        COMPUTE WS-PCT-RESULT ROUNDED =
005540           WS-PCT-NUM / WS-PCT-DEN * 100
005550     END-IF.
005560*----------------------------------------------------------------*
005570*=======================*
005580 3020-CALC-TS-PCT.
005590*=======================*
005600*    TS% = PTS / (2 X (FGA + 0.44 X FTA)) X 100
005610     COMPUTE WS-TS-DEN = 2 * (WS-TS-FGA + 0.44 * WS-TS-FTA)
005620     IF WS-TS-DEN = ZERO
005630        SET WS-PCT-NA-YES TO TRUE
005640        MOVE ZEROS TO WS-PCT-RESULT
005650     ELSE
005660        SET WS-PCT-NA-NO TO TRUE
005670        COMPUTE WS-PCT-RESULT ROUNDED =
005680           WS-TS-PTS / WS-TS-DEN * 100
005690     END-IF.
005700*----------------------------------------------------------------*
005710*=======================*
005720 3030-CALC-EFG-PCT.
005730*=======================*
005740*    EFG% = (FGM + 0.5 X 3PM) / FGA X 100
005750     IF WS-EFG-FGA = ZERO
005760        SET WS-PCT-NA-YES TO TRUE
005770        MOVE ZEROS TO WS-PCT-RESULT
005780     ELSE
005790        SET WS-PCT-NA-NO TO TRUE
005800        COMPUTE WS-PCT-RESULT ROUNDED =
005810           (WS-EFG-FGM + 0.5 * WS-EFG-3PM) / WS-EFG-FGA * 100
005820     END-IF.
005830*----------------------------------------------------------------*
005840*=====================*
005850 3120-CALC-RATINGS.
005860*=====================*
005870*    POSS = FGA - OREB + TOV + 0.44 FTA
005880     MOVE WST-TSN-FG-ATT (WST-TSN-IDX)   TO WS-POSS-FGA
005890     MOVE WST-TSN-REB-OFF (WST-TSN-IDX)  TO WS-POSS-OREB
005900     MOVE WST-TSN-TURNOVERS (WST-TSN-IDX) TO WS-POSS-TOV
005910     MOVE WST-TSN-FT-ATT (WST-TSN-IDX)   TO WS-POSS-FTA
005920     COMPUTE WS-POSS-RESULT ROUNDED =
005930        WS-POSS-FGA - WS-POSS-OREB + WS-POSS-TOV
005940        + 0.44 * WS-POSS-FTA
005950
005960     MOVE WST-TSN-POINTS (WST-TSN-IDX)   TO WS-POSS-PTS
005970     MOVE WST-TSN-OPP-PTS (WST-TSN-IDX)  TO WS-POSS-OPP-PTS
005980     MOVE WST-TSN-GAMES (WST-TSN-IDX)    TO WS-POSS-GAMES
005990
006000     IF WS-POSS-RESULT = ZERO
006010        SET TSN-ORTG-NA (WST-TSN-IDX) TO TRUE
006020        SET TSN-DRTG-NA (WST-TSN-IDX) TO TRUE
006030        MOVE ZEROS TO TSN-ORTG (WST-TSN-IDX)
006040        MOVE ZEROS TO TSN-DRTG (WST-TSN-IDX)
006050     ELSE
006060        MOVE 'Y' TO TSN-ORTG-FLAG (WST-TSN-IDX)
006070        MOVE 'Y' TO TSN-DRTG-FLAG (WST-TSN-IDX)
006080        COMPUTE TSN-ORTG (WST-TSN-IDX) ROUNDED =
006090           WS-POSS-PTS / WS-POSS-RESULT * 100
006100        COMPUTE TSN-DRTG (WST-TSN-IDX) ROUNDED =
006110           WS-POSS-OPP-PTS / WS-POSS-RESULT * 100
006120     END-IF
006130
006140     IF WS-POSS-GAMES = ZERO
006150        SET TSN-PACE-NA (WST-TSN-IDX) TO TRUE
006160        MOVE ZEROS TO TSN-PACE (WST-TSN-IDX)
006170     ELSE
006180        MOVE 'Y' TO TSN-PACE-FLAG (WST-TSN-IDX)
006190        COMPUTE TSN-PACE (WST-TSN-IDX) ROUNDED =
006200           WS-POSS-RESULT / WS-POSS-GAMES
006210     END-IF.
006220*----------------------------------------------------------------*
006230*=================*
006240 3150-GRABAR-TSEAS.
006250*=================*
006260     MOVE WST-TSN-TEAM-ID (WST-TSN-IDX)   TO TSN-TEAM-ID
006270     MOVE WST-TSN-GAMES (WST-TSN-IDX)     TO TSN-GAMES-PLAYED
006280     MOVE WST-TSN-WINS (WST-TSN-IDX)      TO TSN-WINS
006290     MOVE WST-TSN-LOSSES (WST-TSN-IDX)    TO TSN-LOSSES
006300     MOVE WST-TSN-POINTS (WST-TSN-IDX)    TO TSN-POINTS
006310     MOVE WST-TSN-REBOUNDS (WST-TSN-IDX)  TO TSN-REBOUNDS
006320     MOVE WST-TSN-ASSISTS (WST-TSN-IDX)   TO TSN-ASSISTS
006330     MOVE WST-TSN-STEALS (WST-TSN-IDX)    TO TSN-STEALS
006340     MOVE WST-TSN-BLOCKS (WST-TSN-IDX)    TO TSN-BLOCKS
006350     MOVE WST-TSN-TURNOVERS (WST-TSN-IDX) TO TSN-TURNOVERS
006360     WRITE REG-TEAM-SEASON
006370     ADD 1 TO WSV-CONT-GRABADOS.
006380*----------------------------------------------------------------*
006390*=============================*
006400 3160-IMPRIMIR-LINEA-EQUIPO.
006410*=============================*
006420     MOVE TSN-TEAM-ID         TO WSL-TSE-TEAM-ID
006430     MOVE TSN-GAMES-PLAYED    TO WSL-TSE-GAMES
006440     MOVE TSN-WINS            TO WSL-TSE-WINS
006450     MOVE TSN-LOSSES          TO WSL-TSE-LOSSES
006460     MOVE TSN-POINTS          TO WSL-TSE-POINTS
006470     MOVE TSN-REBOUNDS        TO WSL-TSE-REBOUNDS
006480     MOVE TSN-ASSISTS         TO WSL-TSE-ASSISTS
006490     MOVE TSN-STEALS          TO WSL-TSE-STEALS
006500     MOVE TSN-BLOCKS          TO WSL-TSE-BLOCKS
006510     MOVE TSN-TURNOVERS       TO WSL-TSE-TURNOVERS
006520     IF TSN-FG-PCT-NA   MOVE SPACES TO WSL-TSE-FG-PCT
006530     ELSE                MOVE TSN-FG-PCT  TO WSL-TSE-FG-PCT
006540     END-IF
006550     IF TSN-3PT-PCT-NA  MOVE SPACES TO WSL-TSE-3PT-PCT
006560     ELSE                MOVE TSN-3PT-PCT TO WSL-TSE-3PT-PCT
006570     END-IF
006580     IF TSN-TS-PCT-NA   MOVE SPACES TO WSL-TSE-TS-PCT
006590     ELSE                MOVE TSN-TS-PCT  TO WSL-TSE-TS-PCT
006600     END-IF
006610     IF TSN-EFG-PCT-NA  MOVE SPACES TO WSL-TSE-EFG-PCT
006620     ELSE                MOVE TSN-EFG-PCT TO WSL-TSE-EFG-PCT
006630     END-IF
006640     IF TSN-ORTG-NA     MOVE SPACES TO WSL-TSE-ORTG
006650     ELSE                MOVE TSN-ORTG    TO WSL-TSE-ORTG
006660     END-IF
006670     IF TSN-DRTG-NA     MOVE SPACES TO WSL-TSE-DRTG
006680     ELSE                MOVE TSN-DRTG    TO WSL-TSE-DRTG
006690     END-IF
006700     IF TSN-PACE-NA     MOVE SPACES TO WSL-TSE-PACE
006710     ELSE                MOVE TSN-PACE    TO WSL-TSE-PACE
006720     END-IF
006730     WRITE REG-SEASR FROM WSL-TEAM-SEAS-LINE
006740           AFTER ADVANCING 1 LINE.
006750*----------------------------------------------------------------*
006760*=================*
006770 3900-CLOSE-FILES.
006780*=================*
006790     CLOSE TSTAT-FILE TSEAS-FILE SEASR-FILE.
006800*----------------------------------------------------------------*
006810*===================*
006820 3990-CARGA-DETALLES.
006830*===================*
006840     DISPLAY '================================='
006850     DISPLAY '------- DETALLES PROCESO --------'
006860     DISPLAY '-------     BKBT35S      --------'
006870     DISPLAY '================================='
006880     DISPLAY 'CAJAS DE EQUIPO LEIDAS  = ' WSV-CONT-TSTAT-LEIDO
006890     DISPLAY 'PARTIDOS PROCESADOS     = ' WSV-CONT-JUEGOS-PRO
006900     DISPLAY 'EQUIPOS EN TEMPORADA    = ' WSV-CONT-EQUIPOS
006910     DISPLAY 'EQUIPOS GRABADOS        = ' WSV-CONT-GRABADOS
006920     DISPLAY '================================='
006930     MOVE WSC-00 TO RETURN-CODE.
006940*----------------------------------------------------------------*
006950*==============*
006960 9000-ERROR-PGM.
006970*==============*
006980     DISPLAY '================================'
006990     DISPLAY '------ DETALLES DE ERROR -------'
007000     DISPLAY '------      BKBT35S      -------'
007010     DISPLAY '================================'
007020     DISPLAY ' RUTINA          :' WSV-RUTINA
007030     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
007040     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
007050     DISPLAY '================================'
007060     MOVE WSC-16 TO RETURN-CODE
007070     STOP RUN.
007080*----------------------------------------------------------------*
