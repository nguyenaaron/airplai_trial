000010******************************************************************
000020****** SR-0061 08/01/85 LTS ALTA INICIAL - ACUMULADO DE TEMPORADA*
000030******         POR JUGADOR (RAW / TEAM-RAW / PLAI)              *
000040****** SR-0174 20/07/98 LTS REVISION DE PASE A MILENIO - FECHAS  *
000050******         DE TEMPORADA (Y2K)                                *
000060****** 511022 24/07/06 MVR SE MIGRA NUMERACION DE SOLICITUDES AL *
000070******         ESQUEMA 5NNNNN DEL DEPARTAMENTO                   *
000080****** 512023 09/08/25 KAF MODERNIZACION 2025 - REESCRITURA DEL  *
000090******         ACUMULADO DE TEMPORADA POR JUGADOR                *
000100****** 512024 09/08/25 KAF SE AGREGA TABLA DE JUEGOS DE EQUIPO  *
000110******         PARA RESTRINGIR TEAM-RAW A LOS PARTIDOS DEL      *
000120******         JUGADOR                                          *
000130****** 512025 09/08/25 RTV SE CIERRA BITACORA PARA ESTA VERSION *
000140******************************************************************
000150*OBJET******************************************************************
000160*OBJET*** LEE EL ARCHIVO DE CAJA DE JUGADOR-PARTIDO (BKPSTAT), YA *
000170*OBJET*** QUE EL TALLER NO USA SORT, ACUMULA POR JUGADOR EN UNA  *
000180*OBJET*** TABLA EN MEMORIA (BUSCAR-O-CREAR, IGUAL QUE BKBE20B) Y *
000190*OBJET*** TAMBIEN ACUMULA POR EQUIPO-PARTIDO PARA PODER CALCULAR *
000200*OBJET*** EL TEAM-RAW RESTRINGIDO A LOS PARTIDOS DEL JUGADOR.    *
000210*OBJET*** GRABA BKPSEAS Y LA SECCION DE JUGADORES DEL REPORTE    *
000220*OBJET*** DE TEMPORADA (BKSEASR, MODO OUTPUT - LA SECCION DE     *
000230*OBJET*** EQUIPO LA AGREGA BKBT35S EN MODO EXTEND).              *
000240*OBJET******************************************************************
000250
000260 IDENTIFICATION DIVISION.
000270*========================*
000280 PROGRAM-ID.    BKBP30S.
000290 AUTHOR.        L TORRES.
000300 INSTALLATION.  LIGA JUVENIL DE BALONCESTO - PROCESO POR LOTES.
000310 DATE-WRITTEN.  08/01/85.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE ESTADISTICAS.
000340*----------------------------------------------------------------*
000350*    BITACORA DE CAMBIOS                                         *
000360*----------------------------------------------------------------*
000370*    08/01/85  LTS  SR-0061  ALTA INICIAL DEL PROGRAMA             *
000380*    08/01/85  LTS  SR-0061  ACUMULACION DE TOTALES POR JUGADOR    *
000390*    16/09/89  LTS  SR-0097  TABLA DE EQUIPO-PARTIDO PARA TEAM-RAW*
000400*    03/03/93  HSZ  SR-0136  CALCULO DE RAW / TEAM-RAW / PLAI      *
000410*    20/07/98  LTS  SR-0174  REVISION Y2K DE FECHAS DE TEMPORADA  *
000420*    04/02/99  LTS  SR-0174  PRUEBAS DE REGRESION Y2K - CIERRE    *
000430*                            DE SOLICITUD                         *
000440*    24/07/06  MVR  511022  SE MIGRA NUMERACION DE SOLICITUDES AL *
000450*                            ESQUEMA 5NNNNN                       *
000460*    11/04/18  MVR  511056  AJUSTE DE ANCHO DE CAMPO PLAI POR     *
000470*                            SOLICITUD DE AUDITORIA               *
000480*    09/08/25  KAF  512023  REESCRITURA GENERAL DEL PROGRAMA PARA *
000490*                            MODERNIZACION 2025                  *
000500*    09/08/25  KAF  512023  ACUMULACION DE TOTALES POR JUGADOR    *
000510*    09/08/25  KAF  512024  TABLA DE EQUIPO-PARTIDO PARA TEAM-RAW *
000520*    09/08/25  KAF  512024  CALCULO DE RAW / TEAM-RAW / PLAI      *
000530*    09/08/25  RTV  512025  SE CIERRA BITACORA PARA ESTA VERSION  *
000540*----------------------------------------------------------------*
000550
000560 ENVIRONMENT DIVISION.
000570*======================*
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT  PSTAT-FILE   ASSIGN TO BKPSTAT
000650             ORGANIZATION IS LINE SEQUENTIAL
000660             FILE STATUS IS FS-PSTAT-FILE.
000670
000680     SELECT  PSEAS-FILE   ASSIGN TO BKPSEAS
000690             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS FS-PSEAS-FILE.
000710
000720     SELECT  SEASR-FILE   ASSIGN TO BKSEASR
000730             ORGANIZATION IS LINE SEQUENTIAL
000740             FILE STATUS IS FS-SEASR-FILE.
000750
000760*=============*
000770 DATA DIVISION.
000780*=============*
000790*=============*
000800 FILE SECTION.
000810*=============*
000820 FD  PSTAT-FILE
000830     LABEL RECORD IS OMITTED.
000840     COPY BKPSTREC.
000850
000860 FD  PSEAS-FILE
000870     LABEL RECORD IS OMITTED.
000880     COPY BKPSNREC.
000890
000900*    REPORTE DE TEMPORADA - IMPRESORA 132 COLUMNAS (SECCION
000910*    DE JUGADORES - LA SECCION DE EQUIPO LA AGREGA BKBT35S)
000920 FD  SEASR-FILE
000930     LABEL RECORD IS OMITTED.
000940 01  REG-SEASR                 PIC X(132).
000950
000960*========================*
000970 WORKING-STORAGE SECTION.
000980*========================*
000990 01  WSF-STATUS.
001000     05  FS-PSTAT-FILE        PIC X(02)   VALUE '00'.
001010     05  FS-PSEAS-FILE        PIC X(02)   VALUE '00'.
001020     05  FS-SEASR-FILE        PIC X(02)   VALUE '00'.
001030     05  FILLER               PIC X(02)   VALUE SPACES.
001040
001050 01  WSV-VARIABLES.
001060     05  WSV-RUTINA           PIC X(20)   VALUE SPACES.
001070     05  WSV-ACCION           PIC X(20)   VALUE SPACES.
001080     05  WSV-FSTATUS          PIC X(02)   VALUE SPACES.
001090     05  FILLER               PIC X(02)   VALUE SPACES.
001100
001110 01  WSC-COSTANTES.
001120     05  WSC-00               PIC 9(02)   VALUE 00.
001130     05  WSC-10               PIC 9(02)   VALUE 10.
001140     05  WSC-16               PIC 9(02)   VALUE 16.
001150     05  WSC-MAX-JUGADORES    PIC 9(04)   COMP VALUE 0500.
001160     05  WSC-MAX-EQ-PARTIDO   PIC 9(04)   COMP VALUE 4000.
001170     05  FILLER               PIC X(02)   VALUE SPACES.
001180
001190 01  WSA-ACUMULADORES.
001200     05  WSV-CONT-PSTAT-LEIDO PIC 9(06)   COMP VALUE ZEROS.
001210     05  WSV-CONT-JUGADORES   PIC 9(04)   COMP VALUE ZEROS.
001220     05  WSV-CONT-EQ-PARTIDO  PIC 9(04)   COMP VALUE ZEROS.
001230     05  WSV-CONT-GRABADOS    PIC 9(04)   COMP VALUE ZEROS.
001240     05  FILLER               PIC X(02)   VALUE SPACES.
001250*    REDEFINE PLANO PARA VOLCADO RAPIDO DE CONTADORES EN DISPLAY
001260 01  WSA-ACUM-FLAT REDEFINES WSA-ACUMULADORES.
001270     05  WSA-FLAT-TEXTO       PIC X(18).
001280
001290 01  WSS-SWITCH.
001300     05  WS-FIN-PSTAT         PIC 9(01)   VALUE 0.
001310         88  FIN-PSTAT-OK               VALUE 1.
001320     05  FILLER               PIC X(02)   VALUE SPACES.
001330
001340 01  WS-CLAVES.
001350     05  WS-EQUIPO-BUSCA      PIC X(10)   VALUE SPACES.
001360     05  FILLER               PIC X(01)   VALUE SPACES.
001370*    REDEFINE PLANO DE LAS CLAVES DE BUSQUEDA PARA DISPLAY RAPIDO
001380 01  WS-CLAVES-FLAT REDEFINES WS-CLAVES.
001390     05  WS-CLAVES-TEXTO      PIC X(11).
001400
001410*    CLAVE DE PARTIDO PARA LA BUSQUEDA DE FILAS EQUIPO-PARTIDO
001420 77  WS-GAME-BUSCA            PIC 9(05)   VALUE ZEROS.
001430
001440*    TABLA DE ACUMULADO DE TEMPORADA POR JUGADOR
001450 01  WST-PSEASON-TABLA.
001460     05  WST-PSN-ROW OCCURS 500 TIMES
001470                        INDEXED BY WST-PSN-IDX.
001480         10  WST-PSN-PLAYER-ID    PIC 9(05).
001490         10  WST-PSN-TEAM-ID      PIC X(10).
001500         10  WST-PSN-GAMES        PIC 9(03).
001510         10  WST-PSN-POINTS       PIC 9(05).
001520         10  WST-PSN-REBOUNDS     PIC 9(05).
001530         10  WST-PSN-ASSISTS      PIC 9(05).
001540         10  WST-PSN-3PT-MADE     PIC 9(05).
001550         10  WST-PSN-STEALS       PIC 9(05).
001560         10  WST-PSN-BLOCKS       PIC 9(05).
001570         10  WST-PSN-TURNOVERS    PIC 9(05).
001580         10  WST-PSN-FG-MADE      PIC 9(05).
001590         10  WST-PSN-FG-ATT       PIC 9(05).
001600         10  WST-PSN-3PT-ATT      PIC 9(05).
001610         10  WST-PSN-FT-MADE      PIC 9(05).
001620         10  WST-PSN-FT-ATT       PIC 9(05).
001630*            LISTA DE PARTIDOS EN QUE JUGO - PARA RESTRINGIR
001640*            EL CALCULO DE TEAM-RAW A ESTOS PARTIDOS
001650         10  WST-PSN-GAME-LIST OCCURS 60 TIMES
001660                               INDEXED BY WST-PSN-GLX
001670                               PIC 9(05).
001680*            REDEFINE PLANO DE LA CLAVE JUGADOR PARA COMPARACION
001690         10  WST-PSN-ID-FLAT REDEFINES WST-PSN-PLAYER-ID
001700                               PIC X(05).
001710         10  FILLER               PIC X(01).
001720
001730*    TABLA DE ACUMULADO EQUIPO-PARTIDO (SUMA DE TODAS LAS FILAS
001740*    DE JUGADOR DE ESE EQUIPO EN ESE PARTIDO) - BASE DEL TEAM-RAW
001750 01  WST-TGAME-TABLA.
001760     05  WST-TGM-ROW OCCURS 4000 TIMES
001770                        INDEXED BY WST-TGM-IDX.
001780         10  WST-TGM-TEAM-ID      PIC X(10).
001790         10  WST-TGM-GAME-ID      PIC 9(05).
001800         10  WST-TGM-POINTS       PIC 9(05).
001810         10  WST-TGM-REBOUNDS     PIC 9(05).
001820         10  WST-TGM-ASSISTS      PIC 9(05).
001830         10  WST-TGM-STEALS       PIC 9(05).
001840         10  WST-TGM-BLOCKS       PIC 9(05).
001850         10  WST-TGM-TURNOVERS    PIC 9(05).
001860         10  WST-TGM-FG-MADE      PIC 9(05).
001870         10  WST-TGM-FG-ATT       PIC 9(05).
001880         10  WST-TGM-FT-MADE      PIC 9(05).
001890         10  WST-TGM-FT-ATT       PIC 9(05).
001900         10  FILLER               PIC X(01).
001910
001920*    ACUMULADOR TEMPORAL DE TEAM-RAW - SUMA DE LOS PARTIDOS DEL
001930*    JUGADOR EN LA TABLA EQUIPO-PARTIDO ANTERIOR
001940 01  WS-TRAW-SUMA.
001950     05  WS-TRAW-POINTS       PIC 9(06)   VALUE ZEROS.
001960     05  WS-TRAW-REBOUNDS     PIC 9(06)   VALUE ZEROS.
001970     05  WS-TRAW-ASSISTS      PIC 9(06)   VALUE ZEROS.
001980     05  WS-TRAW-STEALS       PIC 9(06)   VALUE ZEROS.
001990     05  WS-TRAW-BLOCKS       PIC 9(06)   VALUE ZEROS.
002000     05  WS-TRAW-TURNOVERS    PIC 9(06)   VALUE ZEROS.
002010     05  WS-TRAW-FG-MADE      PIC 9(06)   VALUE ZEROS.
002020     05  WS-TRAW-FG-ATT       PIC 9(06)   VALUE ZEROS.
002030     05  WS-TRAW-FT-MADE      PIC 9(06)   VALUE ZEROS.
002040     05  WS-TRAW-FT-ATT       PIC 9(06)   VALUE ZEROS.
002050     05  FILLER               PIC X(01)   VALUE SPACES.
002060
002070*    CAMPOS DE ENLACE DEL CALCULO GENERICO DE PORCENTAJE
002080 01  WS-PCT-CALC.
002090     05  WS-PCT-NUM           PIC S9(6)V99.
002100     05  WS-PCT-DEN           PIC S9(6)V99.
002110     05  WS-PCT-RESULT        PIC 9(03)V9(01).
002120     05  WS-PCT-NA-FLAG       PIC X(01).
002130         88  WS-PCT-NA-YES               VALUE 'Y'.
002140         88  WS-PCT-NA-NO                VALUE 'N'.
002150     05  FILLER               PIC X(01)   VALUE SPACES.
002160
002170*    CAMPOS DE ENLACE DEL CALCULO DE TS%
002180 01  WS-TS-CALC.
002190     05  WS-TS-PTS            PIC S9(6)V99.
002200     05  WS-TS-FGA            PIC S9(6)V99.
002210     05  WS-TS-FTA            PIC S9(6)V99.
002220     05  WS-TS-DEN            PIC S9(7)V9999.
002230     05  FILLER               PIC X(01)   VALUE SPACES.
002240
002250*    CAMPOS DE ENLACE DEL CALCULO DE EFG%
002260 01  WS-EFG-CALC.
002270     05  WS-EFG-FGM           PIC S9(6)V99.
002280     05  WS-EFG-3PM           PIC S9(6)V99.
002290     05  WS-EFG-FGA           PIC S9(6)V99.
002300     05  FILLER               PIC X(01)   VALUE SPACES.
002310
002320*    CAMPOS DE ENLACE DEL CALCULO DE RAW / TEAM-RAW
002330 01  WS-RAW-CALC.
002340     05  WS-RAW-PTS           PIC S9(06)V99.
002350     05  WS-RAW-REB           PIC S9(06)V99.
002360     05  WS-RAW-AST           PIC S9(06)V99.
002370     05  WS-RAW-STL           PIC S9(06)V99.
002380     05  WS-RAW-BLK           PIC S9(06)V99.
002390     05  WS-RAW-TOV           PIC S9(06)V99.
002400     05  WS-RAW-FGA           PIC S9(06)V99.
002410     05  WS-RAW-FGM           PIC S9(06)V99.
002420     05  WS-RAW-FTA           PIC S9(06)V99.
002430     05  WS-RAW-FTM           PIC S9(06)V99.
002440     05  WS-RAW-GAMES         PIC S9(03)V99.
002450     05  WS-RAW-RESULT        PIC S9(05)V99.
002460     05  FILLER               PIC X(01)   VALUE SPACES.
002470
002480*    CAMPOS DE ENLACE DEL CALCULO DE PLAI-SCORE
002490 01  WS-PLAI-CALC.
002500     05  WS-PLAI-RAW          PIC S9(05)V99.
002510     05  WS-PLAI-TEAM-RAW     PIC S9(05)V99.
002520     05  WS-PLAI-RESULT       PIC S9(04)V9(01).
002530     05  WS-PLAI-NA-FLAG      PIC X(01).
002540         88  WS-PLAI-NA-YES              VALUE 'Y'.
002550         88  WS-PLAI-NA-NO               VALUE 'N'.
002560     05  FILLER               PIC X(01)   VALUE SPACES.
002570
002580*    LINEA DE ENCABEZADO DE LA SECCION DE JUGADORES
002590 01  WSL-SEAS-HDR-LINE.
002600     05  FILLER               PIC X(132)  VALUE
002610         ' RESUMEN DE TEMPORADA - JUGADORES'.
002620
002630 01  WSL-SEAS-COLHDR-LINE.
002640     05  FILLER               PIC X(132)  VALUE
002650         ' PLYR-ID  EQUIPO      JJ   PTS   REB   AST 3PM  STL  BL'
002660-        'K  TOV   FG%  3PT%   FT%    TS%   EFG%   PLAI'.
002670
002680*    LINEA DE DETALLE DE JUGADOR
002690 01  WSL-PLAYER-SEAS-LINE.
002700     05  FILLER               PIC X(01)   VALUE SPACE.
002710     05  WSL-JSE-PLAYER-ID    PIC 9(05).
002720     05  FILLER               PIC X(02)   VALUE SPACES.
002730     05  WSL-JSE-TEAM-ID      PIC X(10).
002740     05  FILLER               PIC X(01)   VALUE SPACE.
002750     05  WSL-JSE-GAMES        PIC ZZ9.
002760     05  FILLER               PIC X(01)   VALUE SPACE.
002770     05  WSL-JSE-POINTS       PIC ZZZZ9.
002780     05  FILLER               PIC X(01)   VALUE SPACE.
002790     05  WSL-JSE-REBOUNDS     PIC ZZZZ9.
002800     05  FILLER               PIC X(01)   VALUE SPACE.
002810     05  WSL-JSE-ASSISTS      PIC ZZZZ9.
002820     05  FILLER               PIC X(01)   VALUE SPACE.
002830     05  WSL-JSE-3PT-MADE     PIC ZZ9.
002840     05  FILLER               PIC X(01)   VALUE SPACE.
002850     05  WSL-JSE-STEALS       PIC ZZZ9.
002860     05  FILLER               PIC X(01)   VALUE SPACE.
002870     05  WSL-JSE-BLOCKS       PIC ZZZ9.
002880     05  FILLER               PIC X(01)   VALUE SPACE.
002890     05  WSL-JSE-TURNOVERS    PIC ZZZ9.
002900     05  FILLER               PIC X(01)   VALUE SPACE.
002910     05  WSL-JSE-FG-PCT       PIC ZZ9.9.
002920     05  FILLER               PIC X(01)   VALUE SPACE.
002930     05  WSL-JSE-3PT-PCT      PIC ZZ9.9.
002940     05  FILLER               PIC X(01)   VALUE SPACE.
002950     05  WSL-JSE-FT-PCT       PIC ZZ9.9.
002960     05  FILLER               PIC X(01)   VALUE SPACE.
002970     05  WSL-JSE-TS-PCT       PIC ZZ9.9.
002980     05  FILLER               PIC X(01)   VALUE SPACE.
002990     05  WSL-JSE-EFG-PCT      PIC ZZ9.9.
003000     05  FILLER               PIC X(01)   VALUE SPACE.
003010     05  WSL-JSE-PLAI-SIGN    PIC X(01).
003020     05  WSL-JSE-PLAI         PIC ZZ9.9.
003030     05  FILLER               PIC X(36)   VALUE SPACES.
003040
003050 01  WSL-BLANK-LINE           PIC X(132)  VALUE SPACES.
003060
003070 LINKAGE SECTION.
003080*=================*
003090
003100*===============================*
003110 PROCEDURE DIVISION.
003120*===============================*
003130     PERFORM 1000-INICIO-PROGRAMA
003140     PERFORM 2000-PROCESO-PROGRAMA
003150             UNTIL FIN-PSTAT-OK
003160     PERFORM 3000-FIN-PROGRAMA.
003170*----------------------------------------------------------------*
003180*====================*
003190 1000-INICIO-PROGRAMA.
003200*====================*
003210     PERFORM 1001-OPEN-FILES
003220     PERFORM 1003-READ-PSTAT.
003230*----------------------------------------------------------------*
003240*===============*
003250 1001-OPEN-FILES.
003260*===============*
003270     OPEN INPUT  PSTAT-FILE
003280          OUTPUT PSEAS-FILE
003290                 SEASR-FILE
003300
003310     IF FS-PSTAT-FILE = '00' AND FS-PSEAS-FILE = '00' AND
003320        FS-SEASR-FILE = '00'
003330        CONTINUE
003340     ELSE
003350        DISPLAY ' ERROR AL ABRIR ARCHIVOS - BKBP30S '
003360        DISPLAY ' FS-PSTAT-FILE ......... = ' FS-PSTAT-FILE
003370        DISPLAY ' FS-PSEAS-FILE ......... = ' FS-PSEAS-FILE
003380        DISPLAY ' FS-SEASR-FILE ......... = ' FS-SEASR-FILE
003390        GO TO 9000-ERROR-PGM
003400     END-IF.
003410*----------------------------------------------------------------*
003420*=================*
003430 1003-READ-PSTAT.
003440*=================*
003450     READ PSTAT-FILE
003460     AT END
003470        SET FIN-PSTAT-OK TO TRUE
003480     END-READ.
003490     EVALUATE FS-PSTAT-FILE
003500     WHEN WSC-00
003510          ADD 1 TO WSV-CONT-PSTAT-LEIDO
003520     WHEN WSC-10
003530          SET FIN-PSTAT-OK TO TRUE
003540     WHEN OTHER
003550          MOVE '1003-READ-PSTAT    ' TO WSV-RUTINA
003560          MOVE 'READ PSTAT-FILE     ' TO WSV-ACCION
003570          MOVE FS-PSTAT-FILE TO WSV-FSTATUS
003580          GO TO 9000-ERROR-PGM
003590     END-EVALUATE.
003600*----------------------------------------------------------------*
003610*=====================*
003620 2000-PROCESO-PROGRAMA.
003630*=====================*
003640     PERFORM 2100-ACUM-JUGADOR
003650     PERFORM 2200-ACUM-EQUIPO-PARTIDO
003660     PERFORM 1003-READ-PSTAT.
003670*----------------------------------------------------------------*
003680*=================*
003690 2100-ACUM-JUGADOR.
003700*=================*
003710     PERFORM 2110-BUSCAR-JUGADOR
003720     IF WST-PSN-IDX = ZERO
003730        PERFORM 2120-CREAR-JUGADOR
003740     END-IF
003750     PERFORM 2130-SUMAR-JUGADOR
003760     PERFORM 2140-GUARDAR-PARTIDO-JUGADO.
003770*----------------------------------------------------------------*
003780*=================*
003790 2110-BUSCAR-JUGADOR.
003800*=================*
003810     SET WST-PSN-IDX TO 1
003820     SEARCH WST-PSN-ROW
003830        AT END
003840           SET WST-PSN-IDX TO ZERO
003850        WHEN WST-PSN-PLAYER-ID (WST-PSN-IDX) = PST-PLAYER-ID
003860           CONTINUE
003870     END-SEARCH.
003880*----------------------------------------------------------------*
003890*=================*
003900 2120-CREAR-JUGADOR.
003910*=================*
003920     ADD 1 TO WSV-CONT-JUGADORES
003930     SET WST-PSN-IDX TO WSV-CONT-JUGADORES
003940     MOVE PST-PLAYER-ID       TO WST-PSN-PLAYER-ID (WST-PSN-IDX)
003950     MOVE PST-TEAM-ID         TO WST-PSN-TEAM-ID (WST-PSN-IDX)
003960     MOVE ZEROS               TO WST-PSN-GAMES (WST-PSN-IDX)
003970     MOVE ZEROS               TO WST-PSN-POINTS (WST-PSN-IDX)
003980     MOVE ZEROS               TO WST-PSN-REBOUNDS (WST-PSN-IDX)
003990     MOVE ZEROS               TO WST-PSN-ASSISTS (WST-PSN-IDX)
004000     MOVE ZEROS               TO WST-PSN-3PT-MADE (WST-PSN-IDX)
004010     MOVE ZEROS               TO WST-PSN-STEALS (WST-PSN-IDX)
004020     MOVE ZEROS               TO WST-PSN-BLOCKS (WST-PSN-IDX)
004030     MOVE ZEROS               TO WST-PSN-TURNOVERS (WST-PSN-IDX)
004040     MOVE ZEROS               TO WST-PSN-FG-MADE (WST-PSN-IDX)
004050     MOVE ZEROS               TO WST-PSN-FG-ATT (WST-PSN-IDX)
004060     MOVE ZEROS               TO WST-PSN-3PT-ATT (WST-PSN-IDX)
004070     MOVE ZEROS               TO WST-PSN-FT-MADE (WST-PSN-IDX)
004080     MOVE ZEROS               TO WST-PSN-FT-ATT (WST-PSN-IDX).
004090*----------------------------------------------------------------*
004100*=================*
004110 2130-SUMAR-JUGADOR.
004120*=================*
004130     ADD 1                TO WST-PSN-GAMES (WST-PSN-IDX)
004140     ADD PST-POINTS        TO WST-PSN-POINTS (WST-PSN-IDX)
004150     ADD PST-REB-TOT       TO WST-PSN-REBOUNDS (WST-PSN-IDX)
004160     ADD PST-ASSISTS       TO WST-PSN-ASSISTS (WST-PSN-IDX)
004170     ADD PST-3PT-MADE      TO WST-PSN-3PT-MADE (WST-PSN-IDX)
004180     ADD PST-STEALS        TO WST-PSN-STEALS (WST-PSN-IDX)
004190     ADD PST-BLOCKS        TO WST-PSN-BLOCKS (WST-PSN-IDX)
004200     ADD PST-TURNOVERS     TO WST-PSN-TURNOVERS (WST-PSN-IDX)
004210     ADD PST-FG-MADE       TO WST-PSN-FG-MADE (WST-PSN-IDX)
004220     ADD PST-FG-ATTEMPTED  TO WST-PSN-FG-ATT (WST-PSN-IDX)
004230     ADD PST-3PT-ATTEMPTED TO WST-PSN-3PT-ATT (WST-PSN-IDX)
004240     ADD PST-FT-MADE       TO WST-PSN-FT-MADE (WST-PSN-IDX)
004250     ADD PST-FT-ATTEMPTED  TO WST-PSN-FT-ATT (WST-PSN-IDX).
004260*----------------------------------------------------------------*
004270*=============================*
004280 2140-GUARDAR-PARTIDO-JUGADO.
004290*=============================*
004300     SET WST-PSN-GLX TO WST-PSN-GAMES (WST-PSN-IDX)
004310     MOVE PST-GAME-ID TO WST-PSN-GAME-LIST (WST-PSN-IDX WST-PSN-GLX).
004320*----------------------------------------------------------------*
004330*=========================*
004340 2200-ACUM-EQUIPO-PARTIDO.
004350*=========================*
004360     PERFORM 2210-BUSCAR-EQUIPO-PARTIDO
004370     IF WST-TGM-IDX = ZERO
004380        PERFORM 2220-CREAR-EQUIPO-PARTIDO
004390     END-IF
004400     PERFORM 2230-SUMAR-EQUIPO-PARTIDO.
004410*----------------------------------------------------------------*
004420*=============================*
004430 2210-BUSCAR-EQUIPO-PARTIDO.
004440*=============================*
004450     SET WST-TGM-IDX TO 1
004460     SEARCH WST-TGM-ROW
004470        AT END
004480           SET WST-TGM-IDX TO ZERO
004490        WHEN WST-TGM-TEAM-ID (WST-TGM-IDX) = PST-TEAM-ID AND
004500             WST-TGM-GAME-ID (WST-TGM-IDX) = PST-GAME-ID
004510           CONTINUE
004520     END-SEARCH.
004530*----------------------------------------------------------------*
004540*=============================*
004550 2220-CREAR-EQUIPO-PARTIDO.
004560*=============================*
004570     ADD 1 TO WSV-CONT-EQ-PARTIDO
004580     SET WST-TGM-IDX TO WSV-CONT-EQ-PARTIDO
004590     MOVE PST-TEAM-ID  TO WST-TGM-TEAM-ID (WST-TGM-IDX)
004600     MOVE PST-GAME-ID  TO WST-TGM-GAME-ID (WST-TGM-IDX)
004610     MOVE ZEROS        TO WST-TGM-POINTS (WST-TGM-IDX)
004620     MOVE ZEROS        TO WST-TGM-REBOUNDS (WST-TGM-IDX)
004630     MOVE ZEROS        TO WST-TGM-ASSISTS (WST-TGM-IDX)
004640     MOVE ZEROS        TO WST-TGM-STEALS (WST-TGM-IDX)
004650     MOVE ZEROS        TO WST-TGM-BLOCKS (WST-TGM-IDX)
004660     MOVE ZEROS        TO WST-TGM-TURNOVERS (WST-TGM-IDX)
004670     MOVE ZEROS        TO WST-TGM-FG-MADE (WST-TGM-IDX)
004680     MOVE ZEROS        TO WST-TGM-FG-ATT (WST-TGM-IDX)
004690     MOVE ZEROS        TO WST-TGM-FT-MADE (WST-TGM-IDX)
004700     MOVE ZEROS        TO WST-TGM-FT-ATT (WST-TGM-IDX).
004710*----------------------------------------------------------------*
004720*=============================*
004730 2230-SUMAR-EQUIPO-PARTIDO.
004740*=============================*
004750     ADD PST-POINTS        TO WST-TGM-POINTS (WST-TGM-IDX)
004760     ADD PST-REB-TOT       TO WST-TGM-REBOUNDS (WST-TGM-IDX)
004770     ADD PST-ASSISTS       TO WST-TGM-ASSISTS (WST-TGM-IDX)
004780     ADD PST-STEALS        TO WST-TGM-STEALS (WST-TGM-IDX)
004790     ADD PST-BLOCKS        TO WST-TGM-BLOCKS (WST-TGM-IDX)
004800     ADD PST-TURNOVERS     TO WST-TGM-TURNOVERS (WST-TGM-IDX)
004810     ADD PST-FG-MADE       TO WST-TGM-FG-MADE (WST-TGM-IDX)
004820     ADD PST-FG-ATTEMPTED  TO WST-TGM-FG-ATT (WST-TGM-IDX)
004830     ADD PST-FT-MADE       TO WST-TGM-FT-MADE (WST-TGM-IDX)
004840     ADD PST-FT-ATTEMPTED  TO WST-TGM-FT-ATT (WST-TGM-IDX).
004850*----------------------------------------------------------------*
004860*=================*
004870 3000-FIN-PROGRAMA.
004880*=================*
004890     WRITE REG-SEASR FROM WSL-SEAS-HDR-LINE AFTER ADVANCING C01
004900     WRITE REG-SEASR FROM WSL-SEAS-COLHDR-LINE
004910           AFTER ADVANCING 2 LINES
004920     PERFORM 3100-IMPRIMIR-JUGADORES
004930        VARYING WST-PSN-IDX FROM 1 BY 1
004940        UNTIL WST-PSN-IDX > WSV-CONT-JUGADORES
004950     PERFORM 3900-CLOSE-FILES THRU 3990-CARGA-DETALLES
004960     STOP RUN.
004970*----------------------------------------------------------------*
004980*=========================*
004990 3100-IMPRIMIR-JUGADORES.
005000*=========================*
005010     PERFORM 3110-CALC-PORCENTAJES
005020     PERFORM 3120-CALC-RAW
005030     PERFORM 3130-CALC-TEAM-RAW
005040     PERFORM 3140-CALC-PLAI
005050     PERFORM 3150-GRABAR-PSEAS
005060     PERFORM 3160-IMPRIMIR-LINEA-JUGADOR.
005070*----------------------------------------------------------------*
005080*===========================*
005090 3110-CALC-PORCENTAJES.
005100*===========================*
005110     MOVE WST-PSN-FG-MADE (WST-PSN-IDX)  TO WS-PCT-NUM
005120     MOVE WST-PSN-FG-ATT (WST-PSN-IDX)   TO WS-PCT-DEN
005130     PERFORM 3010-CALC-PCT-SIMPLE
005140     MOVE WS-PCT-RESULT   TO PSN-FG-PCT (WST-PSN-IDX)
005150     IF WS-PCT-NA-YES
005160        SET PSN-FG-PCT-NA (WST-PSN-IDX)   TO TRUE
005170     ELSE
005180        MOVE 'Y' TO PSN-FG-PCT-FLAG (WST-PSN-IDX)
005190     END-IF
005200
005210     MOVE WST-PSN-3PT-MADE (WST-PSN-IDX) TO WS-PCT-NUM
005220     MOVE WST-PSN-3PT-ATT (WST-PSN-IDX)  TO WS-PCT-DEN
005230     PERFORM 3010-CALC-PCT-SIMPLE
005240     MOVE WS-PCT-RESULT   TO PSN-3PT-PCT (WST-PSN-IDX)
005250     IF WS-PCT-NA-YES
005260        SET PSN-3PT-PCT-NA (WST-PSN-IDX)  TO TRUE
005270     ELSE
005280        MOVE 'Y' TO PSN-3PT-PCT-FLAG (WST-PSN-IDX)
005290     END-IF
005300
005310     MOVE WST-PSN-FT-MADE (WST-PSN-IDX)  TO WS-PCT-NUM
005320     MOVE WST-PSN-FT-ATT (WST-PSN-IDX)   TO WS-PCT-DEN
005330     PERFORM 3010-CALC-PCT-SIMPLE
005340     MOVE WS-PCT-RESULT   TO PSN-FT-PCT (WST-PSN-IDX)
005350     IF WS-PCT-NA-YES
005360        SET PSN-FT-PCT-NA (WST-PSN-IDX)   TO TRUE
005370     ELSE
005380        MOVE 'Y' TO PSN-FT-PCT-FLAG (WST-PSN-IDX)
005390     END-IF
005400
005410     MOVE WST-PSN-POINTS (WST-PSN-IDX)   TO WS-TS-PTS
005420     MOVE WST-PSN-FG-ATT (WST-PSN-IDX)   TO WS-TS-FGA
005430     MOVE WST-PSN-FT-ATT (WST-PSN-IDX)   TO WS-TS-FTA
005440     PERFORM 3020-CALC-TS-PCT
005450     MOVE WS-PCT-RESULT   TO PSN-TS-PCT (WST-PSN-IDX)
005460     IF WS-PCT-NA-YES
005470        SET PSN-TS-PCT-NA (WST-PSN-IDX)   TO TRUE
005480     ELSE
005490        MOVE 'Y' TO PSN-TS-PCT-FLAG (WST-PSN-IDX)
005500     END-IF
005510
005520     MOVE WST-PSN-FG-MADE (WST-PSN-IDX)  TO WS-EFG-FGM
005530     MOVE WST-PSN-3PT-MADE (WST-PSN-IDX) TO WS-EFG-3PM
005540     MOVE WST-PSN-FG-ATT (WST-PSN-IDX)   TO WS-EFG-FGA
005550     PERFORM 3030-CALC-EFG-PCT
005560     MOVE WS-PCT-RESULT   TO PSN-EFG-PCT (WST-PSN-IDX)
005570     IF WS-PCT-NA-YES
005580        SET PSN-EFG-PCT-NA (WST-PSN-IDX)  TO TRUE
005590     ELSE
005600        MOVE 'Y' TO PSN-EFG-PCT-FLAG (WST-PSN-IDX)
005610     END-IF.
005620*----------------------------------------------------------------*
005630*=======================*
005640 3010-CALC-PCT-SIMPLE.
005650*=======================*
005660*    PORCENTAJE GENERICO REDONDEADO A 1 DECIMAL - NO DISPONIBLE
005670*    (WS-PCT-NA-YES) CUANDO EL DENOMINADOR ES CERO
005680     IF WS-PCT-DEN = ZERO
005690        SET WS-PCT-NA-YES TO TRUE
005700        MOVE ZEROS TO WS-PCT-RESULT
005710     ELSE
005720        SET WS-PCT-NA-NO TO TRUE
005730        COMPUTE WS-PCT-RESULT ROUNDED =
005740           WS-PCT-NUM / WS-PCT-DEN * 100
005750     END-IF.
005760*----------------------------------------------------------------*
005770*=======================*
005780 3020-CALC-TS-PCT.
005790*=======================*
005800*    TS% = PTS / (2 X (FGA + 0.44 X FTA)) X 100
005810     COMPUTE WS-TS-DEN = 2 * (WS-TS-FGA + 0.44 * WS-TS-FTA)
005820     IF WS-TS-DEN = ZERO
005830        SET WS-PCT-NA-YES TO TRUE
005840        MOVE ZEROS TO WS-PCT-RESULT
005850     ELSE
005860        SET WS-PCT-NA-NO TO TRUE
005870        COMPUTE WS-PCT-RESULT ROUNDED =
005880           WS-TS-PTS / WS-TS-DEN * 100
005890     END-IF.
005900*----------------------------------------------------------------*
005910*=======================*
005920 3030-CALC-EFG-PCT.
005930*=======================*
005940*    EFG% = (FGM + 0.5 X 3PM) / FGA X 100
005950     IF WS-EFG-FGA = ZERO
005960        SET WS-PCT-NA-YES TO TRUE
005970        MOVE ZEROS TO WS-PCT-RESULT
005980     ELSE
005990        SET WS-PCT-NA-NO TO TRUE
006000        COMPUTE WS-PCT-RESULT ROUNDED =
006010           (WS-EFG-FGM + 0.5 * WS-EFG-3PM) / WS-EFG-FGA * 100
006020     END-IF.
006030*----------------------------------------------------------------*
006040*=================*
006050 3120-CALC-RAW.
006060*=================*
006070*    RAW = (PTS + 1.2 REB + 1.5 AST + 2 STL + 2 BLK - TOV
006080*           - 0.5(FGA-FGM) - 0.5(FTA-FTM)) / JUEGOS
006090     MOVE WST-PSN-POINTS (WST-PSN-IDX)    TO WS-RAW-PTS
006100     MOVE WST-PSN-REBOUNDS (WST-PSN-IDX)  TO WS-RAW-REB
006110     MOVE WST-PSN-ASSISTS (WST-PSN-IDX)   TO WS-RAW-AST
006120     MOVE WST-PSN-STEALS (WST-PSN-IDX)    TO WS-RAW-STL
006130     MOVE WST-PSN-BLOCKS (WST-PSN-IDX)    TO WS-RAW-BLK
006140     MOVE WST-PSN-TURNOVERS (WST-PSN-IDX) TO WS-RAW-TOV
006150     MOVE WST-PSN-FG-ATT (WST-PSN-IDX)    TO WS-RAW-FGA
006160     MOVE WST-PSN-FG-MADE (WST-PSN-IDX)   TO WS-RAW-FGM
006170     MOVE WST-PSN-FT-ATT (WST-PSN-IDX)    TO WS-RAW-FTA
006180     MOVE WST-PSN-FT-MADE (WST-PSN-IDX)   TO WS-RAW-FTM
006190     MOVE WST-PSN-GAMES (WST-PSN-IDX)     TO WS-RAW-GAMES
006200     COMPUTE WS-RAW-RESULT ROUNDED =
006210        (WS-RAW-PTS + 1.2 * WS-RAW-REB + 1.5 * WS-RAW-AST
006220         + 2 * WS-RAW-STL + 2 * WS-RAW-BLK - WS-RAW-TOV
006230         - 0.5 * (WS-RAW-FGA - WS-RAW-FGM)
006240         - 0.5 * (WS-RAW-FTA - WS-RAW-FTM)) / WS-RAW-GAMES
006250     MOVE WS-RAW-RESULT TO WS-PLAI-RAW.
006260*----------------------------------------------------------------*
006270*=================*
006280 3130-CALC-TEAM-RAW.
006290*=================*
006300     MOVE ZEROS TO WS-TRAW-SUMA
006310     PERFORM 3131-SUMAR-PARTIDO-EQUIPO
006320        VARYING WST-PSN-GLX FROM 1 BY 1
006330        UNTIL WST-PSN-GLX > WST-PSN-GAMES (WST-PSN-IDX)
006340
006350     MOVE WS-TRAW-POINTS      TO WS-RAW-PTS
006360     MOVE WS-TRAW-REBOUNDS    TO WS-RAW-REB
006370     MOVE WS-TRAW-ASSISTS     TO WS-RAW-AST
006380     MOVE WS-TRAW-STEALS      TO WS-RAW-STL
006390     MOVE WS-TRAW-BLOCKS      TO WS-RAW-BLK
006400     MOVE WS-TRAW-TURNOVERS   TO WS-RAW-TOV
006410     MOVE WS-TRAW-FG-ATT      TO WS-RAW-FGA
006420     MOVE WS-TRAW-FG-MADE     TO WS-RAW-FGM
006430     MOVE WS-TRAW-FT-ATT      TO WS-RAW-FTA
006440     MOVE WS-TRAW-FT-MADE     TO WS-RAW-FTM
006450     MOVE WST-PSN-GAMES (WST-PSN-IDX) TO WS-RAW-GAMES
006460     COMPUTE WS-RAW-RESULT ROUNDED =
006470        (WS-RAW-PTS + 1.2 * WS-RAW-REB + 1.5 * WS-RAW-AST
006480         + 2 * WS-RAW-STL + 2 * WS-RAW-BLK - WS-RAW-TOV
006490         - 0.5 * (WS-RAW-FGA - WS-RAW-FGM)
006500         - 0.5 * (WS-RAW-FTA - WS-RAW-FTM)) / WS-RAW-GAMES
006510     MOVE WS-RAW-RESULT TO WS-PLAI-TEAM-RAW.
006520*----------------------------------------------------------------*
006530*=============================*
006540 3131-SUMAR-PARTIDO-EQUIPO.
006550*=============================*
006560     MOVE WST-PSN-GAME-LIST (WST-PSN-IDX WST-PSN-GLX)
006570                               TO WS-GAME-BUSCA
006580     MOVE WST-PSN-TEAM-ID (WST-PSN-IDX) TO WS-EQUIPO-BUSCA
006590     SET WST-TGM-IDX TO 1
006600     SEARCH WST-TGM-ROW
006610        AT END
006620           CONTINUE
006630        WHEN WST-TGM-TEAM-ID (WST-TGM-IDX) = WS-EQUIPO-BUSCA AND
006640             WST-TGM-GAME-ID (WST-TGM-IDX) = WS-GAME-BUSCA
006650           ADD WST-TGM-POINTS (WST-TGM-IDX)
006660                                  TO WS-TRAW-POINTS
006670           ADD WST-TGM-REBOUNDS (WST-TGM-IDX)
006680                                  TO WS-TRAW-REBOUNDS
006690           ADD WST-TGM-ASSISTS (WST-TGM-IDX)
006700                                  TO WS-TRAW-ASSISTS
006710           ADD WST-TGM-STEALS (WST-TGM-IDX)
006720                                  TO WS-TRAW-STEALS
006730           ADD WST-TGM-BLOCKS (WST-TGM-IDX)
006740                                  TO WS-TRAW-BLOCKS
006750           ADD WST-TGM-TURNOVERS (WST-TGM-IDX)
006760                                  TO WS-TRAW-TURNOVERS
006770           ADD WST-TGM-FG-MADE (WST-TGM-IDX)
006780                                  TO WS-TRAW-FG-MADE
006790           ADD WST-TGM-FG-ATT (WST-TGM-IDX)
006800                                  TO WS-TRAW-FG-ATT
006810           ADD WST-TGM-FT-MADE (WST-TGM-IDX)
006820                                  TO WS-TRAW-FT-MADE
006830           ADD WST-TGM-FT-ATT (WST-TGM-IDX)
006840                                  TO WS-TRAW-FT-ATT
006850     END-SEARCH.
006860*----------------------------------------------------------------*
006870*=================*
006880 3140-CALC-PLAI.
006890*=================*
006900*    PLAI-SCORE = RAW / TEAM-RAW X 100 - NO DISPONIBLE SI
006910*    TEAM-RAW <= 0. EL SIGNO SE GUARDA POR SEPARADO (VER COPY)
006920     IF WS-PLAI-TEAM-RAW NOT > 0
006930        SET WS-PLAI-NA-YES TO TRUE
006940        MOVE ZEROS TO WS-PLAI-RESULT
006950     ELSE
006960        SET WS-PLAI-NA-NO TO TRUE
006970        COMPUTE WS-PLAI-RESULT ROUNDED =
006980           WS-PLAI-RAW / WS-PLAI-TEAM-RAW * 100
006990     END-IF.
007000*----------------------------------------------------------------*
007010*=================*
007020 3150-GRABAR-PSEAS.
007030*=================*
007040     MOVE WST-PSN-PLAYER-ID (WST-PSN-IDX) TO PSN-PLAYER-ID
007050     MOVE WST-PSN-TEAM-ID (WST-PSN-IDX)   TO PSN-TEAM-ID
007060     MOVE WST-PSN-GAMES (WST-PSN-IDX)     TO PSN-GAMES-PLAYED
007070     MOVE WST-PSN-POINTS (WST-PSN-IDX)    TO PSN-POINTS
007080     MOVE WST-PSN-REBOUNDS (WST-PSN-IDX)  TO PSN-REBOUNDS
007090     MOVE WST-PSN-ASSISTS (WST-PSN-IDX)   TO PSN-ASSISTS
007100     MOVE WST-PSN-3PT-MADE (WST-PSN-IDX)  TO PSN-3PT-MADE
007110     MOVE WST-PSN-STEALS (WST-PSN-IDX)    TO PSN-STEALS
007120     MOVE WST-PSN-BLOCKS (WST-PSN-IDX)    TO PSN-BLOCKS
007130     MOVE WST-PSN-TURNOVERS (WST-PSN-IDX) TO PSN-TURNOVERS
007140     IF WS-PLAI-NA-YES
007150        SET PSN-PLAI-SCORE-NA TO TRUE
007160        MOVE ZEROS TO PSN-PLAI-SCORE
007170        MOVE SPACE TO PSN-PLAI-SCORE-SIGN
007180     ELSE
007190        MOVE 'Y' TO PSN-PLAI-SCORE-FLAG
007200        IF WS-PLAI-RESULT < 0
007210           SET PSN-PLAI-NEGATIVE TO TRUE
007220           COMPUTE PSN-PLAI-SCORE = WS-PLAI-RESULT * -1
007230        ELSE
007240           MOVE SPACE TO PSN-PLAI-SCORE-SIGN
007250           MOVE WS-PLAI-RESULT TO PSN-PLAI-SCORE
007260        END-IF
007270     END-IF
007280     WRITE REG-PLAYER-SEASON
007290     ADD 1 TO WSV-CONT-GRABADOS.
007300*----------------------------------------------------------------*
007310*=============================*
007320 3160-IMPRIMIR-LINEA-JUGADOR.
007330*=============================*
007340     MOVE PSN-PLAYER-ID       TO WSL-JSE-PLAYER-ID
007350     MOVE PSN-TEAM-ID         TO WSL-JSE-TEAM-ID
007360     MOVE PSN-GAMES-PLAYED    TO WSL-JSE-GAMES
007370     MOVE PSN-POINTS          TO WSL-JSE-POINTS
007380     MOVE PSN-REBOUNDS        TO WSL-JSE-REBOUNDS
007390     MOVE PSN-ASSISTS         TO WSL-JSE-ASSISTS
007400     MOVE PSN-3PT-MADE        TO WSL-JSE-3PT-MADE
007410     MOVE PSN-STEALS          TO WSL-JSE-STEALS
007420     MOVE PSN-BLOCKS          TO WSL-JSE-BLOCKS
007430     MOVE PSN-TURNOVERS       TO WSL-JSE-TURNOVERS
007440     IF PSN-FG-PCT-NA  MOVE SPACES TO WSL-JSE-FG-PCT
007450     ELSE               MOVE PSN-FG-PCT  TO WSL-JSE-FG-PCT
007460     END-IF
007470     IF PSN-3PT-PCT-NA MOVE SPACES TO WSL-JSE-3PT-PCT
007480     ELSE               MOVE PSN-3PT-PCT TO WSL-JSE-3PT-PCT
007490     END-IF
007500     IF PSN-FT-PCT-NA  MOVE SPACES TO WSL-JSE-FT-PCT
007510     ELSE               MOVE PSN-FT-PCT  TO WSL-JSE-FT-PCT
007520     END-IF
007530     IF PSN-TS-PCT-NA  MOVE SPACES TO WSL-JSE-TS-PCT
007540     ELSE               MOVE PSN-TS-PCT  TO WSL-JSE-TS-PCT
007550     END-IF
007560     IF PSN-EFG-PCT-NA MOVE SPACES TO WSL-JSE-EFG-PCT
007570     ELSE               MOVE PSN-EFG-PCT TO WSL-JSE-EFG-PCT
007580     END-IF
007590     IF PSN-PLAI-SCORE-NA
007600        MOVE SPACES TO WSL-JSE-PLAI
007610        MOVE SPACE  TO WSL-JSE-PLAI-SIGN
007620     ELSE
007630        MOVE PSN-PLAI-SCORE-SIGN TO WSL-JSE-PLAI-SIGN
007640        MOVE PSN-PLAI-SCORE      TO WSL-JSE-PLAI
007650     END-IF
007660     WRITE REG-SEASR FROM WSL-PLAYER-SEAS-LINE
007670           AFTER ADVANCING 1 LINE.
007680*----------------------------------------------------------------*
007690*=================*
007700 3900-CLOSE-FILES.
007710*=================*
007720     CLOSE PSTAT-FILE PSEAS-FILE SEASR-FILE.
007730*----------------------------------------------------------------*
007740*===================*
007750 3990-CARGA-DETALLES.
007760*===================*
007770     DISPLAY '================================='
007780     DISPLAY '------- DETALLES PROCESO --------'
007790     DISPLAY '-------     BKBP30S      --------'
007800     DISPLAY '================================='
007810     DISPLAY 'CAJAS DE JUGADOR LEIDAS = ' WSV-CONT-PSTAT-LEIDO
007820     DISPLAY 'JUGADORES EN TEMPORADA  = ' WSV-CONT-JUGADORES
007830     DISPLAY 'FILAS EQUIPO-PARTIDO    = ' WSV-CONT-EQ-PARTIDO
007840     DISPLAY 'JUGADORES GRABADOS      = ' WSV-CONT-GRABADOS
007850     DISPLAY '================================='
007860     MOVE WSC-00 TO RETURN-CODE.
007870*----------------------------------------------------------------*
007880*==============*
007890 9000-ERROR-PGM.
007900*==============*
007910     DISPLAY '================================'
007920     DISPLAY '------ DETALLES DE ERROR -------'
007930     DISPLAY '------      BKBP30S      -------'
007940     DISPLAY '================================'
007950     DISPLAY ' RUTINA          :' WSV-RUTINA
007960     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
007970     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
007980     DISPLAY '================================'
007990     MOVE WSC-16 TO RETURN-CODE
008000     STOP RUN.
008010*----------------------------------------------------------------*
