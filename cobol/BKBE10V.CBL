000010******************************************************************
000020****** SR-0011 14/03/82 RMZ ALTA INICIAL - VALIDACION DE PLANILLAS*
000030******         DE PARTIDO PASADA A LOTE (REEMPLAZA REVISION       *
000040******         MANUAL CONTRA TARJETA DE ANOTADOR)                 *
000050****** SR-0164 21/09/98 HSZ REVISION DE PASE A MILENIO - FECHAS   *
000060******         DE PARTIDO CON 4 DIGITOS DE ANO (Y2K)              *
000070****** 511014 24/07/06 MVR SE MIGRA NUMERACION DE SOLICITUDES AL  *
000080******         ESQUEMA 5NNNNN DEL DEPARTAMENTO                    *
000090****** 512001 23/07/25 KAF MODERNIZACION 2025 - REESCRITURA DEL   *
000100******         MOTOR DE VALIDACION DE EVENTOS DE PARTIDO          *
000110****** 512005 26/07/25 KAF SE AGREGA VALIDACION DE CONFIANZA      *
000120****** 512009 30/07/25 KAF SE AGREGA BANDERA DE POSICION EN CANCHA*
000130****** 512014 04/08/25 KAF SE ESTANDARIZA MENSAJE DE RECHAZO      *
000140****** 512021 08/08/25 RTV SE UNIFICA FORMATO DE FECHA DE PARTIDO *
000150******         CON EL RESTO DEL MOTOR DE ESTADISTICAS             *
000160****** 512032 10/08/25 RTV SE AGREGA CARGA DEL MAESTRO DE         *
000170******         JUGADORES (BKPLYREC) A CONTROL DE TOTALES          *
000180******************************************************************
000190*OBJET******************************************************************
000200*OBJET*** VALIDA CADA EVENTO CONTRA EL MAESTRO DE PARTIDOS Y LAS   *
000210*OBJET*** REGLAS DE NEGOCIO DEL MOTOR DE ESTADISTICAS. LOS         *
000220*OBJET*** EVENTOS VALIDOS PASAN AL ARCHIVO DE TRABAJO GEVWORK,     *
000230*OBJET*** LOS RECHAZADOS SE GRABAN EN BKREJECT CON SU MOTIVO.      *
000240*OBJET******************************************************************
000250
000260 IDENTIFICATION DIVISION.
000270*========================*
000280 PROGRAM-ID.    BKBE10V.
000290 AUTHOR.        R MENDEZ.
000300 INSTALLATION.  LIGA JUVENIL DE BALONCESTO - PROCESO POR LOTES.
000310 DATE-WRITTEN.  14/03/82.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - DEPARTAMENTO DE ESTADISTICAS.
000340*----------------------------------------------------------------*
000350*    BITACORA DE CAMBIOS                                         *
000360*----------------------------------------------------------------*
000370*    14/03/82  RMZ  SR-0011  ALTA INICIAL DEL PROGRAMA             *
000380*    02/04/82  RMZ  SR-0011  CARGA DE MAESTRO DE PARTIDOS DESDE   *
000390*                            CINTA                                *
000400*    19/08/83  RMZ  SR-0034  VALIDACION DE CONFIANZA 0.00 A 1.00  *
000410*    11/03/85  LTS  SR-0058  BANDERA DE POSICION EN CANCHA        *
000420*    27/09/86  LTS  SR-0071  VALIDACION DE JUGADOR/SEGUNDO JUGADOR*
000430*    14/06/89  LTS  SR-0093  MENSAJE DE RECHAZO ESTANDAR 40 BYTES *
000440*    30/10/91  HSZ  SR-0118  CONVERSION DE MAESTRO DE PARTIDOS DE *
000450*                            CINTA A DISCO                        *
000460*    05/02/94  HSZ  SR-0139  SE AGREGA REGLA DE TIPO DE TIRO      *
000470*                            (2/3 PUNTOS Y TIRO LIBRE)            *
000480*    21/09/98  HSZ  SR-0164  REVISION Y2K DE GAM-GAME-DATE        *
000490*                            (4 DIGITOS DE ANO)                   *
000500*    08/01/99  HSZ  SR-0164  PRUEBAS DE REGRESION Y2K - CIERRE    *
000510*                            DE SOLICITUD                         *
000520*    16/11/02  MVR  511006  REVISION DE CODIGOS DE RECHAZO PARA   *
000530*                            NUEVO FORMATO DE REPORTE DE ERRORES  *
000540*    24/07/06  MVR  511014  SE MIGRA NUMERACION DE SOLICITUDES AL *
000550*                            ESQUEMA 5NNNNN                       *
000560*    12/05/11  MVR  511037  REVISION DE ANCHO DE CAMPO GAM-CONF   *
000570*                            POR SOLICITUD DE AUDITORIA           *
000580*    23/07/25  KAF  512001  REESCRITURA GENERAL DEL PROGRAMA PARA *
000590*                            MODERNIZACION 2025                  *
000600*    24/07/25  KAF  512001  SE AGREGA CARGA DE MAESTRO DE PARTIDOS*
000610*    26/07/25  KAF  512005  VALIDACION DE CONFIANZA 0.00 A 1.00   *
000620*    28/07/25  KAF  512007  SE AGREGA REGLA DE TIPO DE TIRO       *
000630*    30/07/25  KAF  512009  BANDERA DE POSICION EN CANCHA         *
000640*    01/08/25  KAF  512011  VALIDACION DE JUGADOR/SEGUNDO JUGADOR *
000650*    04/08/25  KAF  512014  MENSAJE DE RECHAZO ESTANDAR 40 BYTES  *
000660*    08/08/25  RTV  512021  SE UNIFICA FORMATO DE GAM-GAME-DATE   *
000670*                            A 4 DIGITOS DE ANO CON EL RESTO DEL  *
000680*                            MOTOR                                *
000690*    09/08/25  RTV  512021  SE CIERRA BITACORA PARA ESTA VERSION  *
000700*    10/08/25  RTV  512032  CARGA DE MAESTRO DE JUGADORES         *
000710*    10/08/25  RTV  512032  SE CIERRA BITACORA PARA ESTA VERSION  *
000720*----------------------------------------------------------------*
000730
000740 ENVIRONMENT DIVISION.
000750*======================*
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT  GAMES-FILE   ASSIGN TO GAMEDD
000830             ORGANIZATION IS LINE SEQUENTIAL
000840             FILE STATUS IS FS-GAMES-FILE.
000850
000860     SELECT  PLAYERS-FILE ASSIGN TO PLYRDD
000870             ORGANIZATION IS LINE SEQUENTIAL
000880             FILE STATUS IS FS-PLAYERS-FILE.
000890
000900     SELECT  EVENTS-FILE  ASSIGN TO EVNTDD
000910             ORGANIZATION IS LINE SEQUENTIAL
000920             FILE STATUS IS FS-EVENTS-FILE.
000930
000940     SELECT  GEVWORK-FILE ASSIGN TO GEVWORK
000950             ORGANIZATION IS LINE SEQUENTIAL
000960             FILE STATUS IS FS-GEVWORK-FILE.
000970
000980     SELECT  REJECT-FILE  ASSIGN TO BKREJECT
000990             ORGANIZATION IS LINE SEQUENTIAL
001000             FILE STATUS IS FS-REJECT-FILE.
001010
001020*=============*
001030 DATA DIVISION.
001040*=============*
001050*=============*
001060 FILE SECTION.
001070*=============*
001080*    MAESTRO DE PARTIDOS - CARGADO COMPLETO EN TABLA GAM-TABLA
001090 FD  GAMES-FILE
001100     LABEL RECORD IS OMITTED.
001110     COPY BKGAMREC.
001120
001130*    MAESTRO DE JUGADORES - SOLO SE CUENTA PARA CONTROL DE
001140*    TOTALES, NO PARTICIPA DE LAS REGLAS DE VALIDACION DE EVENTOS
001150 FD  PLAYERS-FILE
001160     LABEL RECORD IS OMITTED.
001170     COPY BKPLYREC.
001180
001190*    EVENTOS DE ENTRADA - ORDENADOS GAME-ID/PERIODO/RELOJ/EVENT-ID
001200 FD  EVENTS-FILE
001210     LABEL RECORD IS OMITTED.
001220     COPY BKEVTREC.
001230
001240*    EVENTOS VALIDADOS - ENTRADA DEL MOTOR DE ESTADISTICAS BKBE20B
001250 FD  GEVWORK-FILE
001260     LABEL RECORD IS OMITTED.
001270 01  REG-GEVWORK              PIC X(91).
001280
001290*    RECHAZOS - EVENT-ID, GAME-ID Y MOTIVO DE RECHAZO
001300 FD  REJECT-FILE
001310     LABEL RECORD IS OMITTED.
001320 01  REG-REJECT.
001330     05  REJ-EVENT-ID         PIC 9(07).
001340     05  FILLER               PIC X(01)   VALUE SPACE.
001350     05  REJ-GAME-ID          PIC 9(05).
001360     05  FILLER               PIC X(01)   VALUE SPACE.
001370     05  REJ-REASON           PIC X(40).
001380
001390*========================*
001400 WORKING-STORAGE SECTION.
001410*========================*
001420 01  WSF-STATUS.
001430     05  FS-GAMES-FILE        PIC X(02)   VALUE '00'.
001440     05  FS-PLAYERS-FILE      PIC X(02)   VALUE '00'.
001450     05  FS-EVENTS-FILE       PIC X(02)   VALUE '00'.
001460     05  FS-GEVWORK-FILE      PIC X(02)   VALUE '00'.
001470     05  FS-REJECT-FILE       PIC X(02)   VALUE '00'.
001480     05  FILLER               PIC X(02)   VALUE SPACES.
001490
001500 01  WSV-VARIABLES.
001510     05  WSV-RUTINA           PIC X(20)   VALUE SPACES.
001520     05  WSV-ACCION           PIC X(20)   VALUE SPACES.
001530     05  WSV-FSTATUS          PIC X(02)   VALUE SPACES.
001540     05  FILLER               PIC X(02)   VALUE SPACES.
001550
001560 01  WSC-COSTANTES.
001570     05  WSC-00               PIC 9(02)   VALUE 00.
001580     05  WSC-10               PIC 9(02)   VALUE 10.
001590     05  WSC-16               PIC 9(02)   VALUE 16.
001600     05  WSC-MAX-GAMES        PIC 9(04)   COMP VALUE 9999.
001610     05  FILLER               PIC X(02)   VALUE SPACES.
001620
001630 01  WSA-ACUMULADORES.
001640     05  WSV-CONT-EVLEIDOS    PIC 9(07)   COMP VALUE ZEROS.
001650     05  WSV-CONT-EVVALIDOS   PIC 9(07)   COMP VALUE ZEROS.
001660     05  WSV-CONT-EVRECHAZ    PIC 9(07)   COMP VALUE ZEROS.
001670     05  WSV-CONT-GAMES       PIC 9(04)   COMP VALUE ZEROS.
001680     05  WSV-CONT-PLAYERS     PIC 9(05)   COMP VALUE ZEROS.
001690     05  FILLER               PIC X(02)   VALUE SPACES.
001700*    REDEFINE PLANO PARA VOLCADO RAPIDO DE CONTADORES EN DISPLAY
001710 01  WSA-ACUM-FLAT REDEFINES WSA-ACUMULADORES.
001720     05  WSA-FLAT-TEXTO       PIC X(28).
001730
001740 01  WSS-SWITCH.
001750     05  WS-FIN-EVENTS        PIC 9(01)   VALUE 0.
001760         88  FIN-EVENTS-OK              VALUE 1.
001770     05  WS-RECHAZADO         PIC X(01)   VALUE 'N'.
001780         88  RECHAZADO-SI                VALUE 'Y'.
001790     05  FILLER               PIC X(02)   VALUE SPACES.
001800
001810*    TABLA DE MAESTRO DE PARTIDOS - CLAVE GAM-GAME-ID (BUSQUEDA)
001820 01  WST-GAMES-TABLA.
001830     05  WST-GAME-ROW OCCURS 9999 TIMES
001840                        INDEXED BY WST-GAME-IDX
001850                        ASCENDING KEY IS WST-GAME-ID.
001860         10  WST-GAME-ID       PIC 9(05).
001870         10  WST-GAME-HOME     PIC X(10).
001880         10  WST-GAME-AWAY     PIC X(10).
001890*        REDEFINE PLANO DE LA FILA PARA COMPARACION RAPIDA
001900         10  WST-GAME-ROW-FLAT REDEFINES WST-GAME-ID PIC X(05).
001910         10  FILLER            PIC X(01).
001920
001930*    CAMPO DE MOTIVO DE RECHAZO Y SU VISTA ABREVIADA (PRIMEROS
001940*    20 BYTES) PARA EL RENGLON RESUMEN DEL DISPLAY DE CONTROL
001950 01  WSD-MOTIVO-RECHAZO       PIC X(40)   VALUE SPACES.
001960 01  WSD-MOTIVO-ABREV REDEFINES WSD-MOTIVO-RECHAZO.
001970     05  WSD-MOTIVO-CORTO     PIC X(20).
001980     05  FILLER               PIC X(20).
001990
002000*    CLAVE DE BUSQUEDA DEL PARTIDO EN LA TABLA WST-GAMES-TABLA
002010 77  WS-GAME-ID-BUSCA         PIC 9(05)   VALUE ZEROS.
002020
002030 LINKAGE SECTION.
002040*=================*
002050
002060*===============================*
002070 PROCEDURE DIVISION.
002080*===============================*
002090     PERFORM 1000-INICIO-PROGRAMA
002100     PERFORM 2000-PROCESO-PROGRAMA
002110             UNTIL FIN-EVENTS-OK
002120     PERFORM 3000-FIN-PROGRAMA.
002130*----------------------------------------------------------------*
002140*====================*
002150 1000-INICIO-PROGRAMA.
002160*====================*
002170     PERFORM 1001-OPEN-FILES
002180     PERFORM 1002-CARGAR-GAMES-TABLA
002190     PERFORM 1005-CARGAR-PLAYERS-CONTROL
002200     PERFORM 1003-READ-EVENTS.
002210*----------------------------------------------------------------*
002220*===============*
002230 1001-OPEN-FILES.
002240*===============*
002250     OPEN INPUT  GAMES-FILE
002260                 PLAYERS-FILE
002270                 EVENTS-FILE
002280          OUTPUT GEVWORK-FILE
002290                 REJECT-FILE
002300
002310     IF FS-GAMES-FILE  = '00' AND FS-PLAYERS-FILE = '00' AND
002320        FS-EVENTS-FILE  = '00' AND
002330        FS-GEVWORK-FILE = '00' AND FS-REJECT-FILE = '00'
002340        CONTINUE
002350     ELSE
002360        DISPLAY ' ERROR AL ABRIR ARCHIVOS - BKBE10V '
002370        DISPLAY ' FS-GAMES-FILE   ......... = ' FS-GAMES-FILE
002380        DISPLAY ' FS-PLAYERS-FILE ......... = ' FS-PLAYERS-FILE
002390        DISPLAY ' FS-EVENTS-FILE  ......... = ' FS-EVENTS-FILE
002400        DISPLAY ' FS-GEVWORK-FILE ......... = ' FS-GEVWORK-FILE
002410        DISPLAY ' FS-REJECT-FILE  ......... = ' FS-REJECT-FILE
002420        GO TO 9000-ERROR-PGM
002430     END-IF.
002440*----------------------------------------------------------------*
002450*=========================*
002460 1002-CARGAR-GAMES-TABLA.
002470*=========================*
002480*    CARGA COMPLETA DEL MAESTRO DE PARTIDOS EN LA TABLA WST-GAMES
002490     PERFORM 1002-READ-GAME-MSTR UNTIL FS-GAMES-FILE = '10'.
002500*----------------------------------------------------------------*
002510*=========================*
002520 1002-READ-GAME-MSTR.
002530*=========================*
002540     READ GAMES-FILE
002550        AT END
002560           MOVE '10' TO FS-GAMES-FILE
002570        NOT AT END
002580           ADD 1 TO WSV-CONT-GAMES
002590           SET WST-GAME-IDX TO WSV-CONT-GAMES
002600           MOVE GAM-GAME-ID       TO WST-GAME-ID (WST-GAME-IDX)
002610           MOVE GAM-HOME-TEAM-ID  TO WST-GAME-HOME (WST-GAME-IDX)
002620           MOVE GAM-AWAY-TEAM-ID  TO WST-GAME-AWAY (WST-GAME-IDX)
002630     END-READ.
002640*----------------------------------------------------------------*
002650*===============================*
002660 1005-CARGAR-PLAYERS-CONTROL.
002670*===============================*
002680*    EL MAESTRO DE JUGADORES NO PARTICIPA DE NINGUNA REGLA DE
002690*    VALIDACION DE ESTA VERSION - SOLO SE LEE COMPLETO PARA EL
002700*    CONTROL DE TOTALES DEL PROCESO
002710     PERFORM 1005-READ-PLAYER-MSTR UNTIL FS-PLAYERS-FILE = '10'
002720     CLOSE PLAYERS-FILE.
002730*----------------------------------------------------------------*
002740*===============================*
002750 1005-READ-PLAYER-MSTR.
002760*===============================*
002770     READ PLAYERS-FILE
002780        AT END
002790           MOVE '10' TO FS-PLAYERS-FILE
002800        NOT AT END
002810           ADD 1 TO WSV-CONT-PLAYERS
002820     END-READ.
002830*----------------------------------------------------------------*
002840*===================*
002850 1003-READ-EVENTS.
002860*===================*
002870     READ EVENTS-FILE
002880     AT END
002890        SET FIN-EVENTS-OK TO TRUE
002900     END-READ.
002910     EVALUATE FS-EVENTS-FILE
002920     WHEN WSC-00
002930          ADD 1 TO WSV-CONT-EVLEIDOS
002940     WHEN WSC-10
002950          SET FIN-EVENTS-OK TO TRUE
002960     WHEN OTHER
002970          MOVE '1003-READ-EVENTS   ' TO WSV-RUTINA
002980          MOVE 'READ EVENTS-FILE    ' TO WSV-ACCION
002990          MOVE FS-EVENTS-FILE TO WSV-FSTATUS
003000          GO TO 9000-ERROR-PGM
003010     END-EVALUATE.
003020*----------------------------------------------------------------*
003030*=====================*
003040 2000-PROCESO-PROGRAMA.
003050*=====================*
003060     MOVE 'N' TO WS-RECHAZADO
003070     MOVE SPACES TO WSD-MOTIVO-RECHAZO
003080     PERFORM 2100-VALIDAR-EVENTO
003090     IF RECHAZADO-SI
003100        PERFORM 2900-GRABAR-RECHAZO
003110     ELSE
003120        PERFORM 2950-GRABAR-VALIDO
003130     END-IF
003140     PERFORM 1003-READ-EVENTS.
003150*----------------------------------------------------------------*
003160*===================*
003170 2100-VALIDAR-EVENTO.
003180*===================*
003190*    REGLA 1 - EL EQUIPO DEBE SER PARTICIPANTE DEL PARTIDO
003200     PERFORM 2110-BUSCAR-GAME
003210     IF EVT-TEAM-ID = SPACES
003220        MOVE 'TEAM-ID EN BLANCO' TO WSD-MOTIVO-RECHAZO
003230        SET RECHAZADO-SI TO TRUE
003240     ELSE
003250        IF WST-GAME-IDX = ZERO
003260           MOVE 'PARTIDO NO ENCONTRADO EN MAESTRO'
003270                               TO WSD-MOTIVO-RECHAZO
003280           SET RECHAZADO-SI TO TRUE
003290        ELSE
003300           IF EVT-TEAM-ID NOT = WST-GAME-HOME (WST-GAME-IDX) AND
003310              EVT-TEAM-ID NOT = WST-GAME-AWAY (WST-GAME-IDX)
003320              MOVE 'EQUIPO NO ES PARTICIPANTE DEL PARTIDO'
003330                               TO WSD-MOTIVO-RECHAZO
003340              SET RECHAZADO-SI TO TRUE
003350           END-IF
003360        END-IF
003370     END-IF.
003380
003390*    REGLA 2 - SHOT-TYPE SOLO EN TIROS, AUSENTE EN LO DEMAS
003400     IF NOT RECHAZADO-SI
003410        IF (EVT-SHOT-MADE OR EVT-SHOT-MISSED)
003420              AND EVT-SHOT-TYPE = SPACES
003430           MOVE 'TIRO SIN SHOT-TYPE' TO WSD-MOTIVO-RECHAZO
003440           SET RECHAZADO-SI TO TRUE
003450        END-IF
003460        IF NOT (EVT-SHOT-MADE OR EVT-SHOT-MISSED)
003470              AND EVT-SHOT-TYPE NOT = SPACES
003480           MOVE 'SHOT-TYPE NO PERMITIDO EN ESTE EVENTO'
003490                               TO WSD-MOTIVO-RECHAZO
003500           SET RECHAZADO-SI TO TRUE
003510        END-IF
003520     END-IF.
003530
003540*    REGLA 3 - SUSTITUCION Y ASISTENCIA REQUIEREN AMBOS JUGADORES
003550     IF NOT RECHAZADO-SI
003560        IF (EVT-SUBSTITUTION OR EVT-ASSIST)
003570           AND (EVT-PLAYER-ID = ZERO
003580                OR EVT-SECOND-PLAYER-ID = ZERO)
003590           MOVE 'FALTA JUGADOR O SEGUNDO JUGADOR'
003600                               TO WSD-MOTIVO-RECHAZO
003610           SET RECHAZADO-SI TO TRUE
003620        END-IF
003630     END-IF.
003640
003650*    REGLA 4 - FALTA, ROBO, BLOQUEO, PERDIDA Y REBOTE PIDEN JUGADOR
003660     IF NOT RECHAZADO-SI
003670        IF (EVT-FOUL OR EVT-STEAL OR EVT-BLOCK OR
003680            EVT-TURNOVER OR EVT-REBOUND)
003690           AND EVT-PLAYER-ID = ZERO
003700           MOVE 'FALTA PLAYER-ID REQUERIDO'
003710                               TO WSD-MOTIVO-RECHAZO
003720           SET RECHAZADO-SI TO TRUE
003730        END-IF
003740     END-IF.
003750
003760*    REGLA 5 - RELOJ DE JUEGO NO NEGATIVO (CAMPO SIN SIGNO)
003770     IF NOT RECHAZADO-SI
003780        IF EVT-GAME-CLOCK-SECS NOT NUMERIC
003790           MOVE 'RELOJ DE JUEGO NO NUMERICO'
003800                               TO WSD-MOTIVO-RECHAZO
003810           SET RECHAZADO-SI TO TRUE
003820        END-IF
003830     END-IF.
003840
003850*    REGLA 6 - CONFIANZA ENTRE 0.00 Y 1.00
003860     IF NOT RECHAZADO-SI
003870        IF EVT-CONFIDENCE NOT NUMERIC
003880           OR EVT-CONFIDENCE > 1.00
003890           MOVE 'CONFIANZA FUERA DE RANGO 0.00-1.00'
003900                               TO WSD-MOTIVO-RECHAZO
003910           SET RECHAZADO-SI TO TRUE
003920        END-IF
003930     END-IF.
003940*----------------------------------------------------------------*
003950*=================*
003960 2110-BUSCAR-GAME.
003970*=================*
003980     MOVE EVT-GAME-ID TO WS-GAME-ID-BUSCA
003990     SET WST-GAME-IDX TO 1
004000     SEARCH WST-GAME-ROW
004010        AT END
004020           SET WST-GAME-IDX TO ZERO
004030        WHEN WST-GAME-ID (WST-GAME-IDX) = WS-GAME-ID-BUSCA
004040           CONTINUE
004050     END-SEARCH.
004060*----------------------------------------------------------------*
004070*==================*
004080 2900-GRABAR-RECHAZO.
004090*==================*
004100     MOVE EVT-EVENT-ID       TO REJ-EVENT-ID
004110     MOVE EVT-GAME-ID        TO REJ-GAME-ID
004120     MOVE WSD-MOTIVO-RECHAZO TO REJ-REASON
004130     WRITE REG-REJECT
004140     IF FS-REJECT-FILE NOT = '00'
004150        MOVE '2900-GRABAR-RECHAZO' TO WSV-RUTINA
004160        MOVE 'WRITE REG-REJECT    ' TO WSV-ACCION
004170        MOVE FS-REJECT-FILE TO WSV-FSTATUS
004180        GO TO 9000-ERROR-PGM
004190     END-IF
004200     ADD 1 TO WSV-CONT-EVRECHAZ.
004210*----------------------------------------------------------------*
004220*==================*
004230 2950-GRABAR-VALIDO.
004240*==================*
004250     MOVE REG-EVENT TO REG-GEVWORK
004260     WRITE REG-GEVWORK
004270     IF FS-GEVWORK-FILE NOT = '00'
004280        MOVE '2950-GRABAR-VALIDO ' TO WSV-RUTINA
004290        MOVE 'WRITE REG-GEVWORK   ' TO WSV-ACCION
004300        MOVE FS-GEVWORK-FILE TO WSV-FSTATUS
004310        GO TO 9000-ERROR-PGM
004320     END-IF
004330     ADD 1 TO WSV-CONT-EVVALIDOS.
004340*----------------------------------------------------------------*
004350*=================*
004360 3000-FIN-PROGRAMA.
004370*=================*
004380     PERFORM 3001-CLOSE-FILES THRU 3002-CARGA-DETALLES
004390     STOP RUN.
004400*----------------------------------------------------------------*
004410*================*
004420 3001-CLOSE-FILES.
004430*================*
004440     CLOSE GAMES-FILE EVENTS-FILE GEVWORK-FILE REJECT-FILE.
004450*----------------------------------------------------------------*
004460*===================*
004470 3002-CARGA-DETALLES.
004480*===================*
004490     DISPLAY '================================='
004500     DISPLAY '------- DETALLES PROCESO --------'
004510     DISPLAY '-------     BKBE10V      --------'
004520     DISPLAY '================================='
004530     DISPLAY 'PARTIDOS EN MAESTRO   = ' WSV-CONT-GAMES
004540     DISPLAY 'JUGADORES EN MAESTRO  = ' WSV-CONT-PLAYERS
004550     DISPLAY 'EVENTOS LEIDOS        = ' WSV-CONT-EVLEIDOS
004560     DISPLAY 'EVENTOS VALIDOS       = ' WSV-CONT-EVVALIDOS
004570     DISPLAY 'EVENTOS RECHAZADOS    = ' WSV-CONT-EVRECHAZ
004580     DISPLAY '================================='
004590     MOVE WSC-00 TO RETURN-CODE.
004600*----------------------------------------------------------------*
004610*==============*
004620 9000-ERROR-PGM.
004630*==============*
004640     DISPLAY '================================'
004650     DISPLAY '------ DETALLES DE ERROR -------'
004660     DISPLAY '------      BKBE10V      -------'
004670     DISPLAY '================================'
004680     DISPLAY ' RUTINA          :' WSV-RUTINA
004690     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
004700     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
004710     DISPLAY '================================'
004720     MOVE WSC-16 TO RETURN-CODE
004730     STOP RUN.
004740*----------------------------------------------------------------*
