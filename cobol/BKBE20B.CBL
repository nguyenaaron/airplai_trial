000010******************************************************************
000020****** SR-0012 02/06/82 RMZ ALTA INICIAL - MOTOR DE APLICACION DE*
000030******         EVENTOS A LOS ACUMULADORES DE CAJA (BOX SCORE)    *
000040****** SR-0165 05/10/98 HSZ REVISION DE PASE A MILENIO - FECHAS  *
000050******         DEL MAESTRO DE PARTIDOS (Y2K)                     *
000060****** 511015 24/07/06 MVR SE MIGRA NUMERACION DE SOLICITUDES AL *
000070******         ESQUEMA 5NNNNN DEL DEPARTAMENTO                   *
000080****** 512002 24/07/25 KAF MODERNIZACION 2025 - REESCRITURA DEL  *
000090******         MOTOR DE APLICACION DE EVENTOS                    *
000100****** 512006 27/07/25 KAF SE AGREGA REGLA DE REBOTE OFEN/DEFEN  *
000110****** 512010 31/07/25 KAF SE AGREGA CALCULO DE PLUS/MINUS       *
000120****** 512013 03/08/25 KAF FORMULA DE TIEMPO TRANSCURRIDO EN     *
000130******         SUSTITUCIONES CRUZANDO PERIODOS                  *
000140****** 512018 06/08/25 KAF SE AGREGA MODO DE RECONSTRUCCION      *
000150******         (REBUILD) POR TARJETA DE PARAMETRO BKEPARM        *
000160****** 512021 08/08/25 RTV SE UNIFICA FORMATO DE FECHA DEL       *
000170******         MAESTRO DE PARTIDOS CON EL RESTO DEL MOTOR        *
000180******************************************************************
000190*OBJET******************************************************************
000200*OBJET*** APLICA CADA EVENTO VALIDADO (GEVWORK) A LOS ACUMULADORES *
000210*OBJET*** DE JUGADOR Y DE EQUIPO POR PARTIDO, EN ORDEN CRONOLOGICO*
000220*OBJET*** (GAME-ID, PERIODO, RELOJ DESCENDENTE, EVENT-ID).        *
000230*OBJET*** AL FINAL GRABA LOS ARCHIVOS DE CAJA BKPSTAT Y BKTSTAT.  *
000240*OBJET*** SI LA TARJETA BKEPARM TRAE UN GAME-ID DE RECONSTRUCCION,*
000250*OBJET*** SOLO SE REPROCESAN LOS EVENTOS DE ESE PARTIDO - COMO EL *
000260*OBJET*** PROCESO PARTE SIEMPRE DE ACUMULADORES EN CERO, ESTO ES  *
000270*OBJET*** EQUIVALENTE A LA RECONSTRUCCION POR REPETICION.         *
000280*OBJET******************************************************************
000290
000300 IDENTIFICATION DIVISION.
000310*========================*
000320 PROGRAM-ID.    BKBE20B.
000330 AUTHOR.        R MENDEZ.
000340 INSTALLATION.  LIGA JUVENIL DE BALONCESTO - PROCESO POR LOTES.
000350 DATE-WRITTEN.  02/06/82.
000360 DATE-COMPILED.
000370 SECURITY.      USO INTERNO - DEPARTAMENTO DE ESTADISTICAS.
000380*----------------------------------------------------------------*
000390*    BITACORA DE CAMBIOS                                         *
000400*----------------------------------------------------------------*
000410*    02/06/82  RMZ  SR-0012  ALTA INICIAL DEL PROGRAMA             *
000420*    02/06/82  RMZ  SR-0012  APLICACION DE TIROS Y PUNTOS          *
000430*    14/02/84  RMZ  SR-0041  ACUMULADOR DE TIROS LIBRES SEPARADO  *
000440*    30/05/86  LTS  SR-0069  REGLA DE REBOTE OFENSIVO/DEFENSIVO   *
000450*    18/03/88  LTS  SR-0084  CONTADORES DE ASISTENCIA/ROBO/BLOQUEO/*
000460*                            PERDIDA/FALTA                       *
000470*    22/01/90  HSZ  SR-0102  PLUS/MINUS SOBRE FILAS EN CANCHA     *
000480*    09/07/93  HSZ  SR-0134  FORMULA DE TIEMPO EN SUSTITUCIONES   *
000490*    05/10/98  HSZ  SR-0165  REVISION Y2K DEL MAESTRO DE PARTIDOS *
000500*    11/01/99  HSZ  SR-0165  PRUEBAS DE REGRESION Y2K - CIERRE    *
000510*                            DE SOLICITUD                         *
000520*    27/08/03  MVR  511009  TABLA POR PERIODO EN TIROS DE EQUIPO  *
000530*    24/07/06  MVR  511015  SE MIGRA NUMERACION DE SOLICITUDES AL *
000540*                            ESQUEMA 5NNNNN                       *
000550*    16/09/13  MVR  511042  MODO RECONSTRUCCION (TARJETA BKEPARM) *
000560*                           POR SOLICITUD DE LA GERENCIA DE LIGA  *
000570*    24/07/25  KAF  512002  REESCRITURA GENERAL DEL PROGRAMA PARA *
000580*                            MODERNIZACION 2025                  *
000590*    24/07/25  KAF  512002  APLICACION DE TIROS Y PUNTOS          *
000600*    25/07/25  KAF  512003  ACUMULADOR DE TIROS LIBRES SEPARADO   *
000610*    27/07/25  KAF  512006  REGLA DE REBOTE OFENSIVO/DEFENSIVO    *
000620*    29/07/25  KAF  512008  CONTADORES DE ASISTENCIA/ROBO/BLOQUEO/*
000630*                           PERDIDA/FALTA                        *
000640*    31/07/25  KAF  512010  PLUS/MINUS SOBRE FILAS EN CANCHA      *
000650*    03/08/25  KAF  512013  FORMULA DE TIEMPO EN SUSTITUCIONES    *
000660*    05/08/25  KAF  512016  TABLA POR PERIODO EN TIROS DE EQUIPO  *
000670*    06/08/25  KAF  512018  MODO RECONSTRUCCION (TARJETA BKEPARM) *
000680*    07/08/25  KAF  512018  CORRECCION BUSQUEDA DE INDICE DE      *
000690*                           PERIODO - NO SE PUEDE PASAR USING A   *
000700*                           UN PARRAFO, SE USA CAMPO DE ENLACE    *
000710*    08/08/25  RTV  512021  SE UNIFICA FORMATO DE FECHA DEL       *
000720*                            MAESTRO DE PARTIDOS CON EL RESTO     *
000730*    09/08/25  RTV  512021  SE CIERRA BITACORA PARA ESTA VERSION  *
000740*----------------------------------------------------------------*
000750
000760 ENVIRONMENT DIVISION.
000770*======================*
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT  GAMES-FILE   ASSIGN TO GAMEDD
000850             ORGANIZATION IS LINE SEQUENTIAL
000860             FILE STATUS IS FS-GAMES-FILE.
000870
000880     SELECT  GEVWORK-FILE ASSIGN TO GEVWORK
000890             ORGANIZATION IS LINE SEQUENTIAL
000900             FILE STATUS IS FS-GEVWORK-FILE.
000910
000920     SELECT  EPARM-FILE   ASSIGN TO BKEPARM
000930             ORGANIZATION IS LINE SEQUENTIAL
000940             FILE STATUS IS FS-EPARM-FILE.
000950
000960     SELECT  PSTAT-FILE   ASSIGN TO BKPSTAT
000970             ORGANIZATION IS LINE SEQUENTIAL
000980             FILE STATUS IS FS-PSTAT-FILE.
000990
001000     SELECT  TSTAT-FILE   ASSIGN TO BKTSTAT
001010             ORGANIZATION IS LINE SEQUENTIAL
001020             FILE STATUS IS FS-TSTAT-FILE.
001030
001040*=============*
001050 DATA DIVISION.
001060*=============*
001070*=============*
001080 FILE SECTION.
001090*=============*
001100 FD  GAMES-FILE
001110     LABEL RECORD IS OMITTED.
001120     COPY BKGAMREC.
001130
001140 FD  GEVWORK-FILE
001150     LABEL RECORD IS OMITTED.
001160     COPY BKEVTREC.
001170
001180*    TARJETA DE CONTROL - GAME-ID A RECONSTRUIR, 00000 = CORRIDA
001190*    NORMAL DE TODOS LOS PARTIDOS DEL ARCHIVO GEVWORK
001200 FD  EPARM-FILE
001210     LABEL RECORD IS OMITTED.
001220 01  REG-EPARM.
001230     05  PRM-REBUILD-GAME-ID   PIC 9(05).
001240     05  FILLER                PIC X(75).
001250
001260 FD  PSTAT-FILE
001270     LABEL RECORD IS OMITTED.
001280     COPY BKPSTREC.
001290
001300 FD  TSTAT-FILE
001310     LABEL RECORD IS OMITTED.
001320     COPY BKTSTREC.
001330
001340*========================*
001350 WORKING-STORAGE SECTION.
001360*========================*
001370 01  WSF-STATUS.
001380     05  FS-GAMES-FILE        PIC X(02)   VALUE '00'.
001390     05  FS-GEVWORK-FILE      PIC X(02)   VALUE '00'.
001400     05  FS-EPARM-FILE        PIC X(02)   VALUE '00'.
001410     05  FS-PSTAT-FILE        PIC X(02)   VALUE '00'.
001420     05  FS-TSTAT-FILE        PIC X(02)   VALUE '00'.
001430     05  FILLER               PIC X(02)   VALUE SPACES.
001440
001450 01  WSV-VARIABLES.
001460     05  WSV-RUTINA           PIC X(20)   VALUE SPACES.
001470     05  WSV-ACCION           PIC X(20)   VALUE SPACES.
001480     05  WSV-FSTATUS          PIC X(02)   VALUE SPACES.
001490     05  WSV-PUNTOS-JUGADA    PIC 9(01)   COMP VALUE ZERO.
001500     05  WSV-EQUIPO-RIVAL     PIC X(10)   VALUE SPACES.
001510     05  WSV-ELAPSED          PIC S9(05)  COMP VALUE ZERO.
001520     05  FILLER               PIC X(02)   VALUE SPACES.
001530
001540 01  WSC-COSTANTES.
001550     05  WSC-00               PIC 9(02)   VALUE 00.
001560     05  WSC-10               PIC 9(02)   VALUE 10.
001570     05  WSC-16               PIC 9(02)   VALUE 16.
001580     05  WSC-SEC-PERIODO      PIC 9(03)   COMP VALUE 480.
001590     05  WSC-REBUILD-TODOS    PIC 9(05)   VALUE ZEROS.
001600     05  FILLER               PIC X(02)   VALUE SPACES.
001610
001620 01  WSA-ACUMULADORES.
001630     05  WSV-CONT-GAMES       PIC 9(04)   COMP VALUE ZEROS.
001640     05  WSV-CONT-EVAPLIC     PIC 9(07)   COMP VALUE ZEROS.
001650     05  WSV-CONT-PROWS       PIC 9(05)   COMP VALUE ZEROS.
001660     05  WSV-CONT-TROWS       PIC 9(05)   COMP VALUE ZEROS.
001670     05  FILLER               PIC X(02)   VALUE SPACES.
001680*    REDEFINE PLANO PARA VOLCADO RAPIDO DE CONTADORES EN DISPLAY
001690 01  WSA-ACUM-FLAT REDEFINES WSA-ACUMULADORES.
001700     05  WSA-FLAT-TEXTO       PIC X(23).
001710
001720 01  WSS-SWITCH.
001730     05  WS-FIN-EVENTS        PIC 9(01)   VALUE 0.
001740         88  FIN-EVENTS-OK              VALUE 1.
001750     05  WS-REBUILD-GAME-ID   PIC 9(05)   VALUE ZEROS.
001760     05  FILLER               PIC X(02)   VALUE SPACES.
001770
001780 77  WS-PLAYER-ID-BUSCA       PIC 9(05)   VALUE ZEROS.
001790
001800*    TABLA DE MAESTRO DE PARTIDOS - INCLUYE MEMORIA DEL ULTIMO
001810*    TIRO ERRADO POR PARTIDO (PARA LA REGLA DE REBOTE)
001820 01  WST-GAMES-TABLA.
001830     05  WST-GAME-ROW OCCURS 9999 TIMES
001840                        INDEXED BY WST-GAME-IDX
001850                        ASCENDING KEY IS WST-GAME-ID.
001860         10  WST-GAME-ID          PIC 9(05).
001870         10  WST-GAME-HOME        PIC X(10).
001880         10  WST-GAME-AWAY        PIC X(10).
001890         10  WST-LASTMISS-TEAM    PIC X(10).
001900         10  WST-LASTMISS-FLAG    PIC X(01).
001910             88  WST-LASTMISS-YES         VALUE 'Y'.
001920*        REDEFINE PLANO PARA VOLCADO DE DIAGNOSTICO
001930         10  WST-GAME-ROW-FLAT REDEFINES WST-GAME-ID
001940                                  PIC X(05).
001950         10  FILLER               PIC X(01).
001960
001970*    TABLA DE ACUMULADORES JUGADOR-PARTIDO (CAJA DE JUGADOR)
001980 01  WST-PSTAT-TABLA.
001990     05  WST-PSTAT-ROW OCCURS 2000 TIMES
002000                        INDEXED BY WST-PSTAT-IDX.
002010         10  WST-PST-GAME-ID      PIC 9(05).
002020         10  WST-PST-PLAYER-ID    PIC 9(05).
002030         10  WST-PST-TEAM-ID      PIC X(10).
002040         10  WST-PST-POINTS       PIC 9(04).
002050         10  WST-PST-FG-MADE      PIC 9(03).
002060         10  WST-PST-FG-ATT       PIC 9(03).
002070         10  WST-PST-2PT-MADE     PIC 9(03).
002080         10  WST-PST-2PT-ATT      PIC 9(03).
002090         10  WST-PST-3PT-MADE     PIC 9(03).
002100         10  WST-PST-3PT-ATT      PIC 9(03).
002110         10  WST-PST-FT-MADE      PIC 9(03).
002120         10  WST-PST-FT-ATT       PIC 9(03).
002130         10  WST-PST-REB-OFF      PIC 9(03).
002140         10  WST-PST-REB-DEF      PIC 9(03).
002150         10  WST-PST-REB-TOT      PIC 9(03).
002160         10  WST-PST-ASSISTS      PIC 9(03).
002170         10  WST-PST-STEALS       PIC 9(03).
002180         10  WST-PST-BLOCKS       PIC 9(03).
002190         10  WST-PST-TURNOVERS    PIC 9(03).
002200         10  WST-PST-FOULS        PIC 9(03).
002210         10  WST-PST-PLUS-MINUS   PIC S9(04).
002220         10  WST-PST-SECONDS      PIC 9(05).
002230         10  WST-PST-ON-COURT     PIC X(01) VALUE 'N'.
002240             88  WST-PST-ON-COURT-YES     VALUE 'Y'.
002250         10  WST-PST-LSUB-CLOCK   PIC 9(04).
002260         10  WST-PST-LSUB-PERIOD  PIC X(03).
002270         10  WST-PST-LSUB-FLAG    PIC X(01) VALUE 'N'.
002280             88  WST-PST-LSUB-YES         VALUE 'Y'.
002290         10  WST-PST-PBP          PIC 9(03) OCCURS 6 TIMES
002300                                  INDEXED BY WST-PST-PBP-IDX.
002310         10  FILLER               PIC X(01).
002320
002330*    TABLA DE ACUMULADORES EQUIPO-PARTIDO (CAJA DE EQUIPO)
002340 01  WST-TSTAT-TABLA.
002350     05  WST-TSTAT-ROW OCCURS 200 TIMES
002360                        INDEXED BY WST-TSTAT-IDX.
002370         10  WST-TST-GAME-ID      PIC 9(05).
002380         10  WST-TST-TEAM-ID      PIC X(10).
002390         10  WST-TST-POINTS       PIC 9(04).
002400         10  WST-TST-FG-MADE      PIC 9(03).
002410         10  WST-TST-FG-ATT       PIC 9(03).
002420         10  WST-TST-2PT-MADE     PIC 9(03).
002430         10  WST-TST-2PT-ATT      PIC 9(03).
002440         10  WST-TST-3PT-MADE     PIC 9(03).
002450         10  WST-TST-3PT-ATT      PIC 9(03).
002460         10  WST-TST-FT-MADE      PIC 9(03).
002470         10  WST-TST-FT-ATT       PIC 9(03).
002480         10  WST-TST-REB-OFF      PIC 9(03).
002490         10  WST-TST-REB-DEF      PIC 9(03).
002500         10  WST-TST-REB-TOT      PIC 9(03).
002510         10  WST-TST-ASSISTS      PIC 9(03).
002520         10  WST-TST-STEALS       PIC 9(03).
002530         10  WST-TST-BLOCKS       PIC 9(03).
002540         10  WST-TST-TURNOVERS    PIC 9(03).
002550         10  WST-TST-FOULS        PIC 9(03).
002560         10  WST-TST-TIMEOUTS     PIC 9(02).
002570         10  WST-TST-PBP          PIC 9(03) OCCURS 6 TIMES
002580                                  INDEXED BY WST-TST-PBP-IDX.
002590         10  WST-TST-FGM-BP       PIC 9(03) OCCURS 6 TIMES
002600                                  INDEXED BY WST-TST-FGM-IDX.
002610         10  WST-TST-FGA-BP       PIC 9(03) OCCURS 6 TIMES
002620                                  INDEXED BY WST-TST-FGA-IDX.
002630         10  FILLER               PIC X(01).
002640
002650*    TABLA ESTATICA DE PERIODOS Y SU INDICE (Q1..OT2 = 1..6)
002660 01  WS-PERIODO-NOMBRES.
002670     05  FILLER               PIC X(03)   VALUE 'Q1 '.
002680     05  FILLER               PIC X(03)   VALUE 'Q2 '.
002690     05  FILLER               PIC X(03)   VALUE 'Q3 '.
002700     05  FILLER               PIC X(03)   VALUE 'Q4 '.
002710     05  FILLER               PIC X(03)   VALUE 'OT1'.
002720     05  FILLER               PIC X(03)   VALUE 'OT2'.
002730 01  WS-PERIODO-TABLA REDEFINES WS-PERIODO-NOMBRES.
002740     05  WS-PERIODO-ENTRY OCCURS 6 TIMES
002750                          INDEXED BY WS-PERIODO-IDX
002760                          PIC X(03).
002770
002780*    CAMPOS DE ENLACE PARA LA BUSQUEDA DE INDICE DE PERIODO -
002790*    UN PARRAFO NO ACEPTA USING/GIVING, SE PASA POR ESTOS CAMPOS
002800 01  WS-PERIODO-BUSCA.
002810     05  WS-PERIODO-BUSCA-VAL PIC X(03).
002820     05  WS-PERIODO-BUSCA-IDX PIC 9(02)   COMP.
002830     05  FILLER               PIC X(01)   VALUE SPACES.
002840
002850 01  WS-CAMPOS-ELAPSED.
002860     05  WS-FROM-PERIOD       PIC X(03).
002870     05  WS-FROM-CLOCK        PIC 9(04)   COMP.
002880     05  WS-TO-PERIOD         PIC X(03).
002890     05  WS-TO-CLOCK          PIC 9(04)   COMP.
002900     05  WS-FROM-IDX          PIC 9(02)   COMP.
002910     05  WS-TO-IDX            PIC 9(02)   COMP.
002920     05  FILLER               PIC X(01)   VALUE SPACES.
002930
002940 LINKAGE SECTION.
002950*=================*
002960
002970*===============================*
002980 PROCEDURE DIVISION.
002990*===============================*
003000     PERFORM 1000-INICIO-PROGRAMA
003010     PERFORM 2000-PROCESO-PROGRAMA
003020             UNTIL FIN-EVENTS-OK
003030     PERFORM 3000-FIN-PROGRAMA.
003040*----------------------------------------------------------------*
003050*====================*
003060 1000-INICIO-PROGRAMA.
003070*====================*
003080     PERFORM 1001-OPEN-FILES
003090     PERFORM 1002-LEER-PARM
003100     PERFORM 1003-CARGAR-GAMES-TABLA
003110     PERFORM 1004-READ-EVENT.
003120*----------------------------------------------------------------*
003130*===============*
003140 1001-OPEN-FILES.
003150*===============*
003160     OPEN INPUT  GAMES-FILE
003170                 GEVWORK-FILE
003180                 EPARM-FILE
003190          OUTPUT PSTAT-FILE
003200                 TSTAT-FILE
003210
003220     IF FS-GAMES-FILE = '00' AND FS-GEVWORK-FILE = '00' AND
003230        FS-PSTAT-FILE = '00' AND FS-TSTAT-FILE = '00'
003240        CONTINUE
003250     ELSE
003260        DISPLAY ' ERROR AL ABRIR ARCHIVOS - BKBE20B '
003270        DISPLAY ' FS-GAMES-FILE   ......... = ' FS-GAMES-FILE
003280        DISPLAY ' FS-GEVWORK-FILE ......... = ' FS-GEVWORK-FILE
003290        DISPLAY ' FS-PSTAT-FILE   ......... = ' FS-PSTAT-FILE
003300        DISPLAY ' FS-TSTAT-FILE   ......... = ' FS-TSTAT-FILE
003310        GO TO 9000-ERROR-PGM
003320     END-IF.
003330*----------------------------------------------------------------*
003340*=============*
003350 1002-LEER-PARM.
003360*=============*
003370*    SI NO HAY TARJETA DE PARAMETRO, LA CORRIDA PROCESA TODOS LOS
003380*    PARTIDOS PRESENTES EN GEVWORK (WS-REBUILD-GAME-ID = CEROS)
003390     MOVE WSC-REBUILD-TODOS TO WS-REBUILD-GAME-ID
003400     IF FS-EPARM-FILE = '00'
003410        READ EPARM-FILE
003420           AT END
003430              CONTINUE
003440           NOT AT END
003450              MOVE PRM-REBUILD-GAME-ID TO WS-REBUILD-GAME-ID
003460        END-READ
003470     END-IF
003480     CLOSE EPARM-FILE.
003490*----------------------------------------------------------------*
003500*=========================*
003510 1003-CARGAR-GAMES-TABLA.
003520*=========================*
003530     PERFORM 1003-READ-GAME-MSTR UNTIL FS-GAMES-FILE = '10'.
003540*----------------------------------------------------------------*
003550*=========================*
003560 1003-READ-GAME-MSTR.
003570*=========================*
003580     READ GAMES-FILE
003590        AT END
003600           MOVE '10' TO FS-GAMES-FILE
003610        NOT AT END
003620           ADD 1 TO WSV-CONT-GAMES
003630           SET WST-GAME-IDX TO WSV-CONT-GAMES
003640           MOVE GAM-GAME-ID      TO WST-GAME-ID (WST-GAME-IDX)
003650           MOVE GAM-HOME-TEAM-ID TO WST-GAME-HOME (WST-GAME-IDX)
003660           MOVE GAM-AWAY-TEAM-ID TO WST-GAME-AWAY (WST-GAME-IDX)
003670           MOVE SPACES           TO WST-LASTMISS-TEAM (WST-GAME-IDX)
003680           MOVE 'N'              TO WST-LASTMISS-FLAG (WST-GAME-IDX)
003690     END-READ.
003700*----------------------------------------------------------------*
003710*===================*
003720 1004-READ-EVENT.
003730*===================*
003740     READ GEVWORK-FILE
003750     AT END
003760        SET FIN-EVENTS-OK TO TRUE
003770     END-READ.
003780     EVALUATE FS-GEVWORK-FILE
003790     WHEN WSC-00
003800          CONTINUE
003810     WHEN WSC-10
003820          SET FIN-EVENTS-OK TO TRUE
003830     WHEN OTHER
003840          MOVE '1004-READ-EVENT    ' TO WSV-RUTINA
003850          MOVE 'READ GEVWORK-FILE   ' TO WSV-ACCION
003860          MOVE FS-GEVWORK-FILE TO WSV-FSTATUS
003870          GO TO 9000-ERROR-PGM
003880     END-EVALUATE.
003890*----------------------------------------------------------------*
003900*=====================*
003910 2000-PROCESO-PROGRAMA.
003920*=====================*
003930*    EN MODO RECONSTRUCCION SOLO SE APLICAN LOS EVENTOS DEL
003940*    PARTIDO INDICADO EN LA TARJETA BKEPARM
003950     IF WS-REBUILD-GAME-ID = WSC-REBUILD-TODOS
003960        OR EVT-GAME-ID = WS-REBUILD-GAME-ID
003970        PERFORM 2100-BUSCAR-GAME
003980        PERFORM 2200-APLICAR-EVENTO
003990        ADD 1 TO WSV-CONT-EVAPLIC
004000     END-IF
004010     PERFORM 1004-READ-EVENT.
004020*----------------------------------------------------------------*
004030*=================*
004040 2100-BUSCAR-GAME.
004050*=================*
004060     SET WST-GAME-IDX TO 1
004070     SEARCH WST-GAME-ROW
004080        AT END
004090           SET WST-GAME-IDX TO 1
004100        WHEN WST-GAME-ID (WST-GAME-IDX) = EVT-GAME-ID
004110           CONTINUE
004120     END-SEARCH.
004130*----------------------------------------------------------------*
004140*===================*
004150 2200-APLICAR-EVENTO.
004160*===================*
004170     EVALUATE TRUE
004180        WHEN EVT-SHOT-MADE OR EVT-SHOT-MISSED
004190           PERFORM 2210-APLICAR-TIRO
004200        WHEN EVT-REBOUND
004210           PERFORM 2220-APLICAR-REBOTE
004220        WHEN EVT-ASSIST OR EVT-STEAL OR EVT-BLOCK OR
004230             EVT-TURNOVER OR EVT-FOUL
004240           PERFORM 2230-APLICAR-CONTADOR
004250        WHEN EVT-TIMEOUT
004260           PERFORM 2240-APLICAR-TIMEOUT
004270        WHEN EVT-SUBSTITUTION
004280           PERFORM 2250-APLICAR-SUSTITUCION
004290        WHEN OTHER
004300           CONTINUE
004310     END-EVALUATE.
004320*----------------------------------------------------------------*
004330*===================*
004340 2210-APLICAR-TIRO.
004350*===================*
004360     PERFORM 2310-FIND-OR-CREATE-TSTAT
004370     IF EVT-PLAYER-ID NOT = ZERO
004380        PERFORM 2300-FIND-OR-CREATE-PSTAT
004390     END-IF
004400
004410     MOVE EVT-PERIOD TO WS-PERIODO-BUSCA-VAL
004420     PERFORM 2600-BUSCAR-PERIODO-IDX
004430     MOVE WS-PERIODO-BUSCA-IDX TO WS-TO-IDX
004440
004450     EVALUATE TRUE
004460        WHEN EVT-THREE-POINT
004470           MOVE 3 TO WSV-PUNTOS-JUGADA
004480        WHEN EVT-FREE-THROW
004490           MOVE 1 TO WSV-PUNTOS-JUGADA
004500        WHEN OTHER
004510           MOVE 2 TO WSV-PUNTOS-JUGADA
004520     END-EVALUATE
004530
004540     IF EVT-FREE-THROW
004550        ADD 1 TO WST-TST-FT-ATT (WST-TSTAT-IDX)
004560        IF EVT-PLAYER-ID NOT = ZERO
004570           ADD 1 TO WST-PST-FT-ATT (WST-PSTAT-IDX)
004580        END-IF
004590        IF EVT-SHOT-MADE
004600           ADD 1 TO WST-TST-FT-MADE (WST-TSTAT-IDX)
004610           IF EVT-PLAYER-ID NOT = ZERO
004620              ADD 1 TO WST-PST-FT-MADE (WST-PSTAT-IDX)
004630           END-IF
004640        END-IF
004650     ELSE
004660        ADD 1 TO WST-TST-FG-ATT (WST-TSTAT-IDX)
004670        ADD 1 TO WST-TST-FGA-BP (WST-TSTAT-IDX WS-TO-IDX)
004680        IF EVT-PLAYER-ID NOT = ZERO
004690           ADD 1 TO WST-PST-FG-ATT (WST-PSTAT-IDX)
004700        END-IF
004710        IF EVT-THREE-POINT
004720           ADD 1 TO WST-TST-3PT-ATT (WST-TSTAT-IDX)
004730           IF EVT-PLAYER-ID NOT = ZERO
004740              ADD 1 TO WST-PST-3PT-ATT (WST-PSTAT-IDX)
004750           END-IF
004760        ELSE
004770           ADD 1 TO WST-TST-2PT-ATT (WST-TSTAT-IDX)
004780           IF EVT-PLAYER-ID NOT = ZERO
004790              ADD 1 TO WST-PST-2PT-ATT (WST-PSTAT-IDX)
004800           END-IF
004810        END-IF
004820        IF EVT-SHOT-MADE
004830           ADD 1 TO WST-TST-FG-MADE (WST-TSTAT-IDX)
004840           ADD 1 TO WST-TST-FGM-BP (WST-TSTAT-IDX WS-TO-IDX)
004850           IF EVT-PLAYER-ID NOT = ZERO
004860              ADD 1 TO WST-PST-FG-MADE (WST-PSTAT-IDX)
004870           END-IF
004880           IF EVT-THREE-POINT
004890              ADD 1 TO WST-TST-3PT-MADE (WST-TSTAT-IDX)
004900              IF EVT-PLAYER-ID NOT = ZERO
004910                 ADD 1 TO WST-PST-3PT-MADE (WST-PSTAT-IDX)
004920              END-IF
004930           ELSE
004940              ADD 1 TO WST-TST-2PT-MADE (WST-TSTAT-IDX)
004950              IF EVT-PLAYER-ID NOT = ZERO
004960                 ADD 1 TO WST-PST-2PT-MADE (WST-PSTAT-IDX)
004970              END-IF
004980           END-IF
004990        END-IF
005000     END-IF
005010
005020     IF EVT-SHOT-MADE
005030        ADD WSV-PUNTOS-JUGADA TO WST-TST-POINTS (WST-TSTAT-IDX)
005040        ADD WSV-PUNTOS-JUGADA TO
005050              WST-TST-PBP (WST-TSTAT-IDX WS-TO-IDX)
005060        IF EVT-PLAYER-ID NOT = ZERO
005070           ADD WSV-PUNTOS-JUGADA TO
005080                 WST-PST-POINTS (WST-PSTAT-IDX)
005090           ADD WSV-PUNTOS-JUGADA TO
005100                 WST-PST-PBP (WST-PSTAT-IDX WS-TO-IDX)
005110        END-IF
005120        PERFORM 2400-APLICAR-PLUS-MINUS
005130     END-IF
005140
005150     IF EVT-SHOT-MISSED
005160        MOVE EVT-TEAM-ID TO WST-LASTMISS-TEAM (WST-GAME-IDX)
005170        SET WST-LASTMISS-YES (WST-GAME-IDX) TO TRUE
005180     END-IF.
005190*----------------------------------------------------------------*
005200*===================*
005210 2220-APLICAR-REBOTE.
005220*===================*
005230     PERFORM 2310-FIND-OR-CREATE-TSTAT
005240     IF EVT-PLAYER-ID NOT = ZERO
005250        PERFORM 2300-FIND-OR-CREATE-PSTAT
005260     END-IF
005270
005280     IF WST-LASTMISS-YES (WST-GAME-IDX)
005290        AND WST-LASTMISS-TEAM (WST-GAME-IDX) = EVT-TEAM-ID
005300        ADD 1 TO WST-TST-REB-OFF (WST-TSTAT-IDX)
005310        IF EVT-PLAYER-ID NOT = ZERO
005320           ADD 1 TO WST-PST-REB-OFF (WST-PSTAT-IDX)
005330        END-IF
005340     ELSE
005350        ADD 1 TO WST-TST-REB-DEF (WST-TSTAT-IDX)
005360        IF EVT-PLAYER-ID NOT = ZERO
005370           ADD 1 TO WST-PST-REB-DEF (WST-PSTAT-IDX)
005380        END-IF
005390     END-IF
005400     ADD 1 TO WST-TST-REB-TOT (WST-TSTAT-IDX)
005410     IF EVT-PLAYER-ID NOT = ZERO
005420        ADD 1 TO WST-PST-REB-TOT (WST-PSTAT-IDX)
005430     END-IF.
005440*----------------------------------------------------------------*
005450*=====================*
005460 2230-APLICAR-CONTADOR.
005470*=====================*
005480     PERFORM 2310-FIND-OR-CREATE-TSTAT
005490     IF EVT-PLAYER-ID NOT = ZERO
005500        PERFORM 2300-FIND-OR-CREATE-PSTAT
005510     END-IF
005520
005530     EVALUATE TRUE
005540        WHEN EVT-ASSIST
005550           ADD 1 TO WST-TST-ASSISTS (WST-TSTAT-IDX)
005560           IF EVT-PLAYER-ID NOT = ZERO
005570              ADD 1 TO WST-PST-ASSISTS (WST-PSTAT-IDX)
005580           END-IF
005590        WHEN EVT-STEAL
005600           ADD 1 TO WST-TST-STEALS (WST-TSTAT-IDX)
005610           IF EVT-PLAYER-ID NOT = ZERO
005620              ADD 1 TO WST-PST-STEALS (WST-PSTAT-IDX)
005630           END-IF
005640        WHEN EVT-BLOCK
005650           ADD 1 TO WST-TST-BLOCKS (WST-TSTAT-IDX)
005660           IF EVT-PLAYER-ID NOT = ZERO
005670              ADD 1 TO WST-PST-BLOCKS (WST-PSTAT-IDX)
005680           END-IF
005690        WHEN EVT-TURNOVER
005700           ADD 1 TO WST-TST-TURNOVERS (WST-TSTAT-IDX)
005710           IF EVT-PLAYER-ID NOT = ZERO
005720              ADD 1 TO WST-PST-TURNOVERS (WST-PSTAT-IDX)
005730           END-IF
005740        WHEN EVT-FOUL
005750           ADD 1 TO WST-TST-FOULS (WST-TSTAT-IDX)
005760           IF EVT-PLAYER-ID NOT = ZERO
005770              ADD 1 TO WST-PST-FOULS (WST-PSTAT-IDX)
005780           END-IF
005790     END-EVALUATE.
005800*----------------------------------------------------------------*
005810*====================*
005820 2240-APLICAR-TIMEOUT.
005830*====================*
005840     PERFORM 2310-FIND-OR-CREATE-TSTAT
005850     ADD 1 TO WST-TST-TIMEOUTS (WST-TSTAT-IDX).
005860*----------------------------------------------------------------*
005870*========================*
005880 2250-APLICAR-SUSTITUCION.
005890*========================*
005900*    EVT-PLAYER-ID = JUGADOR QUE SALE, EVT-SECOND-PLAYER-ID =
005910*    JUGADOR QUE ENTRA
005920     IF EVT-PLAYER-ID NOT = ZERO
005930        PERFORM 2300-FIND-OR-CREATE-PSTAT
005940        IF WST-PST-ON-COURT-YES (WST-PSTAT-IDX)
005950           AND WST-PST-LSUB-YES (WST-PSTAT-IDX)
005960           MOVE WST-PST-LSUB-PERIOD (WST-PSTAT-IDX)
005970                                  TO WS-FROM-PERIOD
005980           MOVE WST-PST-LSUB-CLOCK (WST-PSTAT-IDX)
005990                                  TO WS-FROM-CLOCK
006000           MOVE EVT-PERIOD             TO WS-TO-PERIOD
006010           MOVE EVT-GAME-CLOCK-SECS    TO WS-TO-CLOCK
006020           PERFORM 2600-CALC-ELAPSED
006030           ADD WSV-ELAPSED TO WST-PST-SECONDS (WST-PSTAT-IDX)
006040        END-IF
006050        MOVE 'N' TO WST-PST-ON-COURT (WST-PSTAT-IDX)
006060        MOVE EVT-GAME-CLOCK-SECS TO WST-PST-LSUB-CLOCK (WST-PSTAT-IDX)
006070        MOVE EVT-PERIOD          TO WST-PST-LSUB-PERIOD (WST-PSTAT-IDX)
006080        MOVE 'Y'                 TO WST-PST-LSUB-FLAG (WST-PSTAT-IDX)
006090     END-IF
006100
006110     IF EVT-SECOND-PLAYER-ID NOT = ZERO
006120        PERFORM 2320-FIND-OR-CREATE-PSTAT-2
006130        MOVE 'Y' TO WST-PST-ON-COURT (WST-PSTAT-IDX)
006140        MOVE EVT-GAME-CLOCK-SECS TO WST-PST-LSUB-CLOCK (WST-PSTAT-IDX)
006150        MOVE EVT-PERIOD          TO WST-PST-LSUB-PERIOD (WST-PSTAT-IDX)
006160        MOVE 'Y'                 TO WST-PST-LSUB-FLAG (WST-PSTAT-IDX)
006170     END-IF.
006180*----------------------------------------------------------------*
006190*========================*
006200 2300-FIND-OR-CREATE-PSTAT.
006210*========================*
006220*    BUSCA (GAME-ID, EVT-PLAYER-ID); SI NO EXISTE, LA CREA
006230     MOVE EVT-PLAYER-ID TO WS-PLAYER-ID-BUSCA
006240     SET WST-PSTAT-IDX TO 1
006250     SEARCH WST-PSTAT-ROW
006260        AT END
006270           PERFORM 2301-CREAR-PSTAT
006280        WHEN WST-PST-GAME-ID (WST-PSTAT-IDX) = EVT-GAME-ID
006290           AND WST-PST-PLAYER-ID (WST-PSTAT-IDX) = WS-PLAYER-ID-BUSCA
006300           CONTINUE
006310     END-SEARCH.
006320*----------------------------------------------------------------*
006330*========================*
006340 2320-FIND-OR-CREATE-PSTAT-2.
006350*========================*
006360*    IGUAL A 2300 PERO PARA EL SEGUNDO JUGADOR DEL EVENTO
006370*    (SUSTITUCION - JUGADOR QUE ENTRA)
006380     MOVE EVT-SECOND-PLAYER-ID TO WS-PLAYER-ID-BUSCA
006390     SET WST-PSTAT-IDX TO 1
006400     SEARCH WST-PSTAT-ROW
006410        AT END
006420           PERFORM 2301-CREAR-PSTAT
006430        WHEN WST-PST-GAME-ID (WST-PSTAT-IDX) = EVT-GAME-ID
006440           AND WST-PST-PLAYER-ID (WST-PSTAT-IDX) = WS-PLAYER-ID-BUSCA
006450           CONTINUE
006460     END-SEARCH.
006470*----------------------------------------------------------------*
006480 2301-CREAR-PSTAT.
006490*----------------------------------------------------------------*
006500     ADD 1 TO WSV-CONT-PROWS
006510     SET WST-PSTAT-IDX TO WSV-CONT-PROWS
006520     INITIALIZE WST-PSTAT-ROW (WST-PSTAT-IDX)
006530     MOVE EVT-GAME-ID        TO WST-PST-GAME-ID (WST-PSTAT-IDX)
006540     MOVE WS-PLAYER-ID-BUSCA TO WST-PST-PLAYER-ID (WST-PSTAT-IDX)
006550     MOVE EVT-TEAM-ID        TO WST-PST-TEAM-ID (WST-PSTAT-IDX)
006560     MOVE 'N'                TO WST-PST-ON-COURT (WST-PSTAT-IDX)
006570     MOVE 'N'                TO WST-PST-LSUB-FLAG (WST-PSTAT-IDX).
006580*----------------------------------------------------------------*
006590*========================*
006600 2310-FIND-OR-CREATE-TSTAT.
006610*========================*
006620     SET WST-TSTAT-IDX TO 1
006630     SEARCH WST-TSTAT-ROW
006640        AT END
006650           ADD 1 TO WSV-CONT-TROWS
006660           SET WST-TSTAT-IDX TO WSV-CONT-TROWS
006670           INITIALIZE WST-TSTAT-ROW (WST-TSTAT-IDX)
006680           MOVE EVT-GAME-ID TO WST-TST-GAME-ID (WST-TSTAT-IDX)
006690           MOVE EVT-TEAM-ID TO WST-TST-TEAM-ID (WST-TSTAT-IDX)
006700        WHEN WST-TST-GAME-ID (WST-TSTAT-IDX) = EVT-GAME-ID
006710           AND WST-TST-TEAM-ID (WST-TSTAT-IDX) = EVT-TEAM-ID
006720           CONTINUE
006730     END-SEARCH.
006740*----------------------------------------------------------------*
006750*=======================*
006760 2400-APLICAR-PLUS-MINUS.
006770*=======================*
006780*    D PUNTOS ANOTADOS POR EL EQUIPO EVT-TEAM-ID; TODAS LAS FILAS
006790*    DE JUGADOR DE ESE PARTIDO EN CANCHA SUMAN D, LAS DEL EQUIPO
006800*    RIVAL EN CANCHA RESTAN D
006810     IF EVT-TEAM-ID = WST-GAME-HOME (WST-GAME-IDX)
006820        MOVE WST-GAME-AWAY (WST-GAME-IDX) TO WSV-EQUIPO-RIVAL
006830     ELSE
006840        IF EVT-TEAM-ID = WST-GAME-AWAY (WST-GAME-IDX)
006850           MOVE WST-GAME-HOME (WST-GAME-IDX) TO WSV-EQUIPO-RIVAL
006860        ELSE
006870           MOVE SPACES TO WSV-EQUIPO-RIVAL
006880        END-IF
006890     END-IF
006900
006910     IF WSV-EQUIPO-RIVAL NOT = SPACES
006920        PERFORM 2410-RECORRER-PSTAT
006930           VARYING WST-PSTAT-IDX FROM 1 BY 1
006940           UNTIL WST-PSTAT-IDX > WSV-CONT-PROWS
006950     END-IF.
006960*----------------------------------------------------------------*
006970*=======================*
006980 2410-RECORRER-PSTAT.
006990*=======================*
007000     IF WST-PST-GAME-ID (WST-PSTAT-IDX) = EVT-GAME-ID
007010        AND WST-PST-ON-COURT-YES (WST-PSTAT-IDX)
007020        IF WST-PST-TEAM-ID (WST-PSTAT-IDX) = EVT-TEAM-ID
007030           ADD WSV-PUNTOS-JUGADA
007040              TO WST-PST-PLUS-MINUS (WST-PSTAT-IDX)
007050        ELSE
007060           IF WST-PST-TEAM-ID (WST-PSTAT-IDX) = WSV-EQUIPO-RIVAL
007070              SUBTRACT WSV-PUNTOS-JUGADA
007080                 FROM WST-PST-PLUS-MINUS (WST-PSTAT-IDX)
007090           END-IF
007100        END-IF
007110     END-IF.
007120*----------------------------------------------------------------*
007130*=======================*
007140 2600-CALC-ELAPSED.
007150*=======================*
007160     MOVE WS-FROM-PERIOD TO WS-PERIODO-BUSCA-VAL
007170     PERFORM 2600-BUSCAR-PERIODO-IDX
007180     MOVE WS-PERIODO-BUSCA-IDX TO WS-FROM-IDX
007190
007200     MOVE WS-TO-PERIOD TO WS-PERIODO-BUSCA-VAL
007210     PERFORM 2600-BUSCAR-PERIODO-IDX
007220     MOVE WS-PERIODO-BUSCA-IDX TO WS-TO-IDX
007230
007240     IF WS-FROM-IDX = WS-TO-IDX
007250        COMPUTE WSV-ELAPSED = WS-FROM-CLOCK - WS-TO-CLOCK
007260     ELSE
007270        COMPUTE WSV-ELAPSED =
007280           WS-FROM-CLOCK
007290           + (WS-TO-IDX - WS-FROM-IDX - 1) * WSC-SEC-PERIODO
007300           + (WSC-SEC-PERIODO - WS-TO-CLOCK)
007310     END-IF
007320     IF WSV-ELAPSED < 0
007330        MOVE 0 TO WSV-ELAPSED
007340     END-IF.
007350*----------------------------------------------------------------*
007360*=========================*
007370 2600-BUSCAR-PERIODO-IDX.
007380*=========================*
007390*    DEVUELVE EN WS-PERIODO-BUSCA-IDX LA POSICION (1-6) DE
007400*    WS-PERIODO-BUSCA-VAL EN LA TABLA; 1 (Q1) CUANDO NO SE
007410*    RECONOCE EL PERIODO
007420     SET WS-PERIODO-IDX TO 1
007430     SEARCH WS-PERIODO-ENTRY
007440        AT END
007450           SET WS-PERIODO-IDX TO 1
007460        WHEN WS-PERIODO-ENTRY (WS-PERIODO-IDX) = WS-PERIODO-BUSCA-VAL
007470           CONTINUE
007480     END-SEARCH
007490     SET WS-PERIODO-BUSCA-IDX TO WS-PERIODO-IDX.
007500*----------------------------------------------------------------*
007510*=================*
007520 3000-FIN-PROGRAMA.
007530*=================*
007540     PERFORM 3100-GRABAR-PSTAT
007550        VARYING WST-PSTAT-IDX FROM 1 BY 1
007560        UNTIL WST-PSTAT-IDX > WSV-CONT-PROWS
007570     PERFORM 3200-GRABAR-TSTAT
007580        VARYING WST-TSTAT-IDX FROM 1 BY 1
007590        UNTIL WST-TSTAT-IDX > WSV-CONT-TROWS
007600     PERFORM 3900-CLOSE-FILES THRU 3990-CARGA-DETALLES
007610     STOP RUN.
007620*----------------------------------------------------------------*
007630*=================*
007640 3100-GRABAR-PSTAT.
007650*=================*
007660     MOVE WST-PST-GAME-ID (WST-PSTAT-IDX)     TO PST-GAME-ID
007670     MOVE WST-PST-PLAYER-ID (WST-PSTAT-IDX)   TO PST-PLAYER-ID
007680     MOVE WST-PST-TEAM-ID (WST-PSTAT-IDX)     TO PST-TEAM-ID
007690     MOVE WST-PST-POINTS (WST-PSTAT-IDX)      TO PST-POINTS
007700     MOVE WST-PST-FG-MADE (WST-PSTAT-IDX)     TO PST-FG-MADE
007710     MOVE WST-PST-FG-ATT (WST-PSTAT-IDX)      TO PST-FG-ATTEMPTED
007720     MOVE WST-PST-2PT-MADE (WST-PSTAT-IDX)    TO PST-2PT-MADE
007730     MOVE WST-PST-2PT-ATT (WST-PSTAT-IDX)     TO PST-2PT-ATTEMPTED
007740     MOVE WST-PST-3PT-MADE (WST-PSTAT-IDX)    TO PST-3PT-MADE
007750     MOVE WST-PST-3PT-ATT (WST-PSTAT-IDX)     TO PST-3PT-ATTEMPTED
007760     MOVE WST-PST-FT-MADE (WST-PSTAT-IDX)     TO PST-FT-MADE
007770     MOVE WST-PST-FT-ATT (WST-PSTAT-IDX)      TO PST-FT-ATTEMPTED
007780     MOVE WST-PST-REB-OFF (WST-PSTAT-IDX)     TO PST-REB-OFF
007790     MOVE WST-PST-REB-DEF (WST-PSTAT-IDX)     TO PST-REB-DEF
007800     MOVE WST-PST-REB-TOT (WST-PSTAT-IDX)     TO PST-REB-TOT
007810     MOVE WST-PST-ASSISTS (WST-PSTAT-IDX)     TO PST-ASSISTS
007820     MOVE WST-PST-STEALS (WST-PSTAT-IDX)      TO PST-STEALS
007830     MOVE WST-PST-BLOCKS (WST-PSTAT-IDX)      TO PST-BLOCKS
007840     MOVE WST-PST-TURNOVERS (WST-PSTAT-IDX)   TO PST-TURNOVERS
007850     MOVE WST-PST-FOULS (WST-PSTAT-IDX)       TO PST-FOULS
007860     MOVE WST-PST-PLUS-MINUS (WST-PSTAT-IDX)  TO PST-PLUS-MINUS
007870     MOVE WST-PST-SECONDS (WST-PSTAT-IDX)     TO PST-SECONDS-PLAYED
007880     MOVE WST-PST-ON-COURT (WST-PSTAT-IDX)    TO PST-ON-COURT-FLAG
007890     MOVE WST-PST-LSUB-CLOCK (WST-PSTAT-IDX)  TO PST-LAST-SUB-CLOCK
007900     MOVE WST-PST-LSUB-PERIOD (WST-PSTAT-IDX) TO PST-LAST-SUB-PERIOD
007910     MOVE WST-PST-LSUB-FLAG (WST-PSTAT-IDX)   TO PST-LAST-SUB-FLAG
007920     MOVE WST-PST-PBP (WST-PSTAT-IDX 1)   TO PST-POINTS-BY-PERIOD (1)
007930     MOVE WST-PST-PBP (WST-PSTAT-IDX 2)   TO PST-POINTS-BY-PERIOD (2)
007940     MOVE WST-PST-PBP (WST-PSTAT-IDX 3)   TO PST-POINTS-BY-PERIOD (3)
007950     MOVE WST-PST-PBP (WST-PSTAT-IDX 4)   TO PST-POINTS-BY-PERIOD (4)
007960     MOVE WST-PST-PBP (WST-PSTAT-IDX 5)   TO PST-POINTS-BY-PERIOD (5)
007970     MOVE WST-PST-PBP (WST-PSTAT-IDX 6)   TO PST-POINTS-BY-PERIOD (6)
007980     WRITE REG-PLAYER-STATS
007990     IF FS-PSTAT-FILE NOT = '00'
008000        MOVE '3100-GRABAR-PSTAT  ' TO WSV-RUTINA
008010        MOVE 'WRITE REG-PLAYER-STATS' TO WSV-ACCION
008020        MOVE FS-PSTAT-FILE TO WSV-FSTATUS
008030        GO TO 9000-ERROR-PGM
008040     END-IF.
008050*----------------------------------------------------------------*
008060*=================*
008070 3200-GRABAR-TSTAT.
008080*=================*
008090     MOVE WST-TST-GAME-ID (WST-TSTAT-IDX)   TO TST-GAME-ID
008100     MOVE WST-TST-TEAM-ID (WST-TSTAT-IDX)   TO TST-TEAM-ID
008110     MOVE WST-TST-POINTS (WST-TSTAT-IDX)    TO TST-POINTS
008120     MOVE WST-TST-FG-MADE (WST-TSTAT-IDX)   TO TST-FG-MADE
008130     MOVE WST-TST-FG-ATT (WST-TSTAT-IDX)    TO TST-FG-ATTEMPTED
008140     MOVE WST-TST-2PT-MADE (WST-TSTAT-IDX)  TO TST-2PT-MADE
008150     MOVE WST-TST-2PT-ATT (WST-TSTAT-IDX)   TO TST-2PT-ATTEMPTED
008160     MOVE WST-TST-3PT-MADE (WST-TSTAT-IDX)  TO TST-3PT-MADE
008170     MOVE WST-TST-3PT-ATT (WST-TSTAT-IDX)   TO TST-3PT-ATTEMPTED
008180     MOVE WST-TST-FT-MADE (WST-TSTAT-IDX)   TO TST-FT-MADE
008190     MOVE WST-TST-FT-ATT (WST-TSTAT-IDX)    TO TST-FT-ATTEMPTED
008200     MOVE WST-TST-REB-OFF (WST-TSTAT-IDX)   TO TST-REB-OFF
008210     MOVE WST-TST-REB-DEF (WST-TSTAT-IDX)   TO TST-REB-DEF
008220     MOVE WST-TST-REB-TOT (WST-TSTAT-IDX)   TO TST-REB-TOT
008230     MOVE WST-TST-ASSISTS (WST-TSTAT-IDX)   TO TST-ASSISTS
008240     MOVE WST-TST-STEALS (WST-TSTAT-IDX)    TO TST-STEALS
008250     MOVE WST-TST-BLOCKS (WST-TSTAT-IDX)    TO TST-BLOCKS
008260     MOVE WST-TST-TURNOVERS (WST-TSTAT-IDX) TO TST-TURNOVERS
008270     MOVE WST-TST-FOULS (WST-TSTAT-IDX)     TO TST-FOULS
008280     MOVE WST-TST-TIMEOUTS (WST-TSTAT-IDX)  TO TST-TIMEOUTS
008290     MOVE WST-TST-PBP (WST-TSTAT-IDX 1) TO TST-POINTS-BY-PERIOD (1)
008300     MOVE WST-TST-PBP (WST-TSTAT-IDX 2) TO TST-POINTS-BY-PERIOD (2)
008310     MOVE WST-TST-PBP (WST-TSTAT-IDX 3) TO TST-POINTS-BY-PERIOD (3)
008320     MOVE WST-TST-PBP (WST-TSTAT-IDX 4) TO TST-POINTS-BY-PERIOD (4)
008330     MOVE WST-TST-PBP (WST-TSTAT-IDX 5) TO TST-POINTS-BY-PERIOD (5)
008340     MOVE WST-TST-PBP (WST-TSTAT-IDX 6) TO TST-POINTS-BY-PERIOD (6)
008350     MOVE WST-TST-FGM-BP (WST-TSTAT-IDX 1)
008360                                  TO TST-FG-MADE-BY-PERIOD (1)
008370     MOVE WST-TST-FGM-BP (WST-TSTAT-IDX 2)
008380                                  TO TST-FG-MADE-BY-PERIOD (2)
008390     MOVE WST-TST-FGM-BP (WST-TSTAT-IDX 3)
008400                                  TO TST-FG-MADE-BY-PERIOD (3)
008410     MOVE WST-TST-FGM-BP (WST-TSTAT-IDX 4)
008420                                  TO TST-FG-MADE-BY-PERIOD (4)
008430     MOVE WST-TST-FGM-BP (WST-TSTAT-IDX 5)
008440                                  TO TST-FG-MADE-BY-PERIOD (5)
008450     MOVE WST-TST-FGM-BP (WST-TSTAT-IDX 6)
008460                                  TO TST-FG-MADE-BY-PERIOD (6)
008470     MOVE WST-TST-FGA-BP (WST-TSTAT-IDX 1)
008480                                  TO TST-FG-ATT-BY-PERIOD (1)
008490     MOVE WST-TST-FGA-BP (WST-TSTAT-IDX 2)
008500                                  TO TST-FG-ATT-BY-PERIOD (2)
008510     MOVE WST-TST-FGA-BP (WST-TSTAT-IDX 3)
008520                                  TO TST-FG-ATT-BY-PERIOD (3)
008530     MOVE WST-TST-FGA-BP (WST-TSTAT-IDX 4)
008540                                  TO TST-FG-ATT-BY-PERIOD (4)
008550     MOVE WST-TST-FGA-BP (WST-TSTAT-IDX 5)
008560                                  TO TST-FG-ATT-BY-PERIOD (5)
008570     MOVE WST-TST-FGA-BP (WST-TSTAT-IDX 6)
008580                                  TO TST-FG-ATT-BY-PERIOD (6)
008590     WRITE REG-TEAM-STATS
008600     IF FS-TSTAT-FILE NOT = '00'
008610        MOVE '3200-GRABAR-TSTAT  ' TO WSV-RUTINA
008620        MOVE 'WRITE REG-TEAM-STATS' TO WSV-ACCION
008630        MOVE FS-TSTAT-FILE TO WSV-FSTATUS
008640        GO TO 9000-ERROR-PGM
008650     END-IF.
008660*----------------------------------------------------------------*
008670*================*
008680 3900-CLOSE-FILES.
008690*================*
008700     CLOSE GAMES-FILE GEVWORK-FILE PSTAT-FILE TSTAT-FILE.
008710*----------------------------------------------------------------*
008720*===================*
008730 3990-CARGA-DETALLES.
008740*===================*
008750     DISPLAY '================================='
008760     DISPLAY '------- DETALLES PROCESO --------'
008770     DISPLAY '-------     BKBE20B      --------'
008780     DISPLAY '================================='
008790     DISPLAY 'PARTIDO A RECONSTRUIR (0=TODOS) = ' WS-REBUILD-GAME-ID
008800     DISPLAY 'EVENTOS APLICADOS               = ' WSV-CONT-EVAPLIC
008810     DISPLAY 'FILAS JUGADOR-PARTIDO GRABADAS   = ' WSV-CONT-PROWS
008820     DISPLAY 'FILAS EQUIPO-PARTIDO  GRABADAS   = ' WSV-CONT-TROWS
008830     DISPLAY '================================='
008840     MOVE WSC-00 TO RETURN-CODE.
008850*----------------------------------------------------------------*
008860*==============*
008870 9000-ERROR-PGM.
008880*==============*
008890     DISPLAY '================================'
008900     DISPLAY '------ DETALLES DE ERROR -------'
008910     DISPLAY '------      BKBE20B      -------'
008920     DISPLAY '================================'
008930     DISPLAY ' RUTINA          :' WSV-RUTINA
008940     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
008950     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
008960     DISPLAY '================================'
008970     MOVE WSC-16 TO RETURN-CODE
008980     STOP RUN.
008990*----------------------------------------------------------------*
