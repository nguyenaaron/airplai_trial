000010*----------------------------------------------------------------*
000020*    BKEVTREC   -  TRANSACCION DE EVENTO DE JUEGO (EVENT)        *
000030*    LONGITUD FIJA - 91 BYTES - ARCHIVO GEVWORK / EVENTS         *
000040*    ORDEN DE ENTRADA: GAME-ID, PERIODO, RELOJ DESC, EVENT-ID    *
000050*----------------------------------------------------------------*
000060*    23/07/25  KAF  512001  ALTA INICIAL DEL LAYOUT               *
000070*    30/07/25  KAF  512009  SE AGREGA BANDERA COURT-POS-FLAG      *
000080*----------------------------------------------------------------*
000090 01  REG-EVENT.
000100     05  EVT-EVENT-ID          PIC 9(07).
000110     05  EVT-GAME-ID           PIC 9(05).
000120     05  EVT-EVENT-TYPE        PIC X(12).
000130*        88-LEVELS DE TIPO DE EVENTO PARA EVALUATE EN EL MOTOR
000140         88  EVT-SHOT-MADE            VALUE 'SHOT-MADE   '.
000150         88  EVT-SHOT-MISSED          VALUE 'SHOT-MISSED '.
000160         88  EVT-FOUL                 VALUE 'FOUL        '.
000170         88  EVT-SUBSTITUTION         VALUE 'SUBSTITUTION'.
000180         88  EVT-TIMEOUT              VALUE 'TIMEOUT     '.
000190         88  EVT-TURNOVER             VALUE 'TURNOVER    '.
000200         88  EVT-REBOUND              VALUE 'REBOUND     '.
000210         88  EVT-STEAL                VALUE 'STEAL       '.
000220         88  EVT-BLOCK                VALUE 'BLOCK       '.
000230         88  EVT-ASSIST               VALUE 'ASSIST      '.
000240         88  EVT-GAME-START           VALUE 'GAME-START  '.
000250         88  EVT-GAME-END             VALUE 'GAME-END    '.
000260     05  EVT-PERIOD            PIC X(03).
000270*        88-LEVELS DE PERIODO Y SU INDICE (VER W02-PERIOD-INDEX)
000280         88  EVT-PERIOD-Q1            VALUE 'Q1 '.
000290         88  EVT-PERIOD-Q2            VALUE 'Q2 '.
000300         88  EVT-PERIOD-Q3            VALUE 'Q3 '.
000310         88  EVT-PERIOD-Q4            VALUE 'Q4 '.
000320         88  EVT-PERIOD-OT1           VALUE 'OT1'.
000330         88  EVT-PERIOD-OT2           VALUE 'OT2'.
000340     05  EVT-GAME-CLOCK-SECS   PIC 9(04).
000350     05  EVT-PLAYER-ID         PIC 9(05).
000360     05  EVT-SECOND-PLAYER-ID  PIC 9(05).
000370     05  EVT-TEAM-ID           PIC X(10).
000380     05  EVT-CAMERA-ID         PIC X(08).
000390     05  EVT-VIDEO-TIMESTAMP   PIC 9(06)V9(02).
000400     05  EVT-CONFIDENCE        PIC 9V9(02).
000410     05  EVT-SHOT-TYPE         PIC X(11).
000420*        88-LEVELS DEL VALOR EN PUNTOS DE LA JUGADA
000430         88  EVT-TWO-POINT            VALUE 'TWO-POINT  '.
000440         88  EVT-THREE-POINT          VALUE 'THREE-POINT'.
000450         88  EVT-FREE-THROW           VALUE 'FREE-THROW '.
000460     05  EVT-COURT-X           PIC 9(02)V9(02).
000470     05  EVT-COURT-Y           PIC 9(02)V9(02).
000480     05  EVT-COURT-POS-FLAG    PIC X(01).
000490         88  EVT-COURT-POS-YES        VALUE 'Y'.
000500     05  FILLER                PIC X(01).
