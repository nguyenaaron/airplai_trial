000010*----------------------------------------------------------------*
000020*    BKPSNREC   -  RESUMEN TEMPORADA JUGADOR (PLAYER SEASON)     *
000030*    LONGITUD FIJA - 90 BYTES - ARCHIVO BKPSEAS                  *
000040*----------------------------------------------------------------*
000050*    05/08/25  KAF  512017  ALTA INICIAL DEL LAYOUT               *
000060*----------------------------------------------------------------*
000070 01  REG-PLAYER-SEASON.
000080     05  PSN-PLAYER-ID        PIC 9(05).
000090     05  PSN-TEAM-ID          PIC X(10).
000100     05  PSN-GAMES-PLAYED     PIC 9(03).
000110     05  PSN-POINTS           PIC 9(05).
000120     05  PSN-REBOUNDS         PIC 9(05).
000130     05  PSN-ASSISTS          PIC 9(05).
000140     05  PSN-3PT-MADE         PIC 9(05).
000150     05  PSN-STEALS           PIC 9(05).
000160     05  PSN-BLOCKS           PIC 9(05).
000170     05  PSN-TURNOVERS        PIC 9(05).
000180*        PORCENTAJES CON BANDERA DE DISPONIBILIDAD (VER 88-LEVEL)
000190     05  PSN-FG-PCT           PIC 9(03)V9(01).
000200     05  PSN-FG-PCT-FLAG      PIC X(01).
000210         88  PSN-FG-PCT-NA           VALUE 'N'.
000220     05  PSN-3PT-PCT          PIC 9(03)V9(01).
000230     05  PSN-3PT-PCT-FLAG     PIC X(01).
000240         88  PSN-3PT-PCT-NA          VALUE 'N'.
000250     05  PSN-FT-PCT           PIC 9(03)V9(01).
000260     05  PSN-FT-PCT-FLAG      PIC X(01).
000270         88  PSN-FT-PCT-NA           VALUE 'N'.
000280     05  PSN-TS-PCT           PIC 9(03)V9(01).
000290     05  PSN-TS-PCT-FLAG      PIC X(01).
000300         88  PSN-TS-PCT-NA           VALUE 'N'.
000310     05  PSN-EFG-PCT          PIC 9(03)V9(01).
000320     05  PSN-EFG-PCT-FLAG     PIC X(01).
000330         88  PSN-EFG-PCT-NA          VALUE 'N'.
000340     05  PSN-PLAI-SCORE       PIC 9(03)V9(01).
000350     05  PSN-PLAI-SCORE-SIGN  PIC X(01).
000360         88  PSN-PLAI-NEGATIVE       VALUE '-'.
000370     05  PSN-PLAI-SCORE-FLAG  PIC X(01).
000380         88  PSN-PLAI-SCORE-NA       VALUE 'N'.
000390     05  FILLER               PIC X(06).
