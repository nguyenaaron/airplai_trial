000010*----------------------------------------------------------------*
000020*    BKTSNREC   -  RESUMEN TEMPORADA EQUIPO (TEAM SEASON)        *
000030*    LONGITUD FIJA - 90 BYTES - ARCHIVO BKTSEAS                  *
000040*----------------------------------------------------------------*
000050*    05/08/25  KAF  512017  ALTA INICIAL DEL LAYOUT               *
000060*----------------------------------------------------------------*
000070 01  REG-TEAM-SEASON.
000080     05  TSN-TEAM-ID          PIC X(10).
000090     05  TSN-GAMES-PLAYED     PIC 9(03).
000100     05  TSN-WINS             PIC 9(03).
000110     05  TSN-LOSSES           PIC 9(03).
000120     05  TSN-POINTS           PIC 9(05).
000130     05  TSN-REBOUNDS         PIC 9(05).
000140     05  TSN-ASSISTS          PIC 9(05).
000150     05  TSN-STEALS           PIC 9(05).
000160     05  TSN-BLOCKS           PIC 9(05).
000170     05  TSN-TURNOVERS        PIC 9(05).
000180     05  TSN-FG-PCT           PIC 9(03)V9(01).
000190     05  TSN-FG-PCT-FLAG      PIC X(01).
000200         88  TSN-FG-PCT-NA           VALUE 'N'.
000210     05  TSN-3PT-PCT          PIC 9(03)V9(01).
000220     05  TSN-3PT-PCT-FLAG     PIC X(01).
000230         88  TSN-3PT-PCT-NA          VALUE 'N'.
000240     05  TSN-TS-PCT           PIC 9(03)V9(01).
000250     05  TSN-TS-PCT-FLAG      PIC X(01).
000260         88  TSN-TS-PCT-NA           VALUE 'N'.
000270     05  TSN-EFG-PCT          PIC 9(03)V9(01).
000280     05  TSN-EFG-PCT-FLAG     PIC X(01).
000290         88  TSN-EFG-PCT-NA          VALUE 'N'.
000300     05  TSN-ORTG             PIC 9(03)V9(01).
000310     05  TSN-ORTG-FLAG        PIC X(01).
000320         88  TSN-ORTG-NA             VALUE 'N'.
000330     05  TSN-DRTG             PIC 9(03)V9(01).
000340     05  TSN-DRTG-FLAG        PIC X(01).
000350         88  TSN-DRTG-NA             VALUE 'N'.
000360     05  TSN-PACE             PIC 9(03)V9(01).
000370     05  TSN-PACE-FLAG        PIC X(01).
000380         88  TSN-PACE-NA             VALUE 'N'.
000390     05  FILLER               PIC X(06).
